000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ENCCLNS.
000400 AUTHOR. MARIE RUSSO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/19/01.
000700 DATE-COMPILED. 01/15/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          FOURTH STEP OF THE NIGHTLY HEALTHCARE ETL RUN.
001300*
001400*          READS THE STAGED ENCOUNTER FILE ENCEXTR BUILT.
001500*          CANONICALIZES ENCOUNTER-ID AND PATIENT-ID, MAPS THE
001600*          ENCOUNTER TYPE THROUGH THE SYNONYM TABLE BELOW, PARSES
001700*          BOTH TIMESTAMPS, COMPUTES LENGTH OF STAY AND STATUS,
001800*          SORTS AND DEDUPES ON ENCOUNTER-ID WITH SURVIVORSHIP,
001900*          AND CHECKS THE SURVIVING PATIENT-ID AGAINST THE CLEAN
002000*          PATIENT FILE PATCLNS ALREADY WROTE.  WRITES THE CLEAN
002100*          ENCOUNTER FILE PLUS THE CONSOLIDATED DROP LOG.
002200*
002300******************************************************************
002400*
002500               INPUT FILES             -   DDS0001.ENCSTG
002600                                           DDS0001.PATCLN
002700
002800               OUTPUT FILES PRODUCED   -   DDS0001.ENCCLN
002900                                           DDS0001.ENCLOG
003000
003100               WORK FILES              -   SORTWK01, DDS0001.ENCWK1,
003200                                           DDS0001.ENCWK2
003300
003400               DUMP FILE               -   SYSOUT
003500*
003600******************************************************************
003700*    CHANGE LOG
003800*    ----------
003900* 03/19/01  MLR  ORIGINAL - BUILT FROM THE OLD PATSRCH OCCURS/
004000*                SEARCH SHAPE; THE LOOKUP TABLE THAT USED TO HOLD
004100*                TREATMENT CODES NOW HOLDS THE ENCOUNTER-TYPE
004200*                SYNONYM LIST, AND THE CALL TO CLCLBCST IS NOW A
004300*                CALL TO DTEVAL FOR THE TWO TIMESTAMPS.
004400* 05/14/01  MLR  ADDED THE SORT/DEDUP PASS - THE FEED WAS ARRIVING
004500*                WITH THE SAME ENCOUNTER-ID FROM TWO FEEDER SITES
004600*                ON NIGHTS A PATIENT TRANSFERRED BETWEEN THEM.
004700* 06/30/03  MLR  PATIENT-ID FK CHECK ADDED AGAINST PATCLN - A
004800*                HANDFUL OF ENCOUNTERS WERE LOADING FOR PATIENTS
004900*                THAT GOT DROPPED AS DUPLICATES UPSTREAM.
004910* 08/10/26  MLR  TKT-11852: 510-DEDUP-MAINLINE WROTE THE FIRST
004920*                ROW OF AN ENCOUNTER-ID GROUP STRAIGHT TO ENCCLN
004930*                BEFORE A LATER DUPLICATE IN THE SAME GROUP COULD
004940*                EVER BE DETECTED, SO A MERGED SURVIVOR NEVER
004950*                PICKED UP A FLAG SAYING SO.  THE FIRST ROW OF
004960*                EACH GROUP IS NOW HELD (SEE WS-HELD-FIELDS) AND
004970*                FLUSHED THROUGH THE PATIENT-ID FK CHECK ONLY
004980*                WHEN THE KEY CHANGES OR THE FILE ENDS; A LATER
004990*                DUPLICATE TAGS THE HELD ROW DUP_ENCOUNTER_MERGED
004991*                BEFORE IT FLUSHES.  ALSO PICKED UP A LONG-
004992*                STANDING MISS WHERE THE DEDUP_SURVIVORSHIP TAG
004993*                BUILT FOR THE LOSER ROW WAS NEVER COPIED BACK
004994*                INTO WRK-QA-FLAGS BEFORE THE LOSER WAS LOGGED.
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT ENCSTG
006400     ASSIGN TO UT-S-ENCSTG
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800     SELECT PATCLN
006900     ASSIGN TO UT-S-PATCLN
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT ENCCLN
007400     ASSIGN TO UT-S-ENCCLN
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT ENCLOG
007900     ASSIGN TO UT-S-ENCLOG
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300     SELECT ENCWK1
008400     ASSIGN TO UT-S-ENCWK1
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800     SELECT ENCWK2
008900     ASSIGN TO UT-S-ENCWK2
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS OFCODE.
009200
009300     SELECT ENCSRT
009400     ASSIGN TO SORTWK01.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  SYSOUT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 130 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SYSOUT-REC.
010400 01  SYSOUT-REC                      PIC X(130).
010500
010600**** STAGED ENCOUNTER FILE ENCEXTR WROTE - INPUT TO THIS STEP.
010700 FD  ENCSTG
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 162 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS ENC-RAW-REC.
011300     COPY ENCRAW.
011400
011500**** CLEAN PATIENT FILE - READ HERE ONLY TO BUILD THE FK TABLE.
011600 FD  PATCLN
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 229 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS PATCLN-FD-REC.
012200 01  PATCLN-FD-REC                   PIC X(229).
012300
012400**** CLEAN ENCOUNTER FILE - LOADED BY ETLLOAD, QUERIED BY SUMRYRPT.
012500 FD  ENCCLN
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 225 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS ENCCLN-FD-REC.
013100 01  ENCCLN-FD-REC                   PIC X(225).
013200
013300**** ENCOUNTER DROP LOG - FATAL/DEDUP/FK DROPS, THIS STEP.
013400 FD  ENCLOG
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 276 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS ENCLOG-FD-REC.
014000 01  ENCLOG-FD-REC                   PIC X(276).
014100
014200**** PRE-SORT WORK FILE - ONE ROW PER SURVIVING (NON-FATAL) RAW
014300**** ENCOUNTER, WRITTEN BY THE FIRST PASS BELOW.
014400 FD  ENCWK1
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 288 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS ENCWK1-FD-REC.
015000 01  ENCWK1-FD-REC                   PIC X(288).
015100
015200**** POST-SORT WORK FILE - SAME LAYOUT, SORTED ON THE SURVIVORSHIP
015300**** KEYS.  THE FINAL PASS CONTROL-BREAKS ON ENCOUNTER-ID.
015400 FD  ENCWK2
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 288 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS ENCWK2-FD-REC.
016000 01  ENCWK2-FD-REC                   PIC X(288).
016100
016200**** SORT WORK FILE - SAME FIELD LAYOUT AS THE WORK RECORD BELOW,
016300**** NAMED SEPARATELY SO THE SORT KEYS HAVE THEIR OWN DATA NAMES.
016400 SD  ENCSRT.
016500 01  ENCSRT-REC.
016600     05  SRT-ENCOUNTER-ID            PIC X(20).
016700     05  SRT-PATIENT-ID              PIC X(20).
016800     05  SRT-ADMIT-DT                PIC X(20).
016900     05  SRT-DISCHARGE-DT            PIC X(20).
017000     05  SRT-ENCOUNTER-TYPE          PIC X(10).
017100     05  SRT-ENCOUNTER-STATUS        PIC X(06).
017200     05  SRT-QA-FLAGS                PIC X(80).
017300     05  SRT-SOURCE-FILE             PIC X(40).
017400     05  SRT-ADMIT-DT-RAW            PIC X(25).
017500     05  SRT-DISCHARGE-DT-RAW        PIC X(25).
017600     05  SRT-VALID-DATES-SW          PIC X(01).
017700     05  SRT-COMPLETENESS-CT         PIC 9(01).
017800     05  SRT-DISCHARGE-SORTKEY       PIC X(20).
017900
018000 WORKING-STORAGE SECTION.
018100 01  FILE-STATUS-CODES.
018200     05  OFCODE                       PIC X(02).
018300         88  CODE-OK                  VALUE "00".
018400         88  CODE-EOF                 VALUE "10".
018500
018600     COPY RUNCTL.
018700     COPY PATCLN.
018800     COPY ENCCLN.
018900
019000******************************************************************
019100*    WORK-RECORD VIEW USED BY THE FIRST AND THIRD PASSES - SAME
019200*    288-BYTE LAYOUT AS ENCWK1-FD-REC/ENCWK2-FD-REC/ENCSRT-REC.
019300******************************************************************
019400 01  ENC-WORK-REC.
019500     05  WRK-ENCOUNTER-ID            PIC X(20).
019600     05  WRK-PATIENT-ID              PIC X(20).
019700     05  WRK-ADMIT-DT                PIC X(20).
019800     05  WRK-DISCHARGE-DT            PIC X(20).
019900     05  WRK-ENCOUNTER-TYPE          PIC X(10).
020000     05  WRK-ENCOUNTER-STATUS        PIC X(06).
020100     05  WRK-QA-FLAGS                PIC X(80).
020200     05  WRK-SOURCE-FILE             PIC X(40).
020300     05  WRK-ADMIT-DT-RAW            PIC X(25).
020400     05  WRK-DISCHARGE-DT-RAW        PIC X(25).
020500     05  WRK-VALID-DATES-SW          PIC X(01).
020600     05  WRK-COMPLETENESS-CT         PIC 9(01).
020700     05  WRK-DISCHARGE-SORTKEY       PIC X(20).
020800
020900******************************************************************
021000*    PATIENT-ID FK TABLE - LOADED FROM PATCLN AT HOUSEKEEPING.
021100*    20,000 COVERS THE BIGGEST PATIENT FEED SEEN TO DATE.
021200******************************************************************
021300 01  WS-PAT-TABLE-CTL.
021400     05  WS-PAT-COUNT                PIC S9(5) COMP VALUE ZERO.
021500     05  WS-PAT-MAX                  PIC S9(5) COMP VALUE 20000.
021600 01  WS-PAT-TABLE.
021700     05  WS-PAT-ENTRY OCCURS 20000 TIMES
021800                      INDEXED BY WS-PAT-TBLX.
021900         10  WS-PAT-TBL-ID            PIC X(20).
022000
022100******************************************************************
022200*    ENCOUNTER-TYPE SYNONYM TABLE - SAME OCCURS/SEARCH SHAPE
022300*    PATSRCH USED FOR ITS TREATMENT-CODE LOOKUP.
022400******************************************************************
022500 01  WS-TYPE-TABLE.
022600     05  WS-TYPE-ENTRY OCCURS 7 TIMES INDEXED BY WS-TYPE-TBLX.
022700         10  WS-TYPE-RAW              PIC X(12).
022800         10  WS-TYPE-MAPPED           PIC X(10).
022900 01  WS-TYPE-FOUND-SW                 PIC X(01).
023000     88  WS-TYPE-FOUND                  VALUE 'Y'.
023050 01  WS-PAT-FOUND-SW                  PIC X(01).
023060     88  WS-PAT-FOUND                    VALUE 'Y'.
023100
023200******************************************************************
023300*    ID-CANONICALIZATION WORK AREA - SHARED BY 220/230 BELOW.
023400******************************************************************
023500 01  WS-CANON-WORK.
023600     05  WS-CANON-IN                  PIC X(20).
023700     05  WS-CANON-IN-CHARS REDEFINES WS-CANON-IN.
023800         10  WS-CANON-IN-CHAR         PIC X(01) OCCURS 20 TIMES.
023900     05  WS-CANON-OUT                 PIC X(20).
024000     05  WS-CANON-TRIM-LTH            PIC S9(4).
024100     05  WS-CANON-DIGIT-START         PIC S9(4) COMP.
024150     05  WS-CANON-DIGIT-LEN           PIC S9(4) COMP.
024160     05  WS-CANON-MAX-DIGITS          PIC S9(4) COMP.
024300     05  WS-CANON-NUM-6               PIC 9(06).
024310     05  WS-CANON-NUM-6-X REDEFINES WS-CANON-NUM-6
024320                                      PIC X(06).
024400     05  WS-CANON-OK-SW               PIC X(01).
024500         88  WS-CANON-IS-NUMERIC-OK     VALUE 'Y'.
024600
024700 01  WS-STRLTH-AREA.
024800     05  WS-STRLTH-TEXT               PIC X(255) VALUE SPACES.
024900     05  WS-STRLTH-LEN                PIC S9(4).
025000
025100******************************************************************
025200*    TIMESTAMP-PARSE WORK AREA - SHARED LINKAGE SHAPE FOR DTEVAL.
025300******************************************************************
025400 01  DTEVAL-CALC-REC.
025500     05  DTEVAL-MODE-SW               PIC X(01).
025600         88  DTEVAL-MODE-DATE-ONLY      VALUE 'D'.
025700         88  DTEVAL-MODE-TIMESTAMP      VALUE 'T'.
025800     05  DTEVAL-TEXT-IN               PIC X(25).
025900     05  DTEVAL-DATE-OUT              PIC X(10).
026000     05  DTEVAL-TIME-OUT              PIC X(05).
026100     05  DTEVAL-VALID-SW              PIC X(01).
026200         88  DTEVAL-IS-VALID            VALUE 'Y'.
026300         88  DTEVAL-IS-MISSING          VALUE 'M'.
026400 01  DTEVAL-RETURN-CD                PIC S9(4) COMP.
026500
026600 01  WS-QA-FLAGS-BUILD.
026700     05  WS-QA-FLAG-ANY-SW            PIC X(01) VALUE 'N'.
026800         88  WS-QA-FLAG-ANY-SET         VALUE 'Y'.
026850     05  WS-QA-FLAG-TEXT               PIC X(80).
026900     05  WS-QA-APPEND-FLAG            PIC X(20).
027000
027100 01  WS-LOS-FIELDS.
027110     05  WS-ADMIT-DATE-TEXT           PIC X(10).
027120     05  WS-ADMIT-DATE-X REDEFINES WS-ADMIT-DATE-TEXT.
027130         10  WS-ADMIT-CCYY            PIC 9(4).
027140         10  FILLER                   PIC X(1).
027150         10  WS-ADMIT-MM              PIC 9(2).
027160         10  FILLER                   PIC X(1).
027170         10  WS-ADMIT-DD              PIC 9(2).
027200     05  WS-DISCH-DATE-TEXT           PIC X(10).
027210     05  WS-DISCH-DATE-X REDEFINES WS-DISCH-DATE-TEXT.
027220         10  WS-DISCH-CCYY            PIC 9(4).
027230         10  FILLER                   PIC X(1).
027240         10  WS-DISCH-MM              PIC 9(2).
027250         10  FILLER                   PIC X(1).
027260         10  WS-DISCH-DD              PIC 9(2).
027800     05  WS-LOS-HOURS                 PIC S9(7) COMP.
027900     05  WS-FATAL-SW                  PIC X(01) VALUE 'N'.
028000         88  WS-IS-FATAL                  VALUE 'Y'.
028100
028200******************************************************************
028210*    08/10/26  MLR  TKT-11852: REPLACES WS-DEDUP-FIELDS.  THE OLD
028220*                WS-PREV-ENCOUNTER-ID COMPARE LET 510-DEDUP-
028230*                MAINLINE WRITE THE FIRST ROW OF A GROUP TO ENCCLN
028240*                BEFORE IT WAS KNOWN WHETHER A LATER ROW IN THE
028250*                SAME GROUP WOULD DUPLICATE IT, SO A SURVIVOR OF A
028260*                MERGED GROUP NEVER GOT DUP_ENCOUNTER_MERGED.  THE
028270*                FIRST ROW OF EACH ENCOUNTER-ID GROUP IS NOW HELD
028280*                HERE INSTEAD OF WRITTEN IMMEDIATELY, THE SAME WAY
028290*                DIGCLNS HOLDS ITS DIAGNOSIS ROW.
028291*    WS-GROUP-SIZE AND WS-AT-GROUP-START-SW WERE NEVER REFERENCED
028292*                ANYWHERE ELSE IN THIS PROGRAM - DROPPED WITH THE
028293*                REST OF WS-DEDUP-FIELDS.
028294******************************************************************
028300 01  WS-HELD-FIELDS.
028310     05  WS-HELD-VALID-SW             PIC X(01) VALUE 'N'.
028320         88  WS-HELD-VALID              VALUE 'Y'.
028330     05  WS-HELD-REC.
028340         10  HLD-ENCOUNTER-ID          PIC X(20).
028350         10  HLD-PATIENT-ID            PIC X(20).
028360         10  HLD-ADMIT-DT              PIC X(20).
028370         10  HLD-DISCHARGE-DT          PIC X(20).
028380         10  HLD-ENCOUNTER-TYPE        PIC X(10).
028390         10  HLD-ENCOUNTER-STATUS      PIC X(06).
028400         10  HLD-QA-FLAGS              PIC X(80).
028410         10  HLD-SOURCE-FILE           PIC X(40).
028420         10  HLD-ADMIT-DT-RAW          PIC X(25).
028430         10  HLD-DISCHARGE-DT-RAW      PIC X(25).
028440
028450     05  FILLER                        PIC X(20).
028700
028800 01  MISC-WS-FLDS.
028900     05  PARA-NAME                    PIC X(20) VALUE SPACES.
029000
029100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
029200     05  RECORDS-READ                 PIC 9(7) COMP.
029300     05  RECORDS-KEPT                 PIC 9(7) COMP.
029400     05  RECORDS-DROPPED               PIC 9(7) COMP.
029500
029600 01  FLAGS-AND-SWITCHES.
029700     05  MORE-DATA-SW                 PIC X(01) VALUE "Y".
029800         88  NO-MORE-DATA             VALUE "N".
029900     05  MORE-WORK-SW                 PIC X(01) VALUE "Y".
030000         88  NO-MORE-WORK             VALUE "N".
030100     05  MORE-PAT-SW                  PIC X(01) VALUE "Y".
030200         88  NO-MORE-PAT              VALUE "N".
030300
030400     COPY ABENDREC.
030500
030600 PROCEDURE DIVISION.
030700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030800     PERFORM 200-PREPASS-MAINLINE THRU 200-EXIT
030900             UNTIL NO-MORE-DATA.
031000     CLOSE ENCSTG, ENCWK1.
031100     SORT ENCSRT
031200         ON ASCENDING KEY SRT-ENCOUNTER-ID
031300         ON DESCENDING KEY SRT-VALID-DATES-SW
031400         ON DESCENDING KEY SRT-COMPLETENESS-CT
031500         ON DESCENDING KEY SRT-DISCHARGE-SORTKEY
031600         ON ASCENDING KEY SRT-SOURCE-FILE
031700         USING ENCWK1
031800         GIVING ENCWK2.
031900     PERFORM 500-DEDUP-HOUSEKEEPING THRU 500-EXIT.
031910     PERFORM 510-DEDUP-MAINLINE THRU 510-EXIT
031920             UNTIL NO-MORE-WORK.
031930     IF WS-HELD-VALID
031940         PERFORM 540-FLUSH-HELD THRU 540-EXIT.
032200     PERFORM 999-CLEANUP THRU 999-EXIT.
032300     GOBACK.
032400
032500 000-HOUSEKEEPING.
032600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032700     DISPLAY "******** BEGIN JOB ENCCLNS ********".
032800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
032900     PERFORM 150-LOAD-TYPE-TABLE THRU 150-EXIT.
033000     PERFORM 160-LOAD-PATIENT-TABLE THRU 160-EXIT.
033100     OPEN INPUT ENCSTG.
033200     OPEN OUTPUT ENCWK1, SYSOUT, ENCLOG.
033300     PERFORM 900-READ-ENCSTG THRU 900-EXIT.
034000 000-EXIT.
034100     EXIT.
034200
034300******************************************************************
034400*    150-LOAD-TYPE-TABLE - SAME SEVEN SYNONYMS THE SPEC CALLS
034500*    OUT; ANYTHING ELSE FALLS THROUGH TO UNKNOWN IN 250.
034600******************************************************************
034700 150-LOAD-TYPE-TABLE.
034800     MOVE "150-LOAD-TYPE-TABLE" TO PARA-NAME.
034900     MOVE "IP"        TO WS-TYPE-RAW(1).
035000     MOVE "INPATIENT" TO WS-TYPE-MAPPED(1).
035100     MOVE "INPATIENT" TO WS-TYPE-RAW(2).
035200     MOVE "INPATIENT" TO WS-TYPE-MAPPED(2).
035300     MOVE "OP"         TO WS-TYPE-RAW(3).
035400     MOVE "OUTPATIENT" TO WS-TYPE-MAPPED(3).
035500     MOVE "OUTPATIENT" TO WS-TYPE-RAW(4).
035600     MOVE "OUTPATIENT" TO WS-TYPE-MAPPED(4).
035700     MOVE "ED" TO WS-TYPE-RAW(5).
035800     MOVE "ED" TO WS-TYPE-MAPPED(5).
035900     MOVE "ER" TO WS-TYPE-RAW(6).
036000     MOVE "ED" TO WS-TYPE-MAPPED(6).
036100     MOVE "EMERGENCY" TO WS-TYPE-RAW(7).
036200     MOVE "ED" TO WS-TYPE-MAPPED(7).
036300 150-EXIT.
036400     EXIT.
036500
036600******************************************************************
036700*    160-LOAD-PATIENT-TABLE - READS THE WHOLE CLEAN PATIENT FILE
036800*    ONCE SO 600-CHECK-PATIENT-FK CAN SEARCH IT IN MEMORY.
036900******************************************************************
037000 160-LOAD-PATIENT-TABLE.
037100     MOVE "160-LOAD-PATIENT-TABLE" TO PARA-NAME.
037200     OPEN INPUT PATCLN.
037300     PERFORM 165-READ-PATCLN THRU 165-EXIT.
037400     PERFORM 170-STORE-PATCLN THRU 170-EXIT
037500         UNTIL NO-MORE-PAT.
037600     CLOSE PATCLN.
037700 160-EXIT.
037800     EXIT.
037900
038000 165-READ-PATCLN.
038100     MOVE "165-READ-PATCLN" TO PARA-NAME.
038200     READ PATCLN INTO PAT-CLN-REC
038300         AT END MOVE "N" TO MORE-PAT-SW
038400         GO TO 165-EXIT
038500     END-READ.
038600 165-EXIT.
038700     EXIT.
038800
038900 170-STORE-PATCLN.
039000     MOVE "170-STORE-PATCLN" TO PARA-NAME.
039100     IF WS-PAT-COUNT < WS-PAT-MAX
039200         ADD 1 TO WS-PAT-COUNT
039300         MOVE PAT-CLN-ID TO WS-PAT-TBL-ID(WS-PAT-COUNT).
039400     PERFORM 165-READ-PATCLN THRU 165-EXIT.
039500 170-EXIT.
039600     EXIT.
039700
039800******************************************************************
039900*    200-PREPASS-MAINLINE - FIRST PASS.  CANONICALIZE, MAP TYPE,
040000*    PARSE TIMESTAMPS, COMPUTE LOS/STATUS.  FATAL DISCHARGE_
040100*    BEFORE_ADMIT ROWS GO STRAIGHT TO THE DROP LOG; EVERYTHING
040200*    ELSE GOES TO ENCWK1 FOR THE SORT/DEDUP PASS.
040300******************************************************************
040400 200-PREPASS-MAINLINE.
040500     MOVE "200-PREPASS-MAINLINE" TO PARA-NAME.
040600     MOVE SPACES TO WS-QA-FLAG-TEXT OF WS-QA-FLAGS-BUILD.
040700     MOVE 'N' TO WS-QA-FLAG-ANY-SW.
040800     MOVE 'N' TO WS-FATAL-SW.
040900     PERFORM 220-CANONICALIZE-ENC-ID THRU 220-EXIT.
041000     PERFORM 230-CANONICALIZE-PAT-ID THRU 230-EXIT.
041100     PERFORM 250-MAP-ENCOUNTER-TYPE THRU 250-EXIT.
041200     PERFORM 300-PARSE-TIMESTAMPS THRU 300-EXIT.
041300     PERFORM 350-COMPUTE-LOS THRU 350-EXIT.
041400     IF WS-IS-FATAL
041500         PERFORM 380-WRITE-FATAL-LOG THRU 380-EXIT
042400     ELSE
042500         PERFORM 400-DERIVE-STATUS THRU 400-EXIT
042600         PERFORM 420-WRITE-ENCWK1 THRU 420-EXIT.
042700     PERFORM 900-READ-ENCSTG THRU 900-EXIT.
042800 200-EXIT.
042900     EXIT.
043000
043100******************************************************************
043200*    570-APPEND-QA-FLAG - SHARED PIPE-JOIN LOGIC.
043300******************************************************************
043400 570-APPEND-QA-FLAG.
043500     MOVE "570-APPEND-QA-FLAG" TO PARA-NAME.
043600     IF WS-QA-FLAG-ANY-SET
043700         STRING WS-QA-FLAG-TEXT OF WS-QA-FLAGS-BUILD
043800                     DELIMITED BY SPACE
043900                "|" DELIMITED BY SIZE
044000                WS-QA-APPEND-FLAG DELIMITED BY SPACE
044100                INTO WS-QA-FLAG-TEXT OF WS-QA-FLAGS-BUILD
044200     ELSE
044300         MOVE WS-QA-APPEND-FLAG TO WS-QA-FLAG-TEXT OF
044400                 WS-QA-FLAGS-BUILD
044500         MOVE 'Y' TO WS-QA-FLAG-ANY-SW.
044600 570-EXIT.
044700     EXIT.
044800
044900******************************************************************
045000*    220/230-CANONICALIZE-xxx-ID - "ENC"/"P" + OPTIONAL SEPARATOR
045100*    + DIGITS -> "ENC-"/"P-" + ZERO-PADDED DIGITS; ANYTHING ELSE
045200*    PASSES THROUGH UPPER-CASED.  STRLTH FINDS THE TRIMMED LENGTH
045300*    SO THE DIGIT RUN'S WIDTH CAN BE COMPUTED.
045400******************************************************************
045500 220-CANONICALIZE-ENC-ID.
045600     MOVE "220-CANONICALIZE-ENC-ID" TO PARA-NAME.
045700     MOVE ENC-RAW-ENCOUNTER-ID TO WS-CANON-IN.
045800     INSPECT WS-CANON-IN CONVERTING
045900             "abcdefghijklmnopqrstuvwxyz" TO
046000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
046100     MOVE 'N' TO WS-CANON-OK-SW.
046200     IF WS-CANON-IN(1:3) = "ENC"
046300         MOVE 3 TO WS-CANON-DIGIT-START
046350         MOVE 6 TO WS-CANON-MAX-DIGITS
046400         PERFORM 225-FIND-DIGIT-RUN THRU 225-EXIT.
046500     IF WS-CANON-IS-NUMERIC-OK
046600         MOVE "ENC-" TO WS-CANON-OUT(1:4)
046700         MOVE WS-CANON-NUM-6-X TO WS-CANON-OUT(5:6)
046800         MOVE WS-CANON-OUT TO WRK-ENCOUNTER-ID
046900     ELSE
047000         MOVE WS-CANON-IN TO WRK-ENCOUNTER-ID.
047100 220-EXIT.
047200     EXIT.
047300
047400 230-CANONICALIZE-PAT-ID.
047500     MOVE "230-CANONICALIZE-PAT-ID" TO PARA-NAME.
047600     MOVE ENC-RAW-PATIENT-ID TO WS-CANON-IN.
047700     INSPECT WS-CANON-IN CONVERTING
047800             "abcdefghijklmnopqrstuvwxyz" TO
047900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048000     MOVE 'N' TO WS-CANON-OK-SW.
048100     IF WS-CANON-IN(1:1) = "P"
048200         MOVE 1 TO WS-CANON-DIGIT-START
048250         MOVE 4 TO WS-CANON-MAX-DIGITS
048300         PERFORM 225-FIND-DIGIT-RUN THRU 225-EXIT.
048400     IF WS-CANON-IS-NUMERIC-OK
048500         MOVE "P-" TO WS-CANON-OUT(1:2)
048600         MOVE WS-CANON-NUM-6-X(3:4) TO WS-CANON-OUT(3:4)
048700         MOVE WS-CANON-OUT TO WRK-PATIENT-ID
048800     ELSE
048900         MOVE WS-CANON-IN TO WRK-PATIENT-ID.
049000 230-EXIT.
049100     EXIT.
049200
049300******************************************************************
049400*    225-FIND-DIGIT-RUN - CALLED WITH WS-CANON-DIGIT-START ALREADY
049500*    SET TO THE LAST PREFIX-LETTER POSITION (3 FOR "ENC", 1 FOR
049600*    "P").  SKIPS ONE OPTIONAL SEPARATOR, THEN REQUIRES THE REST
049700*    OF THE TRIMMED TEXT TO BE ALL DIGITS, 1-6 OF THEM.
049800******************************************************************
049900 225-FIND-DIGIT-RUN.
050000     MOVE "225-FIND-DIGIT-RUN" TO PARA-NAME.
050100     MOVE WS-CANON-IN TO WS-STRLTH-TEXT.
050200     CALL "STRLTH" USING WS-STRLTH-TEXT, WS-STRLTH-LEN.
050300     ADD 1 TO WS-CANON-DIGIT-START.
050400     IF WS-CANON-IN(WS-CANON-DIGIT-START:1) = SPACE
050500         OR WS-CANON-IN(WS-CANON-DIGIT-START:1) = "-"
050600         OR WS-CANON-IN(WS-CANON-DIGIT-START:1) = "_"
050700         ADD 1 TO WS-CANON-DIGIT-START.
050800     COMPUTE WS-CANON-DIGIT-LEN =
050900             WS-STRLTH-LEN - WS-CANON-DIGIT-START + 1.
051000     IF WS-CANON-DIGIT-LEN > 0 AND
051050             WS-CANON-DIGIT-LEN <= WS-CANON-MAX-DIGITS
051100         IF WS-CANON-IN(WS-CANON-DIGIT-START:WS-CANON-DIGIT-LEN)
051200                 IS NUMERIC
051300             MOVE ZERO TO WS-CANON-NUM-6
051400             MOVE WS-CANON-IN(WS-CANON-DIGIT-START:
051500                     WS-CANON-DIGIT-LEN) TO WS-CANON-NUM-6
051600             MOVE 'Y' TO WS-CANON-OK-SW
051700         END-IF
051800     END-IF.
051900 225-EXIT.
052000     EXIT.
052100
052200******************************************************************
052300*    250-MAP-ENCOUNTER-TYPE - CASE-INSENSITIVE SEARCH OF THE
052400*    SYNONYM TABLE LOADED AT HOUSEKEEPING.
052500******************************************************************
052600 250-MAP-ENCOUNTER-TYPE.
052700     MOVE "250-MAP-ENCOUNTER-TYPE" TO PARA-NAME.
052800     MOVE ENC-RAW-ENCOUNTER-TYPE TO WRK-ENCOUNTER-TYPE(1:10).
052900     INSPECT WRK-ENCOUNTER-TYPE CONVERTING
053000             "abcdefghijklmnopqrstuvwxyz" TO
053100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
053200     MOVE 'N' TO WS-TYPE-FOUND-SW.
053300     SET WS-TYPE-TBLX TO 1.
053400     SEARCH WS-TYPE-ENTRY
053500         AT END NEXT SENTENCE
053600         WHEN WS-TYPE-RAW(WS-TYPE-TBLX) = WRK-ENCOUNTER-TYPE(1:12)
053700             MOVE 'Y' TO WS-TYPE-FOUND-SW.
053800     IF WS-TYPE-FOUND
053900         MOVE WS-TYPE-MAPPED(WS-TYPE-TBLX) TO WRK-ENCOUNTER-TYPE
054000     ELSE
054100         MOVE "UNKNOWN" TO WRK-ENCOUNTER-TYPE.
054200 250-EXIT.
054300     EXIT.
054400
054500******************************************************************
054600*    300-PARSE-TIMESTAMPS - CALL DTEVAL TWICE, ONCE PER TIMESTAMP.
054700*    MISSING_ADMIT/MISSING_DISCHARGE ARE RAISED HERE; THE RAW TEXT
054800*    IS KEPT REGARDLESS OF WHETHER IT PARSED, FOR THE DROP LOG.
054900******************************************************************
055000 300-PARSE-TIMESTAMPS.
055100     MOVE "300-PARSE-TIMESTAMPS" TO PARA-NAME.
055200     MOVE ENC-RAW-ADMIT-DT TO WRK-ADMIT-DT-RAW.
055300     MOVE ENC-RAW-DISCHARGE-DT TO WRK-DISCHARGE-DT-RAW.
055400     MOVE SPACES TO WRK-ADMIT-DT WRK-DISCHARGE-DT.
055500     MOVE 'T' TO DTEVAL-MODE-SW.
055600     MOVE ENC-RAW-ADMIT-DT TO DTEVAL-TEXT-IN.
055700     CALL "DTEVAL" USING DTEVAL-CALC-REC DTEVAL-RETURN-CD.
055800     IF DTEVAL-IS-VALID
055900         STRING DTEVAL-DATE-OUT DELIMITED BY SIZE
056000                "T" DELIMITED BY SIZE
056100                DTEVAL-TIME-OUT DELIMITED BY SIZE
056200                ":00Z" DELIMITED BY SIZE
056300                INTO WRK-ADMIT-DT
056400     ELSE
056500         MOVE "MISSING_ADMIT" TO WS-QA-APPEND-FLAG
056600         PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT.
056700     MOVE 'T' TO DTEVAL-MODE-SW.
056800     MOVE ENC-RAW-DISCHARGE-DT TO DTEVAL-TEXT-IN.
056900     CALL "DTEVAL" USING DTEVAL-CALC-REC DTEVAL-RETURN-CD.
057000     IF DTEVAL-IS-VALID
057100         STRING DTEVAL-DATE-OUT DELIMITED BY SIZE
057200                "T" DELIMITED BY SIZE
057300                DTEVAL-TIME-OUT DELIMITED BY SIZE
057400                ":00Z" DELIMITED BY SIZE
057500                INTO WRK-DISCHARGE-DT
057600     ELSE
057700         IF ENC-RAW-DISCHARGE-DT NOT = SPACES
057800             MOVE "MISSING_DISCHARGE" TO WS-QA-APPEND-FLAG
057900             PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT
058000         END-IF.
058100 300-EXIT.
058200     EXIT.
058300
058400******************************************************************
058500*    350-COMPUTE-LOS - NEGATIVE LOS WITH BOTH DATES PRESENT IS
058600*    FATAL.  TIME-OF-DAY IS IGNORED - DAY-LEVEL SIGN IS ENOUGH TO
058700*    DECIDE THE SIGN OF THE DIFFERENCE FOR THIS CHECK.
058800******************************************************************
058900 350-COMPUTE-LOS.
059000     MOVE "350-COMPUTE-LOS" TO PARA-NAME.
059100     IF WRK-ADMIT-DT NOT = SPACES AND WRK-DISCHARGE-DT NOT = SPACES
059200         MOVE WRK-ADMIT-DT(1:10) TO WS-ADMIT-DATE-TEXT
059500         MOVE WRK-DISCHARGE-DT(1:10) TO WS-DISCH-DATE-TEXT
059800         IF WS-DISCH-CCYY < WS-ADMIT-CCYY
060000             OR (WS-DISCH-CCYY = WS-ADMIT-CCYY AND
060100                 WS-DISCH-MM < WS-ADMIT-MM)
060200             OR (WS-DISCH-CCYY = WS-ADMIT-CCYY AND
060300                 WS-DISCH-MM = WS-ADMIT-MM AND
060400                 WS-DISCH-DD < WS-ADMIT-DD)
060500             MOVE "DISCHARGE_BEFORE_ADMIT" TO WS-QA-APPEND-FLAG
060600             PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT
060700             MOVE 'Y' TO WS-FATAL-SW
060800         END-IF.
060900 350-EXIT.
061000     EXIT.
061100
061200 380-WRITE-FATAL-LOG.
061300     MOVE "380-WRITE-FATAL-LOG" TO PARA-NAME.
061400     MOVE WRK-ENCOUNTER-ID       TO ENC-LOG-ENCOUNTER-ID.
061500     MOVE WRK-PATIENT-ID         TO ENC-LOG-PATIENT-ID.
061600     MOVE WRK-ADMIT-DT           TO ENC-LOG-ADMIT-DT.
061700     MOVE WRK-DISCHARGE-DT       TO ENC-LOG-DISCHARGE-DT.
061800     MOVE WRK-ENCOUNTER-TYPE     TO ENC-LOG-ENCOUNTER-TYPE.
061900     MOVE "OPEN"                 TO ENC-LOG-ENCOUNTER-STATUS.
062000     MOVE WS-QA-FLAG-TEXT OF WS-QA-FLAGS-BUILD TO ENC-LOG-QA-FLAGS.
062100     MOVE ENC-RAW-SOURCE-FILE    TO ENC-LOG-SOURCE-FILE.
062200     MOVE WRK-ADMIT-DT-RAW       TO ENC-LOG-ADMIT-DT-RAW.
062300     MOVE WRK-DISCHARGE-DT-RAW   TO ENC-LOG-DISCHARGE-DT-RAW.
062400     WRITE ENCLOG-FD-REC FROM ENC-LOG-REC.
062500     ADD 1 TO RECORDS-DROPPED.
062700 380-EXIT.
062800     EXIT.
062900
063000******************************************************************
063100*    400-DERIVE-STATUS - OPEN WHEN NO DISCHARGE, ELSE CLOSED.
063200******************************************************************
063300 400-DERIVE-STATUS.
063400     MOVE "400-DERIVE-STATUS" TO PARA-NAME.
063500     IF WRK-DISCHARGE-DT = SPACES
063600         MOVE "OPEN" TO WRK-ENCOUNTER-STATUS
063700     ELSE
063800         MOVE "CLOSED" TO WRK-ENCOUNTER-STATUS.
063900******************************************************************
064000*    COMPLETENESS = ENCOUNTER-TYPE (ALWAYS) + ADMIT/DISCHARGE/
064100*    PATIENT-ID PRESENT.  VALID-DATES IS 'Y' UNLESS THE RECORD
064200*    CARRIES DISCHARGE_BEFORE_ADMIT - IT NEVER DOES HERE SINCE
064300*    THOSE ROWS ARE ALREADY ROUTED TO 380 ABOVE, BUT THE FIELD IS
064400*    KEPT FOR THE SURVIVORSHIP RULE AS WRITTEN IN THE SPEC.
064500******************************************************************
064600     MOVE 1 TO WRK-COMPLETENESS-CT.
064700     IF WRK-ADMIT-DT NOT = SPACES
064800         ADD 1 TO WRK-COMPLETENESS-CT.
064900     IF WRK-DISCHARGE-DT NOT = SPACES
065000         ADD 1 TO WRK-COMPLETENESS-CT.
065100     IF WRK-PATIENT-ID NOT = SPACES
065200         ADD 1 TO WRK-COMPLETENESS-CT.
065300     MOVE 'Y' TO WRK-VALID-DATES-SW.
065400     MOVE WRK-DISCHARGE-DT TO WRK-DISCHARGE-SORTKEY.
065500     MOVE WRK-SOURCE-FILE TO WRK-SOURCE-FILE.
065600     IF NOT WS-QA-FLAG-ANY-SET
065700         MOVE "OK" TO WRK-QA-FLAGS
065800     ELSE
065900         MOVE WS-QA-FLAG-TEXT OF WS-QA-FLAGS-BUILD TO WRK-QA-FLAGS.
066000 400-EXIT.
066100     EXIT.
066200
066300 420-WRITE-ENCWK1.
066400     MOVE "420-WRITE-ENCWK1" TO PARA-NAME.
066500     MOVE ENC-RAW-SOURCE-FILE TO WRK-SOURCE-FILE.
066600     WRITE ENCWK1-FD-REC FROM ENC-WORK-REC.
066700 420-EXIT.
066800     EXIT.
066900
067000 900-READ-ENCSTG.
067100     MOVE "900-READ-ENCSTG" TO PARA-NAME.
067200     READ ENCSTG
067300         AT END MOVE "N" TO MORE-DATA-SW
067400         GO TO 900-EXIT
067500     END-READ.
067600     ADD 1 TO RECORDS-READ.
067700     INITIALIZE ENC-WORK-REC.
067800 900-EXIT.
067900     EXIT.
068000
068100******************************************************************
068110*    500/510/520/530/540 - THIRD PASS.  CONTROL-BREAK ON
068120*    ENCOUNTER-ID OVER THE SORTED WORK FILE.  THE FIRST ROW OF A
068130*    GROUP IS HELD, NOT WRITTEN, SO A LATER ARRIVAL IN THE SAME
068140*    GROUP CAN STILL TAG IT DUP_ENCOUNTER_MERGED BEFORE IT FLUSHES
068150*    TO THE PATIENT-ID FK CHECK.  EVERY OTHER ARRIVAL IN THE GROUP
068160*    IS A LOSER AND GOES TO THE DROP LOG AS DEDUP_SURVIVORSHIP.
068170******************************************************************
068180 500-DEDUP-HOUSEKEEPING.
068190     MOVE "500-DEDUP-HOUSEKEEPING" TO PARA-NAME.
068200     MOVE 'N' TO WS-HELD-VALID-SW.
068210     OPEN INPUT ENCWK2.
068220     OPEN OUTPUT ENCCLN.
068230     PERFORM 920-READ-ENCWK2 THRU 920-EXIT.
068240 500-EXIT.
068250     EXIT.
068260
068270 510-DEDUP-MAINLINE.
068280     MOVE "510-DEDUP-MAINLINE" TO PARA-NAME.
068290     IF WS-HELD-VALID
068300         AND WRK-ENCOUNTER-ID = HLD-ENCOUNTER-ID
068310         PERFORM 520-MERGE-INTO-HELD THRU 520-EXIT
068320     ELSE
068330         IF WS-HELD-VALID
068340             PERFORM 540-FLUSH-HELD THRU 540-EXIT
068350         END-IF
068360         PERFORM 530-LOAD-HELD THRU 530-EXIT
068370     END-IF.
068380     PERFORM 920-READ-ENCWK2 THRU 920-EXIT.
068390 510-EXIT.
068400     EXIT.
068410
068420******************************************************************
068430*    520-MERGE-INTO-HELD - A LATER ARRIVAL IN THE SAME GROUP AS
068440*    THE HELD ROW.  THE HELD ROW IS THE SURVIVOR AND PICKS UP
068450*    DUP_ENCOUNTER_MERGED; THIS ARRIVAL IS THE LOSER AND GOES TO
068460*    THE DROP LOG TAGGED DEDUP_SURVIVORSHIP.
068470******************************************************************
068480 520-MERGE-INTO-HELD.
068490     MOVE "520-MERGE-INTO-HELD" TO PARA-NAME.
068500     MOVE HLD-QA-FLAGS TO WS-QA-FLAG-TEXT OF WS-QA-FLAGS-BUILD.
068510     MOVE 'Y' TO WS-QA-FLAG-ANY-SW.
068520     IF HLD-QA-FLAGS = "OK"
068530         MOVE SPACES TO WS-QA-FLAG-TEXT OF WS-QA-FLAGS-BUILD
068540         MOVE 'N' TO WS-QA-FLAG-ANY-SW
068550     END-IF.
068560     MOVE "DUP_ENCOUNTER_MERGED" TO WS-QA-APPEND-FLAG.
068570     PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT.
068580     MOVE WS-QA-FLAG-TEXT OF WS-QA-FLAGS-BUILD TO HLD-QA-FLAGS.
068590     MOVE WRK-QA-FLAGS TO WS-QA-FLAG-TEXT OF WS-QA-FLAGS-BUILD.
068600     MOVE 'Y' TO WS-QA-FLAG-ANY-SW.
068610     IF WRK-QA-FLAGS = "OK"
068620         MOVE SPACES TO WS-QA-FLAG-TEXT OF WS-QA-FLAGS-BUILD
068630         MOVE 'N' TO WS-QA-FLAG-ANY-SW
068640     END-IF.
068650     MOVE "DEDUP_SURVIVORSHIP" TO WS-QA-APPEND-FLAG.
068660     PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT.
068670     MOVE WS-QA-FLAG-TEXT OF WS-QA-FLAGS-BUILD TO WRK-QA-FLAGS.
068680     PERFORM 550-WRITE-DEDUP-LOG THRU 550-EXIT.
068690 520-EXIT.
068700     EXIT.
068710
068720******************************************************************
068730*    530-LOAD-HELD - FIRST ARRIVAL OF A NEW ENCOUNTER-ID GROUP.
068740******************************************************************
068750 530-LOAD-HELD.
068760     MOVE "530-LOAD-HELD" TO PARA-NAME.
068770     MOVE WRK-ENCOUNTER-ID       TO HLD-ENCOUNTER-ID.
068780     MOVE WRK-PATIENT-ID         TO HLD-PATIENT-ID.
068790     MOVE WRK-ADMIT-DT           TO HLD-ADMIT-DT.
068800     MOVE WRK-DISCHARGE-DT       TO HLD-DISCHARGE-DT.
068810     MOVE WRK-ENCOUNTER-TYPE     TO HLD-ENCOUNTER-TYPE.
068820     MOVE WRK-ENCOUNTER-STATUS   TO HLD-ENCOUNTER-STATUS.
068830     MOVE WRK-QA-FLAGS           TO HLD-QA-FLAGS.
068840     MOVE WRK-SOURCE-FILE        TO HLD-SOURCE-FILE.
068850     MOVE WRK-ADMIT-DT-RAW       TO HLD-ADMIT-DT-RAW.
068860     MOVE WRK-DISCHARGE-DT-RAW   TO HLD-DISCHARGE-DT-RAW.
068870     MOVE 'Y' TO WS-HELD-VALID-SW.
068880 530-EXIT.
068890     EXIT.
068900
068910******************************************************************
068920*    540-FLUSH-HELD - THE PATIENT-ID FK CHECK DECIDES BETWEEN
068930*    ENCCLN AND THE DROP LOG FOR THE HELD ROW.
068940******************************************************************
068950 540-FLUSH-HELD.
068960     MOVE "540-FLUSH-HELD" TO PARA-NAME.
068970     PERFORM 600-CHECK-PATIENT-FK THRU 600-EXIT.
068980     IF WS-PAT-FOUND
068990         PERFORM 700-WRITE-ENCCLN THRU 700-EXIT
069000     ELSE
069010         MOVE HLD-QA-FLAGS TO WS-QA-FLAG-TEXT OF WS-QA-FLAGS-BUILD
069020         MOVE 'Y' TO WS-QA-FLAG-ANY-SW
069030         IF HLD-QA-FLAGS = "OK"
069040             MOVE SPACES TO WS-QA-FLAG-TEXT OF WS-QA-FLAGS-BUILD
069050             MOVE 'N' TO WS-QA-FLAG-ANY-SW
069060         END-IF
069070         MOVE "FK_VIOLATION" TO WS-QA-APPEND-FLAG
069080         PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT
069090         MOVE WS-QA-FLAG-TEXT OF WS-QA-FLAGS-BUILD TO HLD-QA-FLAGS
069100         PERFORM 560-WRITE-DEDUP-LOG-FROM-HELD THRU 560-EXIT
069110     END-IF.
069120     MOVE 'N' TO WS-HELD-VALID-SW.
069130 540-EXIT.
069140     EXIT.
069150
069160******************************************************************
069170*    600-CHECK-PATIENT-FK - SEARCHES THE IN-MEMORY PATIENT TABLE
069180*    BUILT AT HOUSEKEEPING, FOR THE HELD ROW 540-FLUSH-HELD IS
069190*    ABOUT TO FLUSH.
069200******************************************************************
069210 600-CHECK-PATIENT-FK.
069220     MOVE "600-CHECK-PATIENT-FK" TO PARA-NAME.
069230     SET WS-PAT-TBLX TO 1.
069240     MOVE 'N' TO WS-PAT-FOUND-SW.
069250     SEARCH WS-PAT-ENTRY
069260         AT END NEXT SENTENCE
069270         WHEN WS-PAT-TBL-ID(WS-PAT-TBLX) = HLD-PATIENT-ID
069280             MOVE 'Y' TO WS-PAT-FOUND-SW.
069290 600-EXIT.
069300     EXIT.
069310
069320 550-WRITE-DEDUP-LOG.
069330     MOVE "550-WRITE-DEDUP-LOG" TO PARA-NAME.
069340     MOVE WRK-ENCOUNTER-ID       TO ENC-LOG-ENCOUNTER-ID.
069350     MOVE WRK-PATIENT-ID         TO ENC-LOG-PATIENT-ID.
069360     MOVE WRK-ADMIT-DT           TO ENC-LOG-ADMIT-DT.
069370     MOVE WRK-DISCHARGE-DT       TO ENC-LOG-DISCHARGE-DT.
069380     MOVE WRK-ENCOUNTER-TYPE     TO ENC-LOG-ENCOUNTER-TYPE.
069390     MOVE WRK-ENCOUNTER-STATUS   TO ENC-LOG-ENCOUNTER-STATUS.
069400     MOVE WRK-QA-FLAGS           TO ENC-LOG-QA-FLAGS.
069410     MOVE WRK-SOURCE-FILE        TO ENC-LOG-SOURCE-FILE.
069420     MOVE WRK-ADMIT-DT-RAW       TO ENC-LOG-ADMIT-DT-RAW.
069430     MOVE WRK-DISCHARGE-DT-RAW   TO ENC-LOG-DISCHARGE-DT-RAW.
069440     WRITE ENCLOG-FD-REC FROM ENC-LOG-REC.
069450     ADD 1 TO RECORDS-DROPPED.
069460 550-EXIT.
069470     EXIT.
069480
069490******************************************************************
069500*    560-WRITE-DEDUP-LOG-FROM-HELD - SAME AS 550 ABOVE BUT FOR A
069510*    HELD ROW THAT FAILED THE PATIENT-ID FK CHECK ON FLUSH.
069520******************************************************************
069530 560-WRITE-DEDUP-LOG-FROM-HELD.
069540     MOVE "560-WRITE-DEDUP-LOG-FROM-HELD" TO PARA-NAME.
069550     MOVE HLD-ENCOUNTER-ID       TO ENC-LOG-ENCOUNTER-ID.
069560     MOVE HLD-PATIENT-ID         TO ENC-LOG-PATIENT-ID.
069570     MOVE HLD-ADMIT-DT           TO ENC-LOG-ADMIT-DT.
069580     MOVE HLD-DISCHARGE-DT       TO ENC-LOG-DISCHARGE-DT.
069590     MOVE HLD-ENCOUNTER-TYPE     TO ENC-LOG-ENCOUNTER-TYPE.
069600     MOVE HLD-ENCOUNTER-STATUS   TO ENC-LOG-ENCOUNTER-STATUS.
069610     MOVE HLD-QA-FLAGS           TO ENC-LOG-QA-FLAGS.
069620     MOVE HLD-SOURCE-FILE        TO ENC-LOG-SOURCE-FILE.
069630     MOVE HLD-ADMIT-DT-RAW       TO ENC-LOG-ADMIT-DT-RAW.
069640     MOVE HLD-DISCHARGE-DT-RAW   TO ENC-LOG-DISCHARGE-DT-RAW.
069650     WRITE ENCLOG-FD-REC FROM ENC-LOG-REC.
069660     ADD 1 TO RECORDS-DROPPED.
069670 560-EXIT.
069680     EXIT.
069690
069700 700-WRITE-ENCCLN.
075600     MOVE "700-WRITE-ENCCLN" TO PARA-NAME.
075700     MOVE HLD-ENCOUNTER-ID       TO ENC-CLN-ENCOUNTER-ID.
075800     MOVE HLD-PATIENT-ID         TO ENC-CLN-PATIENT-ID.
075900     MOVE HLD-ADMIT-DT           TO ENC-CLN-ADMIT-DT.
076000     MOVE HLD-DISCHARGE-DT       TO ENC-CLN-DISCHARGE-DT.
076100     MOVE HLD-ENCOUNTER-TYPE     TO ENC-CLN-ENCOUNTER-TYPE.
076200     MOVE HLD-ENCOUNTER-STATUS   TO ENC-CLN-ENCOUNTER-STATUS.
076300     MOVE HLD-QA-FLAGS           TO ENC-CLN-QA-FLAGS.
076400     MOVE HLD-SOURCE-FILE        TO ENC-CLN-SOURCE-FILE.
076500     WRITE ENCCLN-FD-REC FROM ENC-CLN-REC.
076600     ADD 1 TO RECORDS-KEPT.
076700 700-EXIT.
076800     EXIT.
076900
077000 920-READ-ENCWK2.
077100     MOVE "920-READ-ENCWK2" TO PARA-NAME.
077200     READ ENCWK2 INTO ENC-WORK-REC
077300         AT END MOVE "N" TO MORE-WORK-SW
077400         GO TO 920-EXIT
077500     END-READ.
077600 920-EXIT.
077700     EXIT.
077800
077900 999-CLEANUP.
078000     MOVE "999-CLEANUP" TO PARA-NAME.
078100     CLOSE ENCWK2, ENCCLN, ENCLOG, SYSOUT.
078200     MOVE RECORDS-READ TO RUNCTL-ENC-READ.
078300     MOVE RECORDS-KEPT TO RUNCTL-ENC-KEPT.
078400     MOVE RECORDS-DROPPED TO RUNCTL-ENC-DROPPED.
078500     DISPLAY "** RECORDS READ **".
078600     DISPLAY RECORDS-READ.
078700     DISPLAY "** RECORDS KEPT (CLEAN) **".
078800     DISPLAY RECORDS-KEPT.
078900     DISPLAY "** RECORDS DROPPED (FATAL/DEDUP/FK) **".
079000     DISPLAY RECORDS-DROPPED.
079100     DISPLAY "******** NORMAL END OF JOB ENCCLNS ********".
079200 999-EXIT.
079300     EXIT.
079400
079500 1000-ABEND-RTN.
079600     MOVE "1000-ABEND-RTN" TO PARA-NAME.
079700     WRITE SYSOUT-REC FROM ABEND-REC.
079800     DISPLAY "*** ABNORMAL END OF JOB - ENCCLNS ***" UPON CONSOLE.
079900     DIVIDE ZERO-VAL INTO ONE-VAL.
