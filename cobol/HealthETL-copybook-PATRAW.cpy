000100******************************************************************
000200*    PATRAW  --  RAW PATIENT DEMOGRAPHICS FEED (INPUT LAYOUT)     *
000300*    ONE COMMA-DELIMITED LINE PER PATIENT, ONE HEADER LINE AT     *
000400*    THE TOP OF THE FILE.  FIELDS ARE RAGGED - NOTHING BELOW CAN  *
000500*    BE TRUSTED UNTIL PATCLNS HAS RUN ITS EDITS.                  *
000600*------------------------------------------------------------------
000700* 04/02/94  JS   ORIGINAL LAYOUT - MATCHES DATA-ENTRY EXTRACT.
000800* 09/11/97  RPK  WIDENED HEIGHT/WEIGHT TO X(15) FOR UNIT SUFFIXES.
000850* 03/05/01  MLR  ADDED PAT-RAW-SOURCE-FILE - PATEXTR STAMPS THE
000860*                INPUT FILE NAME SO A DUPLICATE KEY CAN BE
000870*                TRACED BACK TO THE FEED THAT CARRIED IT.
000900******************************************************************
001000 01  PAT-RAW-REC.
001100     05  PAT-RAW-ID                  PIC X(20).
001200     05  PAT-RAW-GIVEN-NAME          PIC X(30).
001300     05  PAT-RAW-FAMILY-NAME         PIC X(30).
001400     05  PAT-RAW-SEX                 PIC X(10).
001500     05  PAT-RAW-DOB                 PIC X(10).
001600     05  PAT-RAW-HEIGHT              PIC X(15).
001700     05  PAT-RAW-WEIGHT              PIC X(15).
001750     05  PAT-RAW-SOURCE-FILE         PIC X(40).
001800     05  FILLER                      PIC X(10).
