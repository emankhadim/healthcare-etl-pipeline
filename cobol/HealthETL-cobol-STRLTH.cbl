000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/94.
000700 DATE-COMPILED. 01/15/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900*-----------------------------------------------------------------
001000*REMARKS.
001100*    RETURNS THE LENGTH OF THE TRAILING-SPACE-TRIMMED TEXT
001200*    PASSED IN TEXT1.  USED ALL OVER THE NIGHTLY ETL RUN TO
001300*    FIND WHERE A FREE-TEXT FIELD (HEIGHT, WEIGHT, A RAGGED ID)
001400*    ACTUALLY ENDS BEFORE UNSTRING OR REFERENCE MODIFICATION
001500*    TOUCHES IT.
001600*-----------------------------------------------------------------
001700*    CHANGE LOG
001800*    ----------
001900* 04/02/94  JS   ORIGINAL - WRITTEN FOR THE IN-PATIENT BILLING
002000*                SUITE'S COMMENT-FIELD LENGTH CHECKS.
002100* 11/30/95  RPK  NO LOGIC CHANGE - RECOMPILED UNDER NEW LIBRARY.
002200* 02/18/96  RPK  LOW-VALUES REPLACE NOW ALSO CATCHES BINARY ZEROS
002300*                COMING OFF THE NEW TAPE-FED HEALTH FEEDS.
002400* 08/19/98  TGD  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002500*                NO CHANGE REQUIRED, SIGNED OFF.
002600* 03/05/01  MLR  REPURPOSED FOR THE HEALTHCARE ETL RUN - CALLED
002700*                FROM PATCLNS/ENCCLNS/DIGCLNS TO LOCATE THE
002800*                NUMERIC TOKEN INSIDE FREE-TEXT HEIGHT/WEIGHT
002900*                AND TO TRIM RAGGED BUSINESS KEYS.  LOGIC ITSELF
003000*                IS UNCHANGED FROM THE ORIGINAL BILLING VERSION.
003050* 09/12/03  RPK  FUNCTION REVERSE WOULD NOT LINK ON THE ETL
003060*                LPAR'S COMPILER LEVEL - REPLACED WITH A MANUAL
003070*                BACKWARD SCAN FOR THE LAST NON-SPACE BYTE.
003080*                RETURN-LTH UNCHANGED FOR ALL CALLERS.
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 01  MISC-FIELDS.
004300     05  L                           PIC S9(4) COMP.
004400     05  WS-SCAN-IX                  PIC S9(4) COMP.
004450     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
004460         88  WS-FOUND-NONSPACE       VALUE 'Y'.
004500     05  TEMP-TXT                    PIC X(255).
004550     05  TEMP-TXT-R REDEFINES TEMP-TXT.
004560         10  TEMP-TXT-CHAR           PIC X(01) OCCURS 255 TIMES.
004565     05  TEMP-TXT-HALVES REDEFINES TEMP-TXT-R.
004580         10  TEMP-TXT-FIRST-HALF     PIC X(128).
004590         10  TEMP-TXT-SECOND-HALF    PIC X(127).
004610*    KEPT FOR THE DAY A CALLER WANTS A SPLIT-FIELD SCAN INSTEAD
004620*    OF THE CHARACTER-TABLE VIEW ABOVE - NOT EXERCISED TODAY.
004700 LINKAGE SECTION.
004710 01  TEXT1                           PIC X(255).
004720 01  TEXT1-HALVES REDEFINES TEXT1.
004730     05  TEXT1-FIRST-HALF            PIC X(128).
004740     05  TEXT1-SECOND-HALF           PIC X(127).
004800 01  RETURN-LTH                      PIC S9(4).
004900
005000 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
005100 000-STRLTH-MAIN.
005200     MOVE 0 TO L.
005210     MOVE TEXT1 TO TEMP-TXT.
005220     INSPECT TEMP-TXT
005230               REPLACING ALL LOW-VALUES BY SPACES.
005240     MOVE LENGTH OF TEXT1 TO WS-SCAN-IX.
005250     MOVE 'N' TO WS-FOUND-SW.
005260     PERFORM 100-FIND-LAST-CHAR THRU 100-EXIT
005270         UNTIL WS-FOUND-NONSPACE OR WS-SCAN-IX = ZERO.
005280     MOVE WS-SCAN-IX TO L.
005900     MOVE L TO RETURN-LTH.
006000     GOBACK.
006100
006200 100-FIND-LAST-CHAR.
006300     IF TEMP-TXT-CHAR(WS-SCAN-IX) NOT = SPACE
006400         MOVE 'Y' TO WS-FOUND-SW
006500     ELSE
006600         SUBTRACT 1 FROM WS-SCAN-IX.
006700 100-EXIT.
006800     EXIT.
