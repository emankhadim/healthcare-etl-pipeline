000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HTWTCALC.
000400 AUTHOR. MARIE RUSSO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/05/01.
000700 DATE-COMPILED. 01/15/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900*-----------------------------------------------------------------
001000*REMARKS.
001100*    CALLED BY PATCLNS ONCE PER SURVIVING PATIENT TO TURN THE
001200*    FREE-TEXT HEIGHT/WEIGHT CELL FROM THE RAW FEED INTO A
001300*    1-DECIMAL METRIC VALUE.  HTWT-TYPE-SW TELLS US WHICH OF
001400*    THE TWO CONVERSIONS TO RUN - SAME SHAPE AS THE OLD
001500*    CLCLBCST COST-CALCULATOR'S CALC-TYPE-SW, JUST TWO NEW
001600*    BRANCHES (HEIGHT/WEIGHT IN PLACE OF LAB-TEST/EQUIPMENT).
001610*
001620*    THE INCOMING CELL IS FREE TEXT OFF A CSV FEED - "5 FT 6 IN",
001630*    "5.5 FT", "66 IN", "140 LB", "63.5" (BARE, ASSUMED ALREADY
001640*    METRIC) HAVE ALL BEEN SEEN IN PRODUCTION DATA.  WE DO NOT
001650*    TRY TO BE CLEVER ABOUT EVERY POSSIBLE SPELLING - JUST THE
001660*    UNIT WORDS THIS FEED ACTUALLY USES, PER THE CHANGE LOG BELOW.
001670*    A CELL WITH NO DIGITS AT ALL COMES BACK WITH HTWT-MISSING-SW
001680*    SET TO 'Y' AND THE CALLER (PATCLNS) IS THE ONE THAT DECIDES
001690*    WHAT QA FLAG THAT TURNS INTO.
001700*-----------------------------------------------------------------
001800*    CHANGE LOG
001900*    ----------
002000* 03/05/01  MLR  ORIGINAL - WRITTEN FOR THE NIGHTLY HEALTHCARE
002100*                ETL RUN, MODELED ON CLCLBCST'S SWITCH SHAPE.
002200* 07/22/02  MLR  FT/FEET AND IN/INCH BOTH RECOGNIZED FOR HEIGHT;
002300*                PREVIOUSLY ONLY "FT" WAS CHECKED AND "5 FEET 6"
002400*                CAME BACK AS A BARE CENTIMETRE NUMBER.
002500* 11/14/02  RPK  LB/POUND BOTH RECOGNIZED FOR WEIGHT.
002600* 06/30/03  MLR  ROUTE THE COMP-3 RESULT THROUGH A ZONED WORK
002700*                FIELD BEFORE THE LINKAGE MOVE - A COMP-3 TO
002800*                DISPLAY MOVE ACROSS THE CALL BOUNDARY WAS
002900*                TRUNCATING THE TENTHS DIGIT ON ONE COMPILER.
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300*-----------------------------------------------------------------
003310*    NO DEVICE-SPECIFIC SPECIAL-NAMES NEEDED HERE - THIS IS A
003320*    CALLED SUBPROGRAM, NOT A JOB STEP, SO THERE IS NO PRINTER
003330*    CHANNEL AND NO UPSI SWITCH TO NAME.
003340*-----------------------------------------------------------------
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000*    NO FILES - THIS PROGRAM IS A CALLED SUBROUTINE, ALL OF ITS
004010*    INPUT AND OUTPUT TRAVEL THROUGH THE LINKAGE SECTION BELOW.
004020
004100 WORKING-STORAGE SECTION.
004200*-----------------------------------------------------------------
004210*    WS-WORK-FIELDS - SCRATCH AREA FOR ONE CALL.  NOTHING HERE
004220*    PERSISTS ACROSS CALLS SINCE PATCLNS RE-CALLS THIS PROGRAM
004230*    ONCE PER PATIENT AND EACH CALL STARTS FROM A CLEAN SLATE.
004240*-----------------------------------------------------------------
004250 01  WS-WORK-FIELDS.
004300     05  WS-UPPER-TEXT               PIC X(15).
004310*            UPPER-CASED COPY OF THE INCOMING CELL - UNIT WORDS
004320*            ARE COMPARED UPPER-CASE ONLY, SINCE THE FEED MIXES
004330*            "ft", "FT" AND "Ft" ACROSS SOURCE FILES.
004400     05  WS-UPPER-CHARS REDEFINES WS-UPPER-TEXT.
004410*            CHARACTER-BY-CHARACTER VIEW OF WS-UPPER-TEXT, USED
004420*            BY 100-SCAN-CHARACTERS TO PICK THE DIGITS OUT ONE
004430*            POSITION AT A TIME.
004500         10  WS-UPPER-CHAR           PIC X(01) OCCURS 15 TIMES.
004600     05  WS-DIGIT-TEXT               PIC X(15).
004610*            SAME 15 POSITIONS AS WS-UPPER-TEXT BUT WITH EVERY
004620*            NON-DIGIT, NON-DECIMAL-POINT CHARACTER BLANKED OUT -
004630*            THE UNIT WORDS AND ANY STRAY PUNCTUATION DISAPPEAR
004640*            HERE, LEAVING ONLY THE NUMBER(S).
004700     05  WS-DIGIT-CHARS REDEFINES WS-DIGIT-TEXT.
004800         10  WS-DIGIT-CHAR           PIC X(01) OCCURS 15 TIMES.
004900     05  WS-CHAR-IX                  PIC S9(4) COMP.
004910*            SUBSCRIPT FOR THE 15-CHARACTER SCAN - COMP BECAUSE
004920*            IT IS STEPPED ONCE PER CHARACTER AND NEVER WRITTEN
004930*            TO A REPORT OR FILE.
005000     05  WS-TOK-1                    PIC X(08) VALUE SPACES.
005010*            FIRST BLANK-DELIMITED NUMBER TOKEN OUT OF
005020*            WS-DIGIT-TEXT - FOR HEIGHT THIS IS THE FEET PART
005030*            WHEN "FT" IS PRESENT, OTHERWISE THE WHOLE VALUE.
005100     05  WS-TOK-2                    PIC X(08) VALUE SPACES.
005110*            SECOND TOKEN - ONLY MEANINGFUL FOR "N FT M IN"
005120*            STYLE HEIGHT CELLS, WHERE IT HOLDS THE INCHES PART.
005200     05  WS-INT-TEXT                 PIC X(06) VALUE SPACES.
005210*            WHOLE-NUMBER PORTION OF WHICHEVER TOKEN 310/320
005220*            ARE CURRENTLY SPLITTING ON THE DECIMAL POINT.
005300     05  WS-FRAC-TEXT                PIC X(02) VALUE SPACES.
005310*            FRACTIONAL PORTION OF THE SAME TOKEN - ONLY THE
005320*            FIRST DIGIT IS EVER USED, SINCE HTWT-VALUE-OUT IS
005330*            ONE DECIMAL PLACE.
005400     05  WS-NUM-1                    PIC S9(5)V9(2) VALUE ZERO.
005410*            NUMERIC VALUE OF WS-TOK-1 (FEET, OR A BARE HEIGHT/
005420*            WEIGHT NUMBER WITH NO UNIT WORD RECOGNIZED).
005500     05  WS-NUM-2                    PIC S9(5)V9(2) VALUE ZERO.
005510*            NUMERIC VALUE OF WS-TOK-2 (INCHES, HEIGHT ONLY).
005600     05  WS-RESULT                   PIC S9(5)V9(2) COMP-3
005700                                     VALUE ZERO.
005710*            CONVERSION RESULT IN METRIC UNITS, PACKED SO THE
005720*            COMPUTE STATEMENTS IN 400/500 CARRY FULL PRECISION
005730*            THROUGH THE ARITHMETIC BEFORE ANY ROUNDING.
005800     05  WS-RESULT-X REDEFINES WS-RESULT.
005810*            BYTE-FOR-BYTE REDEFINITION USED ONLY SO A FILLER
005820*            NAME EXISTS UNDER WS-RESULT FOR THE SHOP'S OWN
005830*            "EVERY GROUP GETS A FILLER" HABIT.
005900         10  FILLER                  PIC S9(5)V9(2) COMP-3.
006000     05  WS-RESULT-ZONED             PIC S9(5)V9(2) VALUE ZERO.
006010*            06/30/03 FIX - WS-RESULT (COMP-3) IS MOVED HERE
006020*            FIRST SO THE FINAL ROUNDED COMPUTE INTO THE LINKAGE
006030*            FIELD IS A ZONED-TO-ZONED MOVE, NOT A PACKED-TO-
006040*            DISPLAY MOVE ACROSS THE CALL BOUNDARY.
006100     05  WS-TALLY                    PIC S9(4) COMP VALUE ZERO.
006110*            INSPECT ... TALLYING COUNTER, RESET TO ZERO AND
006120*            REUSED FOR EACH UNIT WORD CHECKED IN 200-DETECT-
006130*            UNIT-WORDS.
006200     05  WS-UNIT-SWITCHES.
006210*            ONE SWITCH PER UNIT WORD FAMILY DETECTED IN THE
006220*            RAW CELL - SET ONCE IN 200-DETECT-UNIT-WORDS AND
006230*            READ BY 300/400/500 TO PICK THE RIGHT ARITHMETIC.
006300         10  WS-HAS-FT-SW            PIC X(01) VALUE 'N'.
006400             88  HAS-FT-TOKEN        VALUE 'Y'.
006500         10  WS-HAS-IN-SW            PIC X(01) VALUE 'N'.
006600             88  HAS-IN-TOKEN        VALUE 'Y'.
006700         10  WS-HAS-LB-SW            PIC X(01) VALUE 'N'.
006800             88  HAS-LB-TOKEN        VALUE 'Y'.
006900
007000 LINKAGE SECTION.
007100*-----------------------------------------------------------------
007110*    HTWT-CALC-REC - ONE CELL IN, ONE CONVERTED VALUE OUT, PER
007120*    CALL.  CALLER SETS HTWT-TYPE-SW AND HTWT-TEXT-IN BEFORE THE
007130*    CALL; THIS PROGRAM SETS HTWT-VALUE-OUT AND HTWT-MISSING-SW.
007140*-----------------------------------------------------------------
007200 01  HTWT-CALC-REC.
007300     05  HTWT-TYPE-SW                PIC X(01).
007400         88  HTWT-HEIGHT             VALUE 'H'.
007500         88  HTWT-WEIGHT             VALUE 'W'.
007600     05  HTWT-TEXT-IN                PIC X(15).
007610*            RAW FREE-TEXT CELL FROM THE FEED, AS-IS, UP TO
007620*            15 CHARACTERS - LONGER CELLS ARE TRUNCATED BY THE
007630*            CALLER'S OWN MOVE BEFORE THE CALL.
007700     05  HTWT-VALUE-OUT              PIC S9(3)V9(1).
007710*            CONVERTED HEIGHT (CM) OR WEIGHT (KG), ROUNDED TO
007720*            ONE DECIMAL - MATCHES PATCLN.CPY'S STORAGE WIDTH.
007800     05  HTWT-MISSING-SW             PIC X(01).
007900         88  HTWT-IS-MISSING         VALUE 'Y'.
008000 01  HTWT-RETURN-CD                  PIC S9(4) COMP.
008010*            RESERVED FOR A FUTURE NON-ZERO FAILURE CODE - ALWAYS
008020*            MOVED TO ZERO TODAY, SINCE THE ONLY FAILURE MODE
008030*            THIS PROGRAM KNOWS ABOUT (NO DIGITS FOUND) ALREADY
008040*            HAS ITS OWN DEDICATED SWITCH, HTWT-MISSING-SW.
008100
008200 PROCEDURE DIVISION USING HTWT-CALC-REC, HTWT-RETURN-CD.
008300*-----------------------------------------------------------------
008310*    000-HTWTCALC-MAIN - ENTRY POINT.  CLEARS THE RETURN AREA,
008320*    UPPER-CASES THE INCOMING CELL, STRIPS IT DOWN TO DIGITS AND
008330*    A DECIMAL POINT, THEN HANDS OFF TO THE UNIT-DETECTION/
008340*    TOKEN-BUILD/CONVERT/ROUND CHAIN BELOW.
008350*-----------------------------------------------------------------
008400 000-HTWTCALC-MAIN.
008500     MOVE ZERO TO HTWT-RETURN-CD.
008600     MOVE 'N' TO HTWT-MISSING-SW.
008700     MOVE ZERO TO HTWT-VALUE-OUT.
008800     MOVE HTWT-TEXT-IN TO WS-UPPER-TEXT.
008900     INSPECT WS-UPPER-TEXT CONVERTING
009000         'abcdefghijklmnopqrstuvwxyz' TO
009100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009200     MOVE SPACES TO WS-DIGIT-TEXT.
009300     MOVE ZERO TO WS-NUM-1 WS-NUM-2 WS-RESULT.
009400     MOVE 'N' TO WS-HAS-FT-SW WS-HAS-IN-SW WS-HAS-LB-SW.
009500
009600     PERFORM 100-SCAN-CHARACTERS THRU 100-EXIT
009700         VARYING WS-CHAR-IX FROM 1 BY 1 UNTIL WS-CHAR-IX > 15.
009800
009900*        A CELL WITH NO DIGITS AT ALL (E.G. A STRAY "N/A" OR A
009910*        TRULY BLANK CELL) LEAVES WS-DIGIT-TEXT ALL SPACES -
009920*        THAT IS THE ONLY CONDITION THIS PROGRAM TREATS AS
009930*        MISSING; IT DOES NOT TRY TO JUDGE WHETHER THE NUMBER
009940*        ITSELF IS A REASONABLE HEIGHT OR WEIGHT.
010000     IF WS-DIGIT-TEXT = SPACES
010100         MOVE 'Y' TO HTWT-MISSING-SW
010200         GO TO 000-EXIT.
010300
010400     PERFORM 200-DETECT-UNIT-WORDS THRU 200-EXIT.
010500     PERFORM 300-BUILD-TOKENS THRU 300-EXIT.
010600
010700     IF HTWT-HEIGHT
010800         PERFORM 400-COMPUTE-HEIGHT THRU 400-EXIT
010900     ELSE
011000         PERFORM 500-COMPUTE-WEIGHT THRU 500-EXIT.
011100
011200     PERFORM 600-ROUND-RESULT THRU 600-EXIT.
011300 000-EXIT.
011400     GOBACK.
011500
011600*-----------------------------------------------------------------
011610*    100-SCAN-CHARACTERS - ONE PASS PER CHARACTER POSITION,
011620*    DRIVEN BY THE VARYING CLAUSE ABOVE.  KEEPS DIGITS AND THE
011630*    DECIMAL POINT, BLANKS EVERYTHING ELSE (LETTERS, SPACES,
011640*    STRAY PUNCTUATION) SO 300-BUILD-TOKENS HAS ONLY NUMBERS
011650*    LEFT TO UNSTRING.
011660*-----------------------------------------------------------------
011700 100-SCAN-CHARACTERS.
011800     IF WS-UPPER-CHAR(WS-CHAR-IX) IS NUMERIC
011900        OR WS-UPPER-CHAR(WS-CHAR-IX) = '.'
012000         MOVE WS-UPPER-CHAR(WS-CHAR-IX)
012100                              TO WS-DIGIT-CHAR(WS-CHAR-IX)
012200     ELSE
012300         MOVE SPACE TO WS-DIGIT-CHAR(WS-CHAR-IX).
012400 100-EXIT.
012500     EXIT.
012600
012700*-----------------------------------------------------------------
012710*    200-DETECT-UNIT-WORDS - LOOKS FOR EACH RECOGNIZED UNIT WORD
012720*    IN THE UPPER-CASED CELL AND SETS THE MATCHING WS-HAS-xx-SW.
012730*    A CELL CAN SET MORE THAN ONE SWITCH (E.G. BOTH FT AND IN
012740*    FOR "5 FT 6 IN") - THAT IS EXPECTED AND IS WHAT TELLS
012750*    300-BUILD-TOKENS TO EXPECT A SECOND NUMBER TOKEN.
012760*-----------------------------------------------------------------
012800 200-DETECT-UNIT-WORDS.
012900     MOVE ZERO TO WS-TALLY.
013000     INSPECT WS-UPPER-TEXT TALLYING WS-TALLY FOR ALL 'FT'.
013100     IF WS-TALLY > ZERO
013200         MOVE 'Y' TO WS-HAS-FT-SW.
013300     MOVE ZERO TO WS-TALLY.
013400*        07/22/02 FIX - "FEET" CHECKED SEPARATELY FROM "FT" SO
013410*        A CELL SPELLED OUT IN FULL IS STILL RECOGNIZED.
013500     INSPECT WS-UPPER-TEXT TALLYING WS-TALLY FOR ALL 'FEET'.
013600     IF WS-TALLY > ZERO
013700         MOVE 'Y' TO WS-HAS-FT-SW.
013800     MOVE ZERO TO WS-TALLY.
013900     INSPECT WS-UPPER-TEXT TALLYING WS-TALLY FOR ALL 'IN'.
014000     IF WS-TALLY > ZERO
014100         MOVE 'Y' TO WS-HAS-IN-SW.
014200     MOVE ZERO TO WS-TALLY.
014300     INSPECT WS-UPPER-TEXT TALLYING WS-TALLY FOR ALL 'INCH'.
014400     IF WS-TALLY > ZERO
014500         MOVE 'Y' TO WS-HAS-IN-SW.
014600     MOVE ZERO TO WS-TALLY.
014700*        11/14/02 FIX - LB AND POUND BOTH CHECKED FOR WEIGHT,
014710*        SAME REASONING AS THE FT/FEET PAIR ABOVE.
014800     INSPECT WS-UPPER-TEXT TALLYING WS-TALLY FOR ALL 'LB'.
014900     IF WS-TALLY > ZERO
015000         MOVE 'Y' TO WS-HAS-LB-SW.
015100     MOVE ZERO TO WS-TALLY.
015200     INSPECT WS-UPPER-TEXT TALLYING WS-TALLY FOR ALL 'POUND'.
015300     IF WS-TALLY > ZERO
015400         MOVE 'Y' TO WS-HAS-LB-SW.
015500 200-EXIT.
015600     EXIT.
015700
015800*-----------------------------------------------------------------
015810*    300-BUILD-TOKENS - SPLITS THE DIGITS-ONLY TEXT ON BLANKS
015820*    INTO UP TO TWO NUMBER TOKENS, THEN CONVERTS EACH TO A
015830*    WORKING NUMERIC VALUE VIA 310/320.  THE SECOND TOKEN IS
015840*    ONLY BUILT FOR A HEIGHT CELL THAT ALSO CARRIED A FEET
015850*    UNIT WORD - A BARE WEIGHT NUMBER NEVER HAS A SECOND TOKEN.
015860*-----------------------------------------------------------------
015900 300-BUILD-TOKENS.
016000     MOVE SPACES TO WS-TOK-1 WS-TOK-2.
016100     UNSTRING WS-DIGIT-TEXT DELIMITED BY ALL SPACE
016200         INTO WS-TOK-1, WS-TOK-2
016300     END-UNSTRING.
016400     PERFORM 310-NUMBER-1 THRU 310-EXIT.
016500     IF HTWT-HEIGHT AND HAS-FT-TOKEN
016600         PERFORM 320-NUMBER-2 THRU 320-EXIT.
016700 300-EXIT.
016800     EXIT.
016900
017000*-----------------------------------------------------------------
017010*    310-NUMBER-1 - CONVERTS WS-TOK-1 (FEET, OR THE WHOLE VALUE
017020*    WHEN THERE IS ONLY ONE TOKEN) INTO WS-NUM-1, SPLITTING ON
017030*    THE DECIMAL POINT SO A CELL LIKE "5.5" KEEPS ITS TENTHS.
017040*    A NON-NUMERIC HALF (E.G. AN EMPTY INTEGER PART) IS TREATED
017050*    AS ZERO RATHER THAN ABENDING ON A BAD COMPUTE.
017060*-----------------------------------------------------------------
017100 310-NUMBER-1.
017200     MOVE SPACES TO WS-INT-TEXT WS-FRAC-TEXT.
017300     MOVE ZERO TO WS-NUM-1.
017400     UNSTRING WS-TOK-1 DELIMITED BY '.'
017500         INTO WS-INT-TEXT, WS-FRAC-TEXT
017600     END-UNSTRING.
017700     IF WS-INT-TEXT NOT NUMERIC
017800         MOVE ZERO TO WS-INT-TEXT.
017900     IF WS-FRAC-TEXT(1:1) IS NOT NUMERIC
018000         MOVE ZERO TO WS-FRAC-TEXT.
018100     MOVE WS-INT-TEXT TO WS-NUM-1.
018200     MOVE WS-FRAC-TEXT(1:1) TO WS-NUM-1(5:1).
018300 310-EXIT.
018400     EXIT.
018500
018600*-----------------------------------------------------------------
018610*    320-NUMBER-2 - SAME IDEA AS 310-NUMBER-1 BUT FOR WS-TOK-2
018620*    (THE INCHES PART OF AN "N FT M IN" HEIGHT CELL).  NO
018630*    FRACTIONAL-INCH SUPPORT IS NEEDED - THE FEED NEVER SENDS
018640*    A FRACTIONAL INCHES VALUE, SO WS-NUM-2 IS WHOLE NUMBERS
018650*    ONLY.
018660*-----------------------------------------------------------------
018700 320-NUMBER-2.
018800     MOVE SPACES TO WS-INT-TEXT WS-FRAC-TEXT.
018900     MOVE ZERO TO WS-NUM-2.
019000     UNSTRING WS-TOK-2 DELIMITED BY '.'
019100         INTO WS-INT-TEXT, WS-FRAC-TEXT
019200     END-UNSTRING.
019300     IF WS-INT-TEXT NOT NUMERIC
019400         MOVE ZERO TO WS-INT-TEXT.
019500     MOVE WS-INT-TEXT TO WS-NUM-2.
019600 320-EXIT.
019700     EXIT.
019800
019900*-----------------------------------------------------------------
020000*    400-COMPUTE-HEIGHT - CONVERTS TO CENTIMETRES.  FT+IN IS
020010*    TOTAL INCHES TIMES 2.54; A BARE "IN" CELL IS INCHES TIMES
020020*    2.54 WITH NO FEET COMPONENT; ANYTHING ELSE (NO UNIT WORD
020030*    RECOGNIZED AT ALL) IS ASSUMED TO ALREADY BE METRIC AND IS
020040*    PASSED THROUGH UNCHANGED - THAT MATCHES THE FEED, WHICH
020050*    SENDS BARE CENTIMETRE NUMBERS FOR SOME SOURCE SITES.
020060*-----------------------------------------------------------------
020100 400-COMPUTE-HEIGHT.
020200     IF HAS-FT-TOKEN
020300         COMPUTE WS-RESULT ROUNDED =
020400             (WS-NUM-1 * 12 + WS-NUM-2) * 2.54
020500     ELSE
020600         IF HAS-IN-TOKEN
020700             COMPUTE WS-RESULT ROUNDED = WS-NUM-1 * 2.54
020800         ELSE
020900             MOVE WS-NUM-1 TO WS-RESULT.
021000 400-EXIT.
021100     EXIT.
021200
021300*-----------------------------------------------------------------
021310*    500-COMPUTE-WEIGHT - CONVERTS POUNDS TO KILOGRAMS WHEN THE
021320*    LB/POUND UNIT WORD WAS SEEN; OTHERWISE ASSUMES THE CELL IS
021330*    ALREADY METRIC AND PASSES IT THROUGH, SAME REASONING AS
021340*    THE "NO UNIT WORD" BRANCH OF 400-COMPUTE-HEIGHT ABOVE.
021350*-----------------------------------------------------------------
021400 500-COMPUTE-WEIGHT.
021500     IF HAS-LB-TOKEN
021600         COMPUTE WS-RESULT ROUNDED = WS-NUM-1 * 0.453592
021700     ELSE
021800         MOVE WS-NUM-1 TO WS-RESULT.
021900 500-EXIT.
022000     EXIT.
022100
022200*-----------------------------------------------------------------
022210*    600-ROUND-RESULT - 06/30/03 FIX.  MOVES THE PACKED RESULT
022220*    TO A ZONED WORK FIELD FIRST, THEN COMPUTES THE ROUNDED
022230*    LINKAGE VALUE FROM THAT ZONED FIELD RATHER THAN DIRECTLY
022240*    FROM WS-RESULT - SEE THE CHANGE LOG HEADER FOR WHY.
022250*-----------------------------------------------------------------
022300 600-ROUND-RESULT.
022400     MOVE WS-RESULT TO WS-RESULT-ZONED.
022500     COMPUTE HTWT-VALUE-OUT ROUNDED = WS-RESULT-ZONED.
022600 600-EXIT.
022700     EXIT.
