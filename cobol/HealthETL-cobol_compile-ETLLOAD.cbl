000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ETLLOAD.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/94.
000700 DATE-COMPILED. 04/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          SEVENTH STEP OF THE NIGHTLY HEALTHCARE ETL RUN.
001300*
001400*          READS THE THREE CLEAN FILES IN ORDER - PATIENTS, THEN
001500*          ENCOUNTERS, THEN DIAGNOSES - AND WRITES EACH ROW INTO
001600*          ITS VSAM MASTER.  THE LOAD IS ALL-OR-NOTHING: IF ANY
001700*          STEP ABENDS THE WHOLE RUN IS ABANDONED, NOT JUST THE
001800*          FILE IN PROGRESS.  EMITS THE LOAD-SUMMARY LINE
001900*          SUMRYRPT'S REPORT ALSO PRINTS.
002000*
002100******************************************************************
002200*
002300               INPUT FILES             -   DDS0001.PATCLN
002400                                           DDS0001.ENCCLN
002500                                           DDS0001.DIGCLN
002600
002700               OUTPUT FILES PRODUCED   -   PATMSTR (VSAM KSDS)
002800                                           ENCMSTR (VSAM KSDS)
002900                                           DIGMSTR (VSAM KSDS)
003000
003100               DUMP FILE               -   SYSOUT
003200*
003300******************************************************************
003400*    CHANGE LOG
003500*    ----------
003600* 04/02/94  JS   ORIGINAL - LOADS PATMSTR ONLY, CARRIED OVER FROM
003700*                THE OLD IN-PATIENT BILLING DALYUPDT REWRITE LOOP.
003800* 02/18/96  RPK  ADDED ENCMSTR LOAD STEP AFTER THE PATIENT MASTER
003900*                IS FULLY LOADED, NOT INTERLEAVED, SO A PARTIAL
004000*                ENCOUNTER LOAD NEVER LEAVES ORPHANED PATIENT ROWS.
004100* 11/02/95  RPK  ADDED DIGMSTR LOAD STEP - DIAGNOSES LOAD LAST
004200*                SINCE THEY DEPEND ON AN ENCOUNTER ALREADY BEING
004300*                ON THE MASTER.
004400* 06/30/03  MLR  ALL-OR-NOTHING SEMANTICS - ANY WRITE FAILURE NOW
004500*                ABENDS THE WHOLE RUN RATHER THAN JUST SKIPPING
004600*                THE BAD ROW, PER THE NEW LOAD-STEP COUNTERS ADDED
004700*                TO RUNCTL FOR THE TRAILER LINE.
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT PATCLN
006200     ASSIGN TO UT-S-PATCLN
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS IFCODE.
006500
006600     SELECT ENCCLN
006700     ASSIGN TO UT-S-ENCCLN
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS IFCODE.
007000
007100     SELECT DIGCLN
007200     ASSIGN TO UT-S-DIGCLN
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS IFCODE.
007500
007600     SELECT PATMSTR
007700     ASSIGN       TO PATMSTR
007800       ORGANIZATION IS INDEXED
007900       ACCESS MODE  IS RANDOM
008000       RECORD KEY   IS PATMSTR-KEY
008100       FILE STATUS  IS PATMSTR-STATUS.
008200
008300     SELECT ENCMSTR
008400     ASSIGN       TO ENCMSTR
008500       ORGANIZATION IS INDEXED
008600       ACCESS MODE  IS RANDOM
008700       RECORD KEY   IS ENCMSTR-KEY
008800       FILE STATUS  IS ENCMSTR-STATUS.
008900
009000     SELECT DIGMSTR
009100     ASSIGN       TO DIGMSTR
009200       ORGANIZATION IS INDEXED
009300       ACCESS MODE  IS SEQUENTIAL
009400       RECORD KEY   IS DIGMSTR-SEQ-ID
009500       FILE STATUS  IS DIGMSTR-STATUS.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  SYSOUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 130 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS SYSOUT-REC.
010500 01  SYSOUT-REC                      PIC X(130).
010600
010700 FD  PATCLN
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 229 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS PATCLN-FD-REC.
011300 01  PATCLN-FD-REC                   PIC X(229).
011400
011500 FD  ENCCLN
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 225 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS ENCCLN-FD-REC.
012100 01  ENCCLN-FD-REC                   PIC X(225).
012200
012300 FD  DIGCLN
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 190 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS DIGCLN-FD-REC.
012900 01  DIGCLN-FD-REC                   PIC X(190).
013000
013100 FD  PATMSTR
013200     RECORD CONTAINS 261 CHARACTERS
013300     DATA RECORD IS PATMSTR-REC.
013400     COPY PATMSTR.
013500
013600 FD  ENCMSTR
013700     RECORD CONTAINS 244 CHARACTERS
013800     DATA RECORD IS ENCMSTR-REC.
013900     COPY ENCMSTR.
014000
014100 FD  DIGMSTR
014200     RECORD CONTAINS 217 CHARACTERS
014300     DATA RECORD IS DIGMSTR-REC.
014400     COPY DIGMSTR.
014500
014600 WORKING-STORAGE SECTION.
014700 01  FILE-STATUS-CODES.
014800     05  IFCODE                       PIC X(02).
014900         88  CODE-OK                  VALUE "00".
015000         88  CODE-EOF                 VALUE "10".
015100     05  PATMSTR-STATUS               PIC X(02).
015200         88  PATMSTR-OK               VALUE "00".
015300     05  ENCMSTR-STATUS               PIC X(02).
015400         88  ENCMSTR-OK               VALUE "00".
015500     05  DIGMSTR-STATUS               PIC X(02).
015600         88  DIGMSTR-OK               VALUE "00".
015700
015800     COPY RUNCTL.
015900     COPY PATCLN.
016000     COPY ENCCLN.
016100     COPY DIGCLN.
016200
016300******************************************************************
016400*    DIAGNOSIS MASTER KEY - THE FEED HAS NO NATURAL SINGLE-FIELD
016500*    KEY, SO EVERY ROW GETS A RUN-ASSIGNED SEQUENCE NUMBER.
016600******************************************************************
016700 01  WS-DIGMSTR-NEXT-SEQ              PIC 9(08) VALUE ZERO.
016800 01  WS-DIGMSTR-SEQ-X REDEFINES WS-DIGMSTR-NEXT-SEQ.
016900     05  WS-DIGMSTR-SEQ-HIGH          PIC 9(04).
017000     05  WS-DIGMSTR-SEQ-LOW           PIC 9(04).
017100
017200******************************************************************
017300*    LOAD-SUMMARY LINE - "PATIENTS=N, ENCOUNTERS=N, DIAGNOSES=N"
017400*    BUILT FROM RUNCTL-LOAD-COUNTS VIA THIS EDITED REDEFINES.
017500******************************************************************
017600 01  WS-SUMMARY-LINE.
017700     05  FILLER                      PIC X(09) VALUE "PATIENTS=".
017800     05  WS-SUM-PAT-CT               PIC ZZZZZZ9.
017900     05  FILLER                      PIC X(02) VALUE ", ".
018000     05  FILLER                      PIC X(11) VALUE "ENCOUNTERS=".
018100     05  WS-SUM-ENC-CT               PIC ZZZZZZ9.
018200     05  FILLER                      PIC X(02) VALUE ", ".
018300     05  FILLER                      PIC X(10) VALUE "DIAGNOSES=".
018400     05  WS-SUM-DIG-CT               PIC ZZZZZZ9.
018500     05  FILLER                      PIC X(61) VALUE SPACES.
018600
018700 01  MISC-WS-FLDS.
018800     05  PARA-NAME                   PIC X(20) VALUE SPACES.
018900
019000 01  FLAGS-AND-SWITCHES.
019100     05  MORE-PAT-SW                  PIC X(01) VALUE "Y".
019200         88  NO-MORE-PAT              VALUE "N".
019300     05  MORE-ENC-SW                  PIC X(01) VALUE "Y".
019400         88  NO-MORE-ENC              VALUE "N".
019500     05  MORE-DIG-SW                  PIC X(01) VALUE "Y".
019600         88  NO-MORE-DIG              VALUE "N".
019700
019800     COPY ABENDREC.
019900
020000 PROCEDURE DIVISION.
020100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020200     PERFORM 200-LOAD-PATIENTS THRU 200-EXIT.
020300     PERFORM 300-LOAD-ENCOUNTERS THRU 300-EXIT.
020400     PERFORM 400-LOAD-DIAGNOSES THRU 400-EXIT.
020500     PERFORM 999-CLEANUP THRU 999-EXIT.
020600     GOBACK.
020700
020800 000-HOUSEKEEPING.
020900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021000     DISPLAY "******** BEGIN JOB ETLLOAD ********".
021100     OPEN INPUT PATCLN, ENCCLN, DIGCLN.
021200     OPEN OUTPUT SYSOUT.
021300     OPEN OUTPUT PATMSTR.
021400     OPEN OUTPUT ENCMSTR.
021500     OPEN OUTPUT DIGMSTR.
021600 000-EXIT.
021700     EXIT.
021800
021900******************************************************************
022000*    200/210/220 - LOAD PATIENTS FIRST; NOTHING ELSE DEPENDS ON
022100*    NOTHING, BUT ENCOUNTERS AND DIAGNOSES DEPEND ON IT BEING
022200*    FULLY ON THE MASTER BEFORE THEY START.
022300******************************************************************
022400 200-LOAD-PATIENTS.
022500     MOVE "200-LOAD-PATIENTS" TO PARA-NAME.
022600     PERFORM 210-READ-PATCLN THRU 210-EXIT.
022700     PERFORM 220-WRITE-PATMSTR THRU 220-EXIT
022800             UNTIL NO-MORE-PAT.
022900     MOVE RUNCTL-LOAD-PAT-CT TO WS-SUM-PAT-CT.
023000 200-EXIT.
023100     EXIT.
023200
023300 210-READ-PATCLN.
023400     MOVE "210-READ-PATCLN" TO PARA-NAME.
023500     READ PATCLN INTO PAT-CLN-REC
023600         AT END MOVE "N" TO MORE-PAT-SW
023700         GO TO 210-EXIT
023800     END-READ.
023900 210-EXIT.
024000     EXIT.
024100
024200 220-WRITE-PATMSTR.
024300     MOVE "220-WRITE-PATMSTR" TO PARA-NAME.
024400     MOVE PAT-CLN-ID              TO PATMSTR-KEY.
024500     MOVE PAT-CLN-GIVEN-NAME      TO PATMSTR-GIVEN-NAME.
024600     MOVE PAT-CLN-FAMILY-NAME     TO PATMSTR-FAMILY-NAME.
024700     MOVE PAT-CLN-SEX             TO PATMSTR-SEX.
024800     MOVE PAT-CLN-DOB             TO PATMSTR-DOB.
024900     MOVE PAT-CLN-HEIGHT-CM       TO PATMSTR-HEIGHT-CM.
025000     MOVE PAT-CLN-WEIGHT-KG       TO PATMSTR-WEIGHT-KG.
025100     MOVE PAT-CLN-QA-FLAGS        TO PATMSTR-QA-FLAGS.
025200     MOVE PAT-CLN-SOURCE-FILE     TO PATMSTR-SOURCE-FILE.
025300     MOVE ZERO                    TO PATMSTR-ENCOUNTER-CT.
025400     MOVE 'A'                     TO PATMSTR-STATUS-BYTE.
025500     MOVE RUNCTL-RUN-DATE-8       TO PATMSTR-LOAD-DATE.
025600     WRITE PATMSTR-REC
025700         INVALID KEY
025800             MOVE "** PROBLEM WRITING PATMSTR" TO ABEND-REASON
025900             MOVE PATMSTR-STATUS TO EXPECTED-VAL
026000             MOVE PATMSTR-KEY TO ACTUAL-VAL IN ABEND-REC
026100             GO TO 1000-ABEND-RTN
026200     END-WRITE.
026300     ADD 1 TO RUNCTL-LOAD-PAT-CT.
026400     PERFORM 210-READ-PATCLN THRU 210-EXIT.
026500 220-EXIT.
026600     EXIT.
026700
026800******************************************************************
026900*    300/310/320 - LOAD ENCOUNTERS SECOND; EACH ENCOUNTER'S
027000*    PATIENT-ID WAS ALREADY FK-CHECKED AGAINST PATCLN BY ENCCLNS,
027100*    SO NO FK CHECK IS REPEATED HERE.
027200******************************************************************
027300 300-LOAD-ENCOUNTERS.
027400     MOVE "300-LOAD-ENCOUNTERS" TO PARA-NAME.
027500     PERFORM 310-READ-ENCCLN THRU 310-EXIT.
027600     PERFORM 320-WRITE-ENCMSTR THRU 320-EXIT
027700             UNTIL NO-MORE-ENC.
027800     MOVE RUNCTL-LOAD-ENC-CT TO WS-SUM-ENC-CT.
027900 300-EXIT.
028000     EXIT.
028100
028200 310-READ-ENCCLN.
028300     MOVE "310-READ-ENCCLN" TO PARA-NAME.
028400     READ ENCCLN INTO ENC-CLN-REC
028500         AT END MOVE "N" TO MORE-ENC-SW
028600         GO TO 310-EXIT
028700     END-READ.
028800 310-EXIT.
028900     EXIT.
029000
029100 320-WRITE-ENCMSTR.
029200     MOVE "320-WRITE-ENCMSTR" TO PARA-NAME.
029300     MOVE ENC-CLN-ENCOUNTER-ID     TO ENCMSTR-KEY.
029400     MOVE ENC-CLN-PATIENT-ID       TO ENCMSTR-PATIENT-ID.
029500     MOVE ENC-CLN-ADMIT-DT         TO ENCMSTR-ADMIT-DT.
029600     MOVE ENC-CLN-DISCHARGE-DT     TO ENCMSTR-DISCHARGE-DT.
029700     MOVE ENC-CLN-ENCOUNTER-TYPE   TO ENCMSTR-TYPE.
029800     MOVE ENC-CLN-ENCOUNTER-STATUS TO ENCMSTR-STATUS.
029900     MOVE ENC-CLN-QA-FLAGS         TO ENCMSTR-QA-FLAGS.
030000     MOVE ENC-CLN-SOURCE-FILE      TO ENCMSTR-SOURCE-FILE.
030100     MOVE RUNCTL-RUN-DATE-8        TO ENCMSTR-LOAD-DATE.
030200     WRITE ENCMSTR-REC
030300         INVALID KEY
030400             MOVE "** PROBLEM WRITING ENCMSTR" TO ABEND-REASON
030500             MOVE ENCMSTR-STATUS TO EXPECTED-VAL
030600             MOVE ENCMSTR-KEY TO ACTUAL-VAL IN ABEND-REC
030700             GO TO 1000-ABEND-RTN
030800     END-WRITE.
030900     ADD 1 TO RUNCTL-LOAD-ENC-CT.
031000     PERFORM 310-READ-ENCCLN THRU 310-EXIT.
031100 320-EXIT.
031200     EXIT.
031300
031400******************************************************************
031500*    400/410/420 - LOAD DIAGNOSES LAST.  EACH ROW'S ENCOUNTER-ID
031600*    WAS ALREADY FK-CHECKED AGAINST ENCCLN BY DIGCLNS, SO NO FK
031700*    CHECK IS REPEATED HERE - ONLY THE RUN-ASSIGNED SEQUENCE KEY
031800*    IS NEW WORK FOR THIS STEP.
031900******************************************************************
032000 400-LOAD-DIAGNOSES.
032100     MOVE "400-LOAD-DIAGNOSES" TO PARA-NAME.
032200     PERFORM 410-READ-DIGCLN THRU 410-EXIT.
032300     PERFORM 420-WRITE-DIGMSTR THRU 420-EXIT
032400             UNTIL NO-MORE-DIG.
032500     MOVE RUNCTL-LOAD-DIG-CT TO WS-SUM-DIG-CT.
032600 400-EXIT.
032700     EXIT.
032800
032900 410-READ-DIGCLN.
033000     MOVE "410-READ-DIGCLN" TO PARA-NAME.
033100     READ DIGCLN INTO DIG-CLN-REC
033200         AT END MOVE "N" TO MORE-DIG-SW
033300         GO TO 410-EXIT
033400     END-READ.
033500 410-EXIT.
033600     EXIT.
033700
033800 420-WRITE-DIGMSTR.
033900     MOVE "420-WRITE-DIGMSTR" TO PARA-NAME.
034000     ADD 1 TO WS-DIGMSTR-NEXT-SEQ.
034100     MOVE WS-DIGMSTR-NEXT-SEQ      TO DIGMSTR-SEQ-ID.
034200     MOVE DIG-CLN-ENCOUNTER-ID     TO DIGMSTR-ENCOUNTER-ID.
034300     MOVE DIG-CLN-CODE-SYSTEM      TO DIGMSTR-CODE-SYSTEM.
034400     MOVE DIG-CLN-DIAGNOSIS-CODE   TO DIGMSTR-DIAGNOSIS-CODE.
034500     MOVE DIG-CLN-IS-PRIMARY       TO DIGMSTR-IS-PRIMARY.
034600     MOVE DIG-CLN-RECORDED-AT      TO DIGMSTR-RECORDED-AT.
034700     MOVE DIG-CLN-QA-FLAGS         TO DIGMSTR-QA-FLAGS.
034800     MOVE DIG-CLN-SOURCE-FILE      TO DIGMSTR-SOURCE-FILE.
034900     MOVE RUNCTL-RUN-DATE-8        TO DIGMSTR-LOAD-DATE.
035000     WRITE DIGMSTR-REC
035100         INVALID KEY
035200             MOVE "** PROBLEM WRITING DIGMSTR" TO ABEND-REASON
035300             MOVE DIGMSTR-STATUS TO EXPECTED-VAL
035400             MOVE DIGMSTR-SEQ-ID TO ACTUAL-VAL IN ABEND-REC
035500             GO TO 1000-ABEND-RTN
035600     END-WRITE.
035700     ADD 1 TO RUNCTL-LOAD-DIG-CT.
035800     PERFORM 410-READ-DIGCLN THRU 410-EXIT.
035900 420-EXIT.
036000     EXIT.
036100
036200 999-CLEANUP.
036300     MOVE "999-CLEANUP" TO PARA-NAME.
036400     CLOSE PATCLN, ENCCLN, DIGCLN.
036500     CLOSE PATMSTR, ENCMSTR, DIGMSTR.
036600     WRITE SYSOUT-REC FROM WS-SUMMARY-LINE.
036700     DISPLAY "** LOAD SUMMARY **".
036800     DISPLAY WS-SUMMARY-LINE.
036900     CLOSE SYSOUT.
037000     DISPLAY "******** NORMAL END OF JOB ETLLOAD ********".
037100 999-EXIT.
037200     EXIT.
037300
037400 1000-ABEND-RTN.
037500     MOVE "1000-ABEND-RTN" TO PARA-NAME.
037600     MOVE 'Y' TO RUNCTL-LOAD-ABORTED-SW.
037700     WRITE SYSOUT-REC FROM ABEND-REC.
037800     DISPLAY "*** ABNORMAL END OF JOB - ETLLOAD ***" UPON CONSOLE.
037900     DIVIDE ZERO-VAL INTO ONE-VAL.
