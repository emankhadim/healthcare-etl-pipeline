000100******************************************************************
000200*    PATCLN  --  CLEAN PATIENT RECORD AND PATIENT DROP-LOG RECORD *
000300*    CLEAN RECORD IS WHAT SURVIVES PATCLNS' EDITS AND DEDUP;      *
000400*    THE LOG RECORD CARRIES EVERY PATIENT KNOCKED OUT AS A        *
000500*    DUPLICATE OF AN EARLIER ARRIVAL.                             *
000600*------------------------------------------------------------------
000700* 04/02/94  JS   ORIGINAL CLEAN LAYOUT.
000800* 09/11/97  RPK  HEIGHT-CM/WEIGHT-KG ADDED AS 1-DECIMAL FIELDS.
000900* 05/30/01  MLR  QA-FLAGS WIDENED TO X(80) - FLAG LIST WAS
001000*                TRUNCATING ON MULTI-FLAG PATIENTS.
001100******************************************************************
001200 01  PAT-CLN-REC.
001300     05  PAT-CLN-ID                  PIC X(20).
001400     05  PAT-CLN-GIVEN-NAME          PIC X(30).
001500     05  PAT-CLN-FAMILY-NAME         PIC X(30).
001600     05  PAT-CLN-SEX                 PIC X(01).
001700     05  PAT-CLN-DOB                 PIC X(10).
001800     05  PAT-CLN-HEIGHT-CM           PIC S9(3)V9(1).
001900     05  PAT-CLN-WEIGHT-KG           PIC S9(3)V9(1).
002000     05  PAT-CLN-QA-FLAGS            PIC X(80).
002100     05  PAT-CLN-SOURCE-FILE         PIC X(40).
002200     05  FILLER                      PIC X(10).
002300*
002400 01  PAT-LOG-REC.
002500     05  PAT-LOG-ID                  PIC X(20).
002600     05  PAT-LOG-GIVEN-NAME          PIC X(30).
002700     05  PAT-LOG-FAMILY-NAME         PIC X(30).
002800     05  PAT-LOG-SEX                 PIC X(10).
002900     05  PAT-LOG-DOB                 PIC X(10).
003000     05  PAT-LOG-HEIGHT              PIC X(15).
003100     05  PAT-LOG-WEIGHT              PIC X(15).
003200     05  PAT-LOG-QA-FLAGS            PIC X(80).
003300     05  PAT-LOG-SOURCE-FILE         PIC X(40).
003400     05  FILLER                      PIC X(10).
