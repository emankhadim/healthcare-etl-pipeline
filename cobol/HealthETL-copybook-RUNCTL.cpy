000100******************************************************************
000200*    RUNCTL  --  SHARED RUN-CONTROL COUNTER BLOCK                *
000300*    COPIED INTO EVERY JOB STEP OF THE NIGHTLY HEALTHCARE ETL     *
000400*    RUN SO READ/KEPT/DROPPED TOTALS AND THE RUN DATE/TIME LINE   *
000500*    UP ACROSS PATEXTR/PATCLNS/ENCEXTR/ENCCLNS/DIGEXTR/DIGCLNS/   *
000600*    ETLLOAD/SUMRYRPT WITHOUT EACH ONE RE-DECLARING ITS OWN.      *
000700*------------------------------------------------------------------
000800* 03/14/94  JS   ORIGINAL - PATIENT/ENCOUNTER COUNTERS ONLY.
000900* 11/02/95  RPK  ADDED DIAGNOSIS FEED COUNTERS FOR TRMT-STYLE RUN.
001000* 08/19/98  TGD  Y2K: RUNCTL-RUN-DATE-8 REPLACES 2-DIGIT WS-DATE
001100*                SO AGE_GT_120Y AND FUTURE_DOB COMPARE ON 4 DIGITS.
001200* 02/02/99  TGD  Y2K SIGN-OFF - NO MORE 2-DIGIT YEAR FIELDS LEFT.
001300* 06/30/03  MLR  ADDED LOAD-STEP COUNTERS FOR ETLLOAD TRAILER LINE.
001400******************************************************************
001500 01  RUNCTL-AREA.
001600     05  RUNCTL-RUN-DATE-8           PIC 9(8).
001700     05  RUNCTL-RUN-DATE-X REDEFINES RUNCTL-RUN-DATE-8.
001800         10  RUNCTL-RUN-CCYY         PIC 9(4).
001900         10  RUNCTL-RUN-MM           PIC 9(2).
002000         10  RUNCTL-RUN-DD           PIC 9(2).
002100     05  RUNCTL-RUN-TIME-6           PIC 9(6).
002200     05  RUNCTL-PATIENT-COUNTS.
002300         10  RUNCTL-PAT-READ         PIC S9(7) COMP.
002400         10  RUNCTL-PAT-KEPT         PIC S9(7) COMP.
002500         10  RUNCTL-PAT-DROPPED      PIC S9(7) COMP.
002600     05  RUNCTL-ENCOUNTER-COUNTS.
002700         10  RUNCTL-ENC-READ         PIC S9(7) COMP.
002800         10  RUNCTL-ENC-KEPT         PIC S9(7) COMP.
002900         10  RUNCTL-ENC-DROPPED      PIC S9(7) COMP.
003000     05  RUNCTL-DIAGNOSIS-COUNTS.
003100         10  RUNCTL-DIG-READ         PIC S9(7) COMP.
003200         10  RUNCTL-DIG-KEPT         PIC S9(7) COMP.
003300         10  RUNCTL-DIG-DROPPED      PIC S9(7) COMP.
003400     05  RUNCTL-LOAD-COUNTS.
003500         10  RUNCTL-LOAD-PAT-CT      PIC 9(7).
003600         10  RUNCTL-LOAD-ENC-CT      PIC 9(7).
003700         10  RUNCTL-LOAD-DIG-CT      PIC 9(7).
003800     05  RUNCTL-LOAD-ABORTED-SW      PIC X(1) VALUE 'N'.
003900         88  RUNCTL-LOAD-ABORTED     VALUE 'Y'.
004000     05  FILLER                      PIC X(20).
