000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ENCEXTR.
000400 AUTHOR. MARIE RUSSO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/12/01.
000700 DATE-COMPILED. 01/15/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIRD STEP OF THE NIGHTLY HEALTHCARE ETL RUN.
001300*
001400*          READS THE RAW ENCOUNTER (HOSPITAL-VISIT) FEED.  THIS
001500*          FEED IS THE MESSIEST OF THE THREE - SOME NIGHTS IT
001600*          COMES IN AS SEVERAL OLD EXTRACTS CONCATENATED TOGETHER,
001700*          SO THE HEADER ROW SHOWS UP MORE THAN ONCE, AND SOME OF
001800*          THE FEEDER SITES STILL PUNCH A SEMICOLON WHERE THEY
001900*          SHOULD HAVE PUNCHED A COMMA.  THIS STEP DROPS BLANK
002000*          LINES AND ANY HEADER ROW WHEREVER IT SHOWS UP, SPLITS
002100*          ON EITHER DELIMITER, STAMPS THE SOURCE FILE NAME WHEN
002200*          THE CELL IS BLANK, AND WRITES THE STAGED FILE ENCCLNS
002300*          EDITS NEXT.  NO ID CANONICALIZATION OR DATE PARSING
002400*          HAPPENS HERE - THAT IS ALL ENCCLNS.
002500*
002600******************************************************************
002700*
002800               INPUT FILE              -   DDS0001.ENCFEED
002900
003000               OUTPUT FILE PRODUCED    -   DDS0001.ENCSTG
003100
003200               DUMP FILE               -   SYSOUT
003300*
003400******************************************************************
003500*    CHANGE LOG
003600*    ----------
003700* 03/12/01  MLR  ORIGINAL - MODELED ON THE OLD TRMTSRCH SEQUENTIAL
003800*                SEARCH-AND-STAGE SHAPE, RETARGETED AT THE
003900*                ENCOUNTER FEED.
004000* 09/05/02  MLR  REPEATED-HEADER DETECTION ADDED - A NIGHT'S FEED
004100*                CAME IN AS THREE SITES' EXTRACTS CATENATED, EACH
004200*                WITH ITS OWN HEADER ROW, AND ENCCLNS CHOKED ON
004300*                THE MIDDLE TWO AS IF THEY WERE DATA.
004400* 08/04/03  MLR  UNSTRING NOW SPLITS ON COMMA OR SEMICOLON - ONE
004500*                FEEDER SITE PUNCHES SEMICOLONS INSTEAD OF COMMAS
004600*                AND NOBODY HAS BEEN ABLE TO GET THEM TO STOP.
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT ENCFEED
006100     ASSIGN TO UT-S-ENCFEED
006200       ORGANIZATION IS LINE SEQUENTIAL
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600     SELECT ENCSTG
006700     ASSIGN TO UT-S-ENCSTG
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 130 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC                      PIC X(130).
008000
008100**** RAW ENCOUNTER FEED - DELIMITED TEXT, MAY CARRY BLANK LINES,
008200**** REPEATED HEADERS, AND SEMICOLON-PACKED CELLS.
008300 FD  ENCFEED
008400     RECORD CONTAINS 1 TO 200 CHARACTERS
008500     DATA RECORD IS ENCFEED-REC.
008600 01  ENCFEED-REC                     PIC X(200).
008700
008800**** STAGED FIXED-WIDTH ENCOUNTER FILE - INPUT TO ENCCLNS.
008900 FD  ENCSTG
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 162 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS ENC-RAW-REC.
009500     COPY ENCRAW.
009600
009700 WORKING-STORAGE SECTION.
009800 01  FILE-STATUS-CODES.
009900     05  OFCODE                       PIC X(02).
010000         88  CODE-OK                  VALUE "00".
010100         88  CODE-EOF                 VALUE "10".
010200
010300 01  WS-SOURCE-FILE-NAME              PIC X(40)
010400                                      VALUE "ENCOUNTERS_RAW.TXT".
010500
010600 01  WS-PARSE-FIELDS.
010700     05  WS-CSV-LINE                  PIC X(200).
010800     05  WS-CSV-LINE-CHARS REDEFINES WS-CSV-LINE.
010900         10  WS-CSV-LINE-CHAR         PIC X(01) OCCURS 200 TIMES.
011000     05  WS-FLD-ENC-ID                PIC X(20).
011100     05  WS-FLD-PAT-ID                PIC X(20).
011200     05  WS-FLD-ADMIT                 PIC X(25).
011300     05  WS-FLD-DISCHARGE             PIC X(25).
011400     05  WS-FLD-ENC-TYPE              PIC X(12).
011500     05  WS-FLD-SOURCE                PIC X(40).
011550     05  WS-FLD-SOURCE-CHARS REDEFINES WS-FLD-SOURCE.
011560         10  WS-FLD-SOURCE-CHAR       PIC X(01) OCCURS 40 TIMES.
011600
011700 01  WS-HEADER-CHECK.
011800     05  WS-UPPER-ENC-ID              PIC X(20).
011900     05  WS-UPPER-ENC-ID-CHARS REDEFINES WS-UPPER-ENC-ID.
012000         10  WS-UPPER-ENC-ID-CHAR     PIC X(01) OCCURS 20 TIMES.
012100     05  WS-IS-HEADER-SW              PIC X(01).
012200         88  WS-LINE-IS-HEADER          VALUE 'Y'.
012210     05  WS-SCRUB-IX                  PIC S9(4) COMP.
012300
012400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012500     05  RECORDS-READ                 PIC 9(7) COMP.
012600     05  RECORDS-WRITTEN              PIC 9(7) COMP.
012700     05  RECORDS-BLANK-SKIPPED        PIC 9(7) COMP.
012800     05  RECORDS-HEADER-SKIPPED       PIC 9(7) COMP.
012900
013000 01  FLAGS-AND-SWITCHES.
013100     05  MORE-DATA-SW                 PIC X(01) VALUE "Y".
013200         88  NO-MORE-DATA             VALUE "N".
013300
013400 01  MISC-WS-FLDS.
013500     05  PARA-NAME                    PIC X(20) VALUE SPACES.
013600
013700     COPY ABENDREC.
013800
013900 PROCEDURE DIVISION.
014000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014100     PERFORM 100-MAINLINE THRU 100-EXIT
014200             UNTIL NO-MORE-DATA.
014300     PERFORM 999-CLEANUP THRU 999-EXIT.
014400     GOBACK.
014500
014600 000-HOUSEKEEPING.
014700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014800     DISPLAY "******** BEGIN JOB ENCEXTR ********".
014900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
015000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
015100     PERFORM 900-READ-ENCFEED THRU 900-EXIT.
015200 000-EXIT.
015300     EXIT.
015400
015500******************************************************************
015600*    100-MAINLINE - BLANK LINES AND HEADER ROWS (WHEREVER THEY
015700*    FALL IN THE FILE) ARE DROPPED WITHOUT BEING STAGED.
015800******************************************************************
015900 100-MAINLINE.
016000     MOVE "100-MAINLINE" TO PARA-NAME.
016100     IF WS-CSV-LINE = SPACES
016200         ADD 1 TO RECORDS-BLANK-SKIPPED
016300     ELSE
016400         PERFORM 200-SPLIT-FIELDS THRU 200-EXIT
016500         PERFORM 250-TEST-HEADER-ROW THRU 250-EXIT
016600         IF WS-LINE-IS-HEADER
016700             ADD 1 TO RECORDS-HEADER-SKIPPED
016800         ELSE
016900             PERFORM 700-WRITE-ENCSTG THRU 700-EXIT
017000         END-IF
017100     END-IF.
017200     PERFORM 900-READ-ENCFEED THRU 900-EXIT.
017300 100-EXIT.
017400     EXIT.
017500
017600******************************************************************
017700*    200-SPLIT-FIELDS - SPLITS ON COMMA OR SEMICOLON SO A CELL
017800*    THE FEEDER SITE PUNCHED WITH A SEMICOLON STILL LANDS IN ITS
017900*    OWN COLUMN INSTEAD OF RUNNING ON INTO THE NEXT ONE.
018000******************************************************************
018100 200-SPLIT-FIELDS.
018200     MOVE "200-SPLIT-FIELDS" TO PARA-NAME.
018300     MOVE SPACES TO WS-FLD-ENC-ID WS-FLD-PAT-ID WS-FLD-ADMIT
018400                    WS-FLD-DISCHARGE WS-FLD-ENC-TYPE
018500                    WS-FLD-SOURCE.
018600     UNSTRING WS-CSV-LINE DELIMITED BY "," OR ";"
018700         INTO WS-FLD-ENC-ID, WS-FLD-PAT-ID, WS-FLD-ADMIT,
018800              WS-FLD-DISCHARGE, WS-FLD-ENC-TYPE, WS-FLD-SOURCE
018900     END-UNSTRING.
018910*    SOME SITES' EXTRACTS PUNCH BINARY ZEROS INTO THE SOURCE-FILE
018920*    CELL WHEN THEIR OWN JOB RENAMES THE FEED MID-RUN - SCRUB
018930*    THEM HERE THE SAME WAY PATEXTR SCRUBS THE PATIENT-ID CELL.
018940     MOVE 1 TO WS-SCRUB-IX.
018950     PERFORM 210-SCRUB-SOURCE-LOW-VALUES THRU 210-EXIT
018960         VARYING WS-SCRUB-IX FROM 1 BY 1
018970         UNTIL WS-SCRUB-IX > 40.
019000 200-EXIT.
019100     EXIT.
019110
019120 210-SCRUB-SOURCE-LOW-VALUES.
019130     IF WS-FLD-SOURCE-CHAR(WS-SCRUB-IX) = LOW-VALUES
019140         MOVE SPACE TO WS-FLD-SOURCE-CHAR(WS-SCRUB-IX).
019150 210-EXIT.
019160     EXIT.
019200
019300******************************************************************
019400*    250-TEST-HEADER-ROW - THE FEED'S HEADER LINE ALWAYS STARTS
019500*    WITH THE LITERAL COLUMN NAME "ENCOUNTER_ID" (ANY CASE) - A
019600*    REAL ENCOUNTER-ID NEVER MATCHES IT.
019700******************************************************************
019800 250-TEST-HEADER-ROW.
019900     MOVE "250-TEST-HEADER-ROW" TO PARA-NAME.
020000     MOVE 'N' TO WS-IS-HEADER-SW.
020100     MOVE WS-FLD-ENC-ID TO WS-UPPER-ENC-ID.
020200     INSPECT WS-UPPER-ENC-ID CONVERTING
020300             "abcdefghijklmnopqrstuvwxyz" TO
020400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020500     IF WS-UPPER-ENC-ID = "ENCOUNTER_ID"
020600         MOVE 'Y' TO WS-IS-HEADER-SW.
020700 250-EXIT.
020800     EXIT.
020900
021000 700-WRITE-ENCSTG.
021100     MOVE "700-WRITE-ENCSTG" TO PARA-NAME.
021200     MOVE WS-FLD-ENC-ID       TO ENC-RAW-ENCOUNTER-ID.
021300     MOVE WS-FLD-PAT-ID       TO ENC-RAW-PATIENT-ID.
021400     MOVE WS-FLD-ADMIT        TO ENC-RAW-ADMIT-DT.
021500     MOVE WS-FLD-DISCHARGE    TO ENC-RAW-DISCHARGE-DT.
021600     MOVE WS-FLD-ENC-TYPE     TO ENC-RAW-ENCOUNTER-TYPE.
021700     IF WS-FLD-SOURCE = SPACES
021800         MOVE WS-SOURCE-FILE-NAME TO ENC-RAW-SOURCE-FILE
021900     ELSE
022000         MOVE WS-FLD-SOURCE TO ENC-RAW-SOURCE-FILE.
022100     WRITE ENC-RAW-REC.
022200     ADD 1 TO RECORDS-WRITTEN.
022300 700-EXIT.
022400     EXIT.
022500
022600 800-OPEN-FILES.
022700     MOVE "800-OPEN-FILES" TO PARA-NAME.
022800     OPEN INPUT ENCFEED.
022900     OPEN OUTPUT ENCSTG, SYSOUT.
023000 800-EXIT.
023100     EXIT.
023200
023300 850-CLOSE-FILES.
023400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
023500     CLOSE ENCFEED, ENCSTG, SYSOUT.
023600 850-EXIT.
023700     EXIT.
023800
023900 900-READ-ENCFEED.
024000     MOVE "900-READ-ENCFEED" TO PARA-NAME.
024100     MOVE SPACES TO WS-CSV-LINE.
024200     READ ENCFEED INTO WS-CSV-LINE
024300         AT END MOVE "N" TO MORE-DATA-SW
024400         GO TO 900-EXIT
024500     END-READ.
024600     ADD 1 TO RECORDS-READ.
024700 900-EXIT.
024800     EXIT.
024900
025000 999-CLEANUP.
025100     MOVE "999-CLEANUP" TO PARA-NAME.
025200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
025300     DISPLAY "** RECORDS READ **".
025400     DISPLAY RECORDS-READ.
025500     DISPLAY "** RECORDS WRITTEN TO ENCSTG **".
025600     DISPLAY RECORDS-WRITTEN.
025700     DISPLAY "** BLANK LINES SKIPPED **".
025800     DISPLAY RECORDS-BLANK-SKIPPED.
025900     DISPLAY "** REPEATED HEADER ROWS SKIPPED **".
026000     DISPLAY RECORDS-HEADER-SKIPPED.
026100     DISPLAY "******** NORMAL END OF JOB ENCEXTR ********".
026200 999-EXIT.
026300     EXIT.
026400
026500 1000-ABEND-RTN.
026600     MOVE "1000-ABEND-RTN" TO PARA-NAME.
026700     WRITE SYSOUT-REC FROM ABEND-REC.
026800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
026900     DISPLAY "*** ABNORMAL END OF JOB - ENCEXTR ***" UPON CONSOLE.
027000     DIVIDE ZERO-VAL INTO ONE-VAL.
