000100******************************************************************
000200*    PATMSTR  --  PATIENT MASTER (VSAM KEYED STORE)               *
000300*    KEY IS PATMSTR-KEY (= PATIENT-ID).  LOADED ONCE PER RUN BY   *
000400*    ETLLOAD FROM patients_clean; READ BY SUMRYRPT FOR THE        *
000500*    PATIENT-COUNT-BY-SEX AND TOP-3-PATIENTS QUERIES.             *
000600*------------------------------------------------------------------
000700* 04/02/94  JS   ORIGINAL VSAM LAYOUT - CARRIED OVER FROM THE
000800*                IN-PATIENT BILLING PATMSTR KEYED ON PATIENT-KEY.
000900* 02/18/96  RPK  ADDED PATMSTR-SEX/PATMSTR-DOB FOR THE NIGHTLY
001000*                DEMOGRAPHICS LOAD (BILLING FIELDS RETIRED).
001100* 08/19/98  TGD  Y2K: PATMSTR-LOAD-DATE NOW CCYYMMDD, NOT YYMMDD.
001200* 06/30/03  MLR  ADDED PATMSTR-ENCOUNTER-CT, MAINTAINED BY
001300*                SUMRYRPT'S TOP-3 QUERY, NOT BY ETLLOAD.
001400******************************************************************
001500 01  PATMSTR-REC.
001600     05  PATMSTR-KEY                 PIC X(20).
001700     05  PATMSTR-GIVEN-NAME           PIC X(30).
001800     05  PATMSTR-FAMILY-NAME          PIC X(30).
001900     05  PATMSTR-SEX                  PIC X(01).
002000     05  PATMSTR-DOB                  PIC X(10).
002100     05  PATMSTR-HEIGHT-CM            PIC S9(3)V9(1).
002200     05  PATMSTR-WEIGHT-KG            PIC S9(3)V9(1).
002300     05  PATMSTR-QA-FLAGS             PIC X(80).
002400     05  PATMSTR-SOURCE-FILE          PIC X(40).
002500     05  PATMSTR-ENCOUNTER-CT         PIC S9(5) COMP-3 VALUE ZERO.
002600     05  PATMSTR-STATUS-BYTE          PIC X(01) VALUE 'A'.
002700         88  PATMSTR-ACTIVE           VALUE 'A'.
002800         88  PATMSTR-INACTIVE         VALUE 'I'.
002900     05  PATMSTR-LOAD-DATE            PIC 9(08).
003000     05  PATMSTR-LOAD-DATE-X REDEFINES PATMSTR-LOAD-DATE.
003100         10  PATMSTR-LOAD-CCYY        PIC 9(04).
003200         10  PATMSTR-LOAD-MM          PIC 9(02).
003300         10  PATMSTR-LOAD-DD          PIC 9(02).
003400     05  FILLER                       PIC X(30).
