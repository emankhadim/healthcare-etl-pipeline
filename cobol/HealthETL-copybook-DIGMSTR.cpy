000100******************************************************************
000200*    DIGMSTR  --  DIAGNOSIS MASTER (SEQUENTIAL-ID KEYED STORE)    *
000300*    KEY IS DIGMSTR-SEQ-ID, A RUN-ASSIGNED SEQUENCE NUMBER - THE  *
000400*    FEED ALLOWS MANY DIAGNOSES PER ENCOUNTER SO THERE IS NO      *
000500*    NATURAL SINGLE-FIELD KEY THE WAY PATIENT/ENCOUNTER HAVE.     *
000600*------------------------------------------------------------------
000700* 04/02/94  JS   ORIGINAL VSAM LAYOUT.
000800* 08/19/98  TGD  Y2K: DIGMSTR-LOAD-DATE NOW CCYYMMDD.
000900******************************************************************
001000 01  DIGMSTR-REC.
001100     05  DIGMSTR-SEQ-ID               PIC 9(08).
001200     05  DIGMSTR-ENCOUNTER-ID         PIC X(20).
001300     05  DIGMSTR-CODE-SYSTEM          PIC X(10).
001400     05  DIGMSTR-DIAGNOSIS-CODE       PIC X(10).
001500     05  DIGMSTR-IS-PRIMARY           PIC X(01).
001600         88  DIGMSTR-PRIMARY-YES      VALUE 'Y'.
001700         88  DIGMSTR-PRIMARY-NO       VALUE 'N'.
001800     05  DIGMSTR-RECORDED-AT          PIC X(20).
001900     05  DIGMSTR-QA-FLAGS             PIC X(80).
002000     05  DIGMSTR-SOURCE-FILE          PIC X(40).
002100     05  DIGMSTR-LOAD-DATE            PIC 9(08).
002200     05  FILLER                       PIC X(20).
