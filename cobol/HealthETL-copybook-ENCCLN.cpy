000100******************************************************************
000200*    ENCCLN  --  CLEAN ENCOUNTER RECORD AND ENCOUNTER DROP-LOG    *
000300*    REC.  THE LOG RECORD CARRIES EVERYTHING THE CLEAN RECORD     *
000400*    DOES PLUS THE RAW (PRE-PARSE) ADMIT/DISCHARGE TEXT SO A      *
000500*    DATA-QUALITY ANALYST CAN SEE WHAT THE FEED ACTUALLY SENT.    *
000600*------------------------------------------------------------------
000700* 04/02/94  JS   ORIGINAL CLEAN LAYOUT.
000800* 02/18/96  RPK  ADDED ENCOUNTER-STATUS (OPEN/CLOSED DERIVATION).
000900* 05/30/01  MLR  QA-FLAGS WIDENED TO X(80).
001000* 11/14/02  MLR  ADDED RAW TIMESTAMP TRAILER TO THE LOG RECORD FOR
001100*                THE DISCHARGE_BEFORE_ADMIT/DEDUP DROP REASONS.
001200******************************************************************
001300 01  ENC-CLN-REC.
001400     05  ENC-CLN-ENCOUNTER-ID        PIC X(20).
001500     05  ENC-CLN-PATIENT-ID          PIC X(20).
001600     05  ENC-CLN-ADMIT-DT            PIC X(20).
001700     05  ENC-CLN-DISCHARGE-DT        PIC X(20).
001800     05  ENC-CLN-ENCOUNTER-TYPE      PIC X(10).
001900     05  ENC-CLN-ENCOUNTER-STATUS    PIC X(06).
002000     05  ENC-CLN-QA-FLAGS            PIC X(80).
002100     05  ENC-CLN-SOURCE-FILE         PIC X(40).
002200     05  FILLER                      PIC X(09).
002300*
002400 01  ENC-LOG-REC.
002500     05  ENC-LOG-ENCOUNTER-ID        PIC X(20).
002600     05  ENC-LOG-PATIENT-ID          PIC X(20).
002700     05  ENC-LOG-ADMIT-DT            PIC X(20).
002800     05  ENC-LOG-DISCHARGE-DT        PIC X(20).
002900     05  ENC-LOG-ENCOUNTER-TYPE      PIC X(10).
003000     05  ENC-LOG-ENCOUNTER-STATUS    PIC X(06).
003100     05  ENC-LOG-QA-FLAGS            PIC X(80).
003200     05  ENC-LOG-SOURCE-FILE         PIC X(40).
003300     05  ENC-LOG-ADMIT-DT-RAW        PIC X(25).
003400     05  ENC-LOG-DISCHARGE-DT-RAW    PIC X(25).
003500     05  FILLER                      PIC X(10).
