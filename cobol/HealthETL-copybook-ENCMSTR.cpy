000100******************************************************************
000200*    ENCMSTR  --  ENCOUNTER MASTER (VSAM KEYED STORE)             *
000300*    KEY IS ENCMSTR-KEY (= ENCOUNTER-ID).  LOADED ONCE PER RUN BY *
000400*    ETLLOAD FROM encounters_clean; READ BY SUMRYRPT FOR THE      *
000500*    ENCOUNTER-TYPE, ENCOUNTER-STATUS AND TOP-3-PATIENT QUERIES.  *
000600*------------------------------------------------------------------
000700* 04/02/94  JS   ORIGINAL VSAM LAYOUT, KEYED ON ENCOUNTER-KEY.
000800* 02/18/96  RPK  ENCMSTR-STATUS ADDED (OPEN/CLOSED DERIVATION).
000900* 08/19/98  TGD  Y2K: ENCMSTR-LOAD-DATE NOW CCYYMMDD.
001000******************************************************************
001100 01  ENCMSTR-REC.
001200     05  ENCMSTR-KEY                  PIC X(20).
001300     05  ENCMSTR-PATIENT-ID           PIC X(20).
001400     05  ENCMSTR-ADMIT-DT             PIC X(20).
001500     05  ENCMSTR-DISCHARGE-DT         PIC X(20).
001600     05  ENCMSTR-TYPE                 PIC X(10).
001700     05  ENCMSTR-TYPE-R REDEFINES ENCMSTR-TYPE.
001800         10  ENCMSTR-TYPE-3           PIC X(03).
001900         10  FILLER                   PIC X(07).
002000     05  ENCMSTR-STATUS               PIC X(06).
002100         88  ENCMSTR-IS-OPEN          VALUE 'OPEN  '.
002200         88  ENCMSTR-IS-CLOSED        VALUE 'CLOSED'.
002300     05  ENCMSTR-QA-FLAGS             PIC X(80).
002400     05  ENCMSTR-SOURCE-FILE          PIC X(40).
002500     05  ENCMSTR-LOAD-DATE            PIC 9(08).
002600     05  FILLER                       PIC X(20).
