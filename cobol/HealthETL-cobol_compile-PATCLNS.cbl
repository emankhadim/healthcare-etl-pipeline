000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PATCLNS.
000400 AUTHOR. MARIE RUSSO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/26/01.
000700 DATE-COMPILED. 01/15/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          SECOND STEP OF THE NIGHTLY HEALTHCARE ETL RUN.
001300*
001400*          READS THE STAGED PATIENT FILE PATEXTR BUILT, DROPS
001500*          REPEAT PATIENT-IDS (FIRST ARRIVAL WINS), EDITS EVERY
001600*          SURVIVING FIELD THE SAME WAY DALYEDIT USED TO EDIT
001700*          A CLAIM LINE, AND WRITES THE CLEAN PATIENT FILE PLUS
001800*          THE DUPLICATE LOG ETLLOAD AND SUMRYRPT READ LATER.
001900*
002000*          THIS STEP NEVER ABENDS ON A BAD FIELD - A BAD FIELD
002100*          JUST PICKS UP A QA FLAG AND RIDES THROUGH TO PATCLN.
002200*          ONLY A DUPLICATE PATIENT-ID IS PULLED OUT OF THE
002300*          CLEAN STREAM, AND EVEN THAT GOES TO THE LOG, NOT THE
002400*          BIT BUCKET.
002500*
002600******************************************************************
002700*
002800               INPUT FILE              -   DDS0001.PATSTG
002900
003000               OUTPUT FILES PRODUCED   -   DDS0001.PATCLN
003100                                           DDS0001.PATLOG
003200
003300               DUMP FILE               -   SYSOUT
003400*
003500******************************************************************
003600*    CHANGE LOG
003700*    ----------
003800* 02/26/01  MLR  ORIGINAL - FIELD EDITS AND DUP CHECK SPLIT OFF
003900*                THE OLD DALYEDIT CASCADE, RETARGETED AT THE
004000*                HEALTHCARE PATIENT FEED.
004100* 07/22/02  MLR  ADDED HEIGHT/WEIGHT UNIT CONVERSION VIA CALL
004200*                TO HTWTCALC - FT/IN HEIGHTS WERE COMING THROUGH
004300*                AS RAW INCHES BEFORE THIS.
004400* 06/30/03  MLR  TITLE-CASE ROUTINE ADDED FOR GIVEN/FAMILY NAME -
004500*                SUMRYRPT'S TOP-3 LIST WAS PRINTING ALL-CAPS
004600*                NAMES STRAIGHT OFF THE FEED.
004700* 08/04/03  RPK  AGE_GT_120Y AND FUTURE_DOB NOW COMPARE AGAINST
004800*                RUNCTL-RUN-DATE-8 INSTEAD OF A HARD-CODED
004900*                CENTURY CONSTANT - Y2K FIX FINALLY REACHED THIS
005000*                PROGRAM.
005010* 08/10/26  MLR  TKT-11847: SPLIT THE SHARED WS-HTWT-MISSING-SW
005020*                RETURN LATCH INTO WS-HEIGHT-MISSING-SW/WS-WEIGHT-
005030*                MISSING-SW - 410-CONVERT-WEIGHT WAS RESETTING THE
005040*                ONE SWITCH BEFORE 510-BUILD-HEIGHT-FLAGS EVER SAW
005050*                IT, SO A MISSING HEIGHT WITH A GOOD WEIGHT NEVER
005060*                GOT MISSING_HEIGHT - IT FELL THROUGH TO
005070*                HEIGHT_OUTLIER INSTEAD.
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT PATSTG
006500     ASSIGN TO UT-S-PATSTG
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900     SELECT PATCLN
007000     ASSIGN TO UT-S-PATCLN
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400     SELECT PATLOG
007500     ASSIGN TO UT-S-PATLOG
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC                      PIC X(130).
008800
008900**** STAGED PATIENT FILE PATEXTR WROTE - INPUT TO THIS STEP.
009000 FD  PATSTG
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 180 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS PAT-RAW-REC.
009600     COPY PATRAW.
009700
009800**** CLEAN PATIENT FILE - LOADED BY ETLLOAD, QUERIED BY SUMRYRPT.
009900 FD  PATCLN
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 229 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS PATCLN-FD-REC.
010500 01  PATCLN-FD-REC                   PIC X(229).
010600
010700**** PATIENT DROP LOG - DUPLICATE PATIENT-IDS ONLY, THIS STEP.
010800 FD  PATLOG
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 260 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS PATLOG-FD-REC.
011400 01  PATLOG-FD-REC                   PIC X(260).
011500
011600 WORKING-STORAGE SECTION.
011700 01  FILE-STATUS-CODES.
011800     05  OFCODE                       PIC X(02).
011900         88  CODE-OK                  VALUE "00".
012000         88  CODE-EOF                 VALUE "10".
012100
012200     COPY RUNCTL.
012300     COPY PATCLN.
012400
012500******************************************************************
012600*    SEEN-PATIENT-ID TABLE - BUILT AS RECORDS ARRIVE, SEARCHED
012700*    SERIALLY ON EVERY RECORD TO CATCH A REPEAT PATIENT-ID.
012800*    10,000 IS THE BIGGEST NIGHTLY PATIENT FEED ANYONE HAS SEEN -
012900*    RAISE WS-SEEN-MAX IF A BIGGER FEED SHOWS UP.
013000******************************************************************
013100 01  WS-SEEN-TABLE-CTL.
013200     05  WS-SEEN-COUNT                PIC S9(4) COMP VALUE ZERO.
013300     05  WS-SEEN-MAX                  PIC S9(4) COMP VALUE 10000.
013400     05  WS-SEEN-IX                   PIC S9(4) COMP.
013500     05  WS-DUP-FOUND-SW               PIC X(01) VALUE 'N'.
013600         88  WS-DUP-FOUND              VALUE 'Y'.
013700 01  WS-SEEN-TABLE.
013800     05  WS-SEEN-ENTRY OCCURS 10000 TIMES
013900                       INDEXED BY WS-SEEN-TBLX.
014000         10  WS-SEEN-ID               PIC X(20).
014100
014200******************************************************************
014300*    ALPHABET FLIP TABLE - USED BY THE TITLE-CASE ROUTINE TO
014400*    UPPER-CASE A SINGLE CHARACTER WITHOUT FUNCTION UPPER-CASE,
014500*    WHICH WOULD NOT LINK ON THE ETL LPAR'S COMPILER LEVEL.
014600******************************************************************
014700 01  WS-ALPHA-TABLES.
014800     05  WS-ALPHA-LOWER         PIC X(26)
014900                     VALUE "abcdefghijklmnopqrstuvwxyz".
015000     05  WS-ALPHA-LOWER-CHARS REDEFINES WS-ALPHA-LOWER.
015100         10  WS-ALPHA-LOWER-CHAR  PIC X(01) OCCURS 26 TIMES.
015200     05  WS-ALPHA-UPPER         PIC X(26)
015300                     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015400     05  WS-ALPHA-UPPER-CHARS REDEFINES WS-ALPHA-UPPER.
015500         10  WS-ALPHA-UPPER-CHAR  PIC X(01) OCCURS 26 TIMES.
015600     05  WS-ALPHA-FOUND-SW      PIC X(01).
015700         88  WS-ALPHA-FOUND        VALUE 'Y'.
015750     05  WS-ALPHA-IX            PIC S9(4) COMP.
015800
015900 01  WS-NAME-WORK-AREA.
016000     05  WS-NAME-WORK            PIC X(30).
016100     05  WS-NAME-WORK-CHARS REDEFINES WS-NAME-WORK.
016200         10  WS-NAME-WORK-CHAR    PIC X(01) OCCURS 30 TIMES.
016300     05  WS-NAME-IX              PIC S9(4) COMP.
016400     05  WS-WORD-START-SW        PIC X(01).
016500         88  WS-AT-WORD-START      VALUE 'Y'.
016600
016700 01  WS-EDIT-FIELDS.
016800     05  WS-TRIM-VALUE            PIC X(15).
016900     05  WS-UPPER-VALUE           PIC X(15).
017000     05  WS-MISSING-SW            PIC X(01).
017100         88  WS-IS-MISSING-TOKEN    VALUE 'Y'.
017200
017300 01  WS-QA-FLAGS-BUILD.
017400     05  WS-QA-FLAG-TEXT          PIC X(80).
017500     05  WS-QA-FLAG-ANY-SW        PIC X(01) VALUE 'N'.
017600         88  WS-QA-FLAG-ANY-SET      VALUE 'Y'.
017700     05  WS-QA-APPEND-FLAG        PIC X(20).
017800
017900 01  WS-DOB-PARTS.
018000     05  WS-DOB-VALID-SW          PIC X(01) VALUE 'N'.
018100         88  WS-DOB-IS-VALID         VALUE 'Y'.
018200     05  WS-DOB-CCYY              PIC 9(4).
018300     05  WS-DOB-MM                PIC 9(2).
018400     05  WS-DOB-DD                PIC 9(2).
018500     05  WS-AGE-YEARS             PIC S9(3) COMP.
018600
018700 01  DTEVAL-CALC-REC.
018750     05  DTEVAL-MODE-SW           PIC X(01).
018760         88  DTEVAL-MODE-DATE-ONLY   VALUE 'D'.
018770         88  DTEVAL-MODE-TIMESTAMP   VALUE 'T'.
018780     05  DTEVAL-TEXT-IN           PIC X(25).
018790     05  DTEVAL-DATE-OUT          PIC X(10).
018795     05  DTEVAL-TIME-OUT          PIC X(05).
018797     05  DTEVAL-VALID-SW          PIC X(01).
018798         88  DTEVAL-IS-VALID         VALUE 'Y'.
018799         88  DTEVAL-IS-MISSING       VALUE 'M'.
018800 01  DTEVAL-RETURN-CD            PIC S9(4) COMP.
018810
018820 01  WS-HTWT-CALL-AREA.
018830     05  WS-HTWT-TYPE-SW          PIC X(01).
018900         88  WS-HTWT-HEIGHT          VALUE 'H'.
019000         88  WS-HTWT-WEIGHT          VALUE 'W'.
019100     05  WS-HTWT-TEXT-IN          PIC X(15).
019200     05  WS-HTWT-VALUE-OUT        PIC S9(3)V9(1).
019300     05  WS-HTWT-MISSING-SW       PIC X(01).
019400         88  WS-HTWT-IS-MISSING      VALUE 'Y'.
019500 01  WS-HTWT-RETURN-CD           PIC S9(4) COMP.
019510*    400-CONVERT-HEIGHT AND 410-CONVERT-WEIGHT EACH CALL HTWTCALC
019520*    THROUGH THE SAME WS-HTWT-MISSING-SW RETURN FLAG ABOVE, SO A
019530*    SINGLE SHARED SWITCH CAN'T SURVIVE BOTH CALLS INTACT FOR
019540*    510/520-BUILD-xxx-FLAGS TO TEST LATER - EACH CONVERT
019550*    PARAGRAPH LATCHES ITS OWN RESULT HERE IMMEDIATELY AFTER THE
019560*    CALL RETURNS, AND EACH BUILD-FLAGS PARAGRAPH READS ONLY ITS
019570*    OWN LATCH.
019580 01  WS-HEIGHT-MISSING-SW        PIC X(01).
019590     88  WS-HEIGHT-IS-MISSING       VALUE 'Y'.
019620 01  WS-WEIGHT-MISSING-SW        PIC X(01).
019630     88  WS-WEIGHT-IS-MISSING       VALUE 'Y'.
019640
019700 01  MISC-WS-FLDS.
019800     05  PARA-NAME                PIC X(20) VALUE SPACES.
019900
020000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020100     05  RECORDS-READ                 PIC 9(7) COMP.
020200     05  RECORDS-KEPT                 PIC 9(7) COMP.
020300     05  RECORDS-DUPLICATE            PIC 9(7) COMP.
020400
020500 01  FLAGS-AND-SWITCHES.
020600     05  MORE-DATA-SW                 PIC X(01) VALUE "Y".
020700         88  NO-MORE-DATA             VALUE "N".
020800
020900     COPY ABENDREC.
021000
021100 PROCEDURE DIVISION.
021200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021300     PERFORM 100-MAINLINE THRU 100-EXIT
021400             UNTIL NO-MORE-DATA.
021500     PERFORM 999-CLEANUP THRU 999-EXIT.
021600     GOBACK.
021700
021800 000-HOUSEKEEPING.
021900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022000     DISPLAY "******** BEGIN JOB PATCLNS ********".
022100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
022200     ACCEPT RUNCTL-RUN-DATE-8 FROM DATE YYYYMMDD.
022300     ACCEPT RUNCTL-RUN-TIME-6 FROM TIME.
022400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022500     PERFORM 900-READ-PATSTG THRU 900-EXIT.
022600 000-EXIT.
022700     EXIT.
022800
022900 100-MAINLINE.
023000     MOVE "100-MAINLINE" TO PARA-NAME.
023100     PERFORM 150-DUP-CHECK THRU 150-EXIT.
023200     IF WS-DUP-FOUND
023300         PERFORM 160-WRITE-DUP-LOG THRU 160-EXIT
023400     ELSE
023500         PERFORM 200-EDIT-RECORD THRU 200-EXIT
023600         PERFORM 700-WRITE-PATCLN THRU 700-EXIT.
023700     PERFORM 900-READ-PATSTG THRU 900-EXIT.
023800 100-EXIT.
023900     EXIT.
024000
024100******************************************************************
024200*    150-DUP-CHECK - SERIAL SEARCH OF THE SEEN-ID TABLE.  FIRST
024300*    ARRIVAL FOR A PATIENT-ID ADDS IT TO THE TABLE AND CONTINUES;
024400*    A REPEAT SETS WS-DUP-FOUND-SW AND IS NOT ADDED AGAIN.
024500******************************************************************
024600 150-DUP-CHECK.
024700     MOVE "150-DUP-CHECK" TO PARA-NAME.
024800     MOVE 'N' TO WS-DUP-FOUND-SW.
024900     IF WS-SEEN-COUNT > ZERO
025000         SET WS-SEEN-TBLX TO 1
025100         SEARCH WS-SEEN-ENTRY
025200             VARYING WS-SEEN-TBLX
025300             AT END NEXT SENTENCE
025400             WHEN WS-SEEN-ID(WS-SEEN-TBLX) = PAT-RAW-ID
025500                 MOVE 'Y' TO WS-DUP-FOUND-SW
025600         END-SEARCH.
025700     IF NOT WS-DUP-FOUND
025800         AND WS-SEEN-COUNT < WS-SEEN-MAX
025900         ADD 1 TO WS-SEEN-COUNT
026000         MOVE PAT-RAW-ID TO WS-SEEN-ID(WS-SEEN-COUNT).
026100 150-EXIT.
026200     EXIT.
026300
026400 160-WRITE-DUP-LOG.
026500     MOVE "160-WRITE-DUP-LOG" TO PARA-NAME.
026600     MOVE PAT-RAW-ID            TO PAT-LOG-ID.
026700     MOVE PAT-RAW-GIVEN-NAME    TO PAT-LOG-GIVEN-NAME.
026800     MOVE PAT-RAW-FAMILY-NAME   TO PAT-LOG-FAMILY-NAME.
026900     MOVE PAT-RAW-SEX           TO PAT-LOG-SEX.
027000     MOVE PAT-RAW-DOB           TO PAT-LOG-DOB.
027100     MOVE PAT-RAW-HEIGHT        TO PAT-LOG-HEIGHT.
027200     MOVE PAT-RAW-WEIGHT        TO PAT-LOG-WEIGHT.
027300     MOVE "DUPLICATE_PATIENT_ID" TO PAT-LOG-QA-FLAGS.
027400     MOVE PAT-RAW-SOURCE-FILE   TO PAT-LOG-SOURCE-FILE.
027500     WRITE PATLOG-FD-REC FROM PAT-LOG-REC.
027600     ADD 1 TO RECORDS-DUPLICATE.
027700 160-EXIT.
027800     EXIT.
027900
028000******************************************************************
028100*    200-EDIT-RECORD - MISSING-TOKEN NORMALIZATION, UNIT AND
028200*    DATE STANDARDIZATION, AND THE QA-FLAG CASCADE, IN SPEC ORDER.
028300******************************************************************
028400 200-EDIT-RECORD.
028500     MOVE "200-EDIT-RECORD" TO PARA-NAME.
028600     MOVE SPACES TO WS-QA-FLAG-TEXT.
028700     MOVE 'N' TO WS-QA-FLAG-ANY-SW.
028800     MOVE PAT-RAW-ID TO PAT-CLN-ID.
028900     PERFORM 250-TITLECASE-GIVEN THRU 250-EXIT.
029000     PERFORM 260-TITLECASE-FAMILY THRU 260-EXIT.
029100     PERFORM 300-STANDARDIZE-DOB THRU 300-EXIT.
029200     PERFORM 400-CONVERT-HEIGHT THRU 400-EXIT.
029300     PERFORM 410-CONVERT-WEIGHT THRU 410-EXIT.
029400     PERFORM 450-NORMALIZE-SEX THRU 450-EXIT.
029500     PERFORM 500-BUILD-DOB-FLAGS THRU 500-EXIT.
029600     PERFORM 510-BUILD-HEIGHT-FLAGS THRU 510-EXIT.
029700     PERFORM 520-BUILD-WEIGHT-FLAGS THRU 520-EXIT.
029800     PERFORM 530-BUILD-SEX-FLAGS THRU 530-EXIT.
029900     IF NOT WS-QA-FLAG-ANY-SET
030000         MOVE "OK" TO PAT-CLN-QA-FLAGS
030100     ELSE
030200         MOVE WS-QA-FLAG-TEXT TO PAT-CLN-QA-FLAGS.
030300     MOVE PAT-RAW-SOURCE-FILE TO PAT-CLN-SOURCE-FILE.
030400 200-EXIT.
030500     EXIT.
030600
030700******************************************************************
030800*    570-APPEND-QA-FLAG - COMMON PIPE-JOIN LOGIC.  WS-QA-APPEND-
030900*    FLAG MUST BE LOADED BY THE CALLER BEFORE THIS IS PERFORMED.
031000******************************************************************
031100 570-APPEND-QA-FLAG.
031200     MOVE "570-APPEND-QA-FLAG" TO PARA-NAME.
031300     IF WS-QA-FLAG-ANY-SET
031400         STRING WS-QA-FLAG-TEXT DELIMITED BY SPACE
031500                "|" DELIMITED BY SIZE
031600                WS-QA-APPEND-FLAG DELIMITED BY SPACE
031700                INTO WS-QA-FLAG-TEXT
031800     ELSE
031900         MOVE WS-QA-APPEND-FLAG TO WS-QA-FLAG-TEXT
032000         MOVE 'Y' TO WS-QA-FLAG-ANY-SW.
032100 570-EXIT.
032200     EXIT.
032300
032400******************************************************************
032500*    250/260-TITLECASE-xxx - LOWER THE WHOLE NAME VIA INSPECT
032600*    CONVERTING, THEN WALK IT UPPER-CASING THE FIRST LETTER OF
032700*    EACH WORD USING THE ALPHABET FLIP TABLE ABOVE.
032800******************************************************************
032900 250-TITLECASE-GIVEN.
033000     MOVE "250-TITLECASE-GIVEN" TO PARA-NAME.
033100     MOVE PAT-RAW-GIVEN-NAME TO WS-NAME-WORK.
033200     PERFORM 280-TITLECASE-WORK THRU 280-EXIT.
033300     MOVE WS-NAME-WORK TO PAT-CLN-GIVEN-NAME.
033400 250-EXIT.
033500     EXIT.
033600
033700 260-TITLECASE-FAMILY.
033800     MOVE "260-TITLECASE-FAMILY" TO PARA-NAME.
033900     MOVE PAT-RAW-FAMILY-NAME TO WS-NAME-WORK.
034000     PERFORM 280-TITLECASE-WORK THRU 280-EXIT.
034100     MOVE WS-NAME-WORK TO PAT-CLN-FAMILY-NAME.
034200 260-EXIT.
034300     EXIT.
034400
034500 280-TITLECASE-WORK.
034600     MOVE "280-TITLECASE-WORK" TO PARA-NAME.
034700     INSPECT WS-NAME-WORK CONVERTING WS-ALPHA-UPPER
034800             TO WS-ALPHA-LOWER.
034900     MOVE 'Y' TO WS-WORD-START-SW.
035000     PERFORM 285-TITLECASE-CHAR THRU 285-EXIT
035100         VARYING WS-NAME-IX FROM 1 BY 1
035200         UNTIL WS-NAME-IX > 30.
035300 280-EXIT.
035400     EXIT.
035500
035600 285-TITLECASE-CHAR.
035700     IF WS-NAME-WORK-CHAR(WS-NAME-IX) = SPACE
035800         OR WS-NAME-WORK-CHAR(WS-NAME-IX) = "-"
035900         MOVE 'Y' TO WS-WORD-START-SW
036000     ELSE
036100         IF WS-AT-WORD-START
036200             PERFORM 290-UPCASE-NAME-CHAR THRU 290-EXIT
036300         END-IF
036400         MOVE 'N' TO WS-WORD-START-SW.
036500 285-EXIT.
036600     EXIT.
036700
036800 290-UPCASE-NAME-CHAR.
036900     MOVE 'N' TO WS-ALPHA-FOUND-SW.
037000     SET WS-ALPHA-IX TO 1.
037100     PERFORM 295-SCAN-ALPHA THRU 295-EXIT
037200         VARYING WS-ALPHA-IX FROM 1 BY 1
037300         UNTIL WS-ALPHA-IX > 26 OR WS-ALPHA-FOUND.
037400     IF WS-ALPHA-FOUND
037500         MOVE WS-ALPHA-UPPER-CHAR(WS-ALPHA-IX)
037600                 TO WS-NAME-WORK-CHAR(WS-NAME-IX).
037700 290-EXIT.
037800     EXIT.
037900
038000 295-SCAN-ALPHA.
038100     IF WS-ALPHA-LOWER-CHAR(WS-ALPHA-IX) = WS-NAME-WORK-CHAR(WS-NAME-IX)
038200         MOVE 'Y' TO WS-ALPHA-FOUND-SW.
038300 295-EXIT.
038400     EXIT.
038500
038600******************************************************************
038700*    300-STANDARDIZE-DOB - MISSING-TOKEN TEST, THEN CALL DTEVAL
038800*    IN DATE-ONLY MODE.  THE VALIDITY SWITCH DRIVES THE QA FLAGS
038900*    BUILT LATER IN 500-BUILD-DOB-FLAGS.
039000******************************************************************
039100 300-STANDARDIZE-DOB.
039200     MOVE "300-STANDARDIZE-DOB" TO PARA-NAME.
039300     MOVE SPACES TO PAT-CLN-DOB.
039400     MOVE 'N' TO WS-DOB-VALID-SW.
039500     MOVE PAT-RAW-DOB TO WS-TRIM-VALUE(1:10).
039600     PERFORM 320-TEST-MISSING-TOKEN THRU 320-EXIT.
039700     IF NOT WS-IS-MISSING-TOKEN
039800         MOVE 'D'          TO DTEVAL-MODE-SW
039900         MOVE PAT-RAW-DOB  TO DTEVAL-TEXT-IN
040000         CALL "DTEVAL" USING DTEVAL-CALC-REC DTEVAL-RETURN-CD
040100         IF DTEVAL-IS-VALID
040200             MOVE DTEVAL-DATE-OUT TO PAT-CLN-DOB
040300             MOVE 'Y' TO WS-DOB-VALID-SW
040400             MOVE PAT-CLN-DOB(1:4)  TO WS-DOB-CCYY
040500             MOVE PAT-CLN-DOB(6:2)  TO WS-DOB-MM
040600             MOVE PAT-CLN-DOB(9:2)  TO WS-DOB-DD
040700         END-IF
040800     END-IF.
040900 300-EXIT.
041000     EXIT.
041100
041200******************************************************************
041300*    320-TEST-MISSING-TOKEN - SHARED BY DOB/HEIGHT/WEIGHT/SEX.
041400*    EXPECTS THE CANDIDATE VALUE LEFT-JUSTIFIED IN WS-TRIM-VALUE.
041500******************************************************************
041600 320-TEST-MISSING-TOKEN.
041700     MOVE "320-TEST-MISSING-TOKEN" TO PARA-NAME.
041800     MOVE WS-TRIM-VALUE TO WS-UPPER-VALUE.
041900     INSPECT WS-UPPER-VALUE CONVERTING WS-ALPHA-LOWER
042000             TO WS-ALPHA-UPPER.
042100     IF WS-UPPER-VALUE = SPACES
042200         OR WS-UPPER-VALUE = "NA"
042300         OR WS-UPPER-VALUE = "N/A"
042400         OR WS-UPPER-VALUE = "NULL"
042500         MOVE 'Y' TO WS-MISSING-SW
042600     ELSE
042700         MOVE 'N' TO WS-MISSING-SW.
042800 320-EXIT.
042900     EXIT.
043000
043100******************************************************************
043200*    400/410-CONVERT-xxx - CALL HTWTCALC FOR THE NUMERIC-TOKEN-
043300*    AND-UNIT-SUFFIX WORK; ROUNDING HALF-AWAY-FROM-ZERO IS DONE
043400*    INSIDE THE SUBPROGRAM.
043500******************************************************************
043600 400-CONVERT-HEIGHT.
043610*    08/10/26  MLR  WS-HTWT-MISSING-SW IS ONLY THE HTWTCALC
043620*    CALL-AREA RETURN FLAG - IT GETS STOMPED BY 410-CONVERT-
043630*    WEIGHT'S OWN CALL BEFORE 510-BUILD-HEIGHT-FLAGS EVER LOOKS
043640*    AT IT, SO THE OUTCOME IS LATCHED HERE INTO THE PARAGRAPH'S
043650*    OWN WS-HEIGHT-MISSING-SW IMMEDIATELY, AND 510 READS ONLY
043660*    THAT.
043700     MOVE "400-CONVERT-HEIGHT" TO PARA-NAME.
043800     MOVE ZERO TO PAT-CLN-HEIGHT-CM.
043900     MOVE 'N' TO WS-HTWT-MISSING-SW.
043910     MOVE 'N' TO WS-HEIGHT-MISSING-SW.
044000     MOVE PAT-RAW-HEIGHT TO WS-TRIM-VALUE(1:15).
044100     PERFORM 320-TEST-MISSING-TOKEN THRU 320-EXIT.
044200     IF NOT WS-IS-MISSING-TOKEN
044300         MOVE 'H'             TO WS-HTWT-TYPE-SW
044400         MOVE PAT-RAW-HEIGHT  TO WS-HTWT-TEXT-IN
044500         CALL "HTWTCALC" USING WS-HTWT-CALL-AREA
044700                 WS-HTWT-RETURN-CD
044800         IF NOT WS-HTWT-IS-MISSING
044900             MOVE WS-HTWT-VALUE-OUT TO PAT-CLN-HEIGHT-CM
045000         ELSE
045100             MOVE 'Y' TO WS-HTWT-MISSING-SW
045110             MOVE 'Y' TO WS-HEIGHT-MISSING-SW
045200         END-IF
045300     ELSE
045400         MOVE 'Y' TO WS-HTWT-MISSING-SW
045410         MOVE 'Y' TO WS-HEIGHT-MISSING-SW.
045500 400-EXIT.
045600     EXIT.
045700
045800 410-CONVERT-WEIGHT.
045810*    08/10/26  MLR  SAME LATCH-IMMEDIATELY FIX AS 400-CONVERT-
045820*    HEIGHT, INTO WS-WEIGHT-MISSING-SW - SEE THAT PARAGRAPH'S
045830*    BANNER.
045900     MOVE "410-CONVERT-WEIGHT" TO PARA-NAME.
046000     MOVE ZERO TO PAT-CLN-WEIGHT-KG.
046100     MOVE 'N' TO WS-HTWT-MISSING-SW.
046110     MOVE 'N' TO WS-WEIGHT-MISSING-SW.
046200     MOVE PAT-RAW-WEIGHT TO WS-TRIM-VALUE(1:15).
046300     PERFORM 320-TEST-MISSING-TOKEN THRU 320-EXIT.
046400     IF NOT WS-IS-MISSING-TOKEN
046500         MOVE 'W'             TO WS-HTWT-TYPE-SW
046600         MOVE PAT-RAW-WEIGHT  TO WS-HTWT-TEXT-IN
046700         CALL "HTWTCALC" USING WS-HTWT-CALL-AREA
046900                 WS-HTWT-RETURN-CD
047000         IF NOT WS-HTWT-IS-MISSING
047100             MOVE WS-HTWT-VALUE-OUT TO PAT-CLN-WEIGHT-KG
047200         ELSE
047300             MOVE 'Y' TO WS-HTWT-MISSING-SW
047310             MOVE 'Y' TO WS-WEIGHT-MISSING-SW
047400         END-IF
047500     ELSE
047600         MOVE 'Y' TO WS-HTWT-MISSING-SW
047610         MOVE 'Y' TO WS-WEIGHT-MISSING-SW.
047700 410-EXIT.
047800     EXIT.
047900
048000******************************************************************
048100*    450-NORMALIZE-SEX - TRIM/UPPER, MAP THE THREE LONG WORDS,
048200*    ELSE KEEP AS-IS.  530-BUILD-SEX-FLAGS VALIDATES THE RESULT.
048300******************************************************************
048400 450-NORMALIZE-SEX.
048500     MOVE "450-NORMALIZE-SEX" TO PARA-NAME.
048600     MOVE SPACES TO PAT-CLN-SEX.
048700     MOVE PAT-RAW-SEX TO WS-TRIM-VALUE.
048800     PERFORM 320-TEST-MISSING-TOKEN THRU 320-EXIT.
048900     IF NOT WS-IS-MISSING-TOKEN
049000         EVALUATE WS-UPPER-VALUE
049100             WHEN "MALE"
049200                 MOVE "M" TO PAT-CLN-SEX
049300             WHEN "FEMALE"
049400                 MOVE "F" TO PAT-CLN-SEX
049500             WHEN "UNKNOWN"
049600                 MOVE "U" TO PAT-CLN-SEX
049700             WHEN OTHER
049800                 MOVE WS-UPPER-VALUE(1:1) TO PAT-CLN-SEX
049900         END-EVALUATE.
050000 450-EXIT.
050100     EXIT.
050200
050300******************************************************************
050400*    500-BUILD-DOB-FLAGS - MISSING/INVALID ARE MUTUALLY
050500*    EXCLUSIVE; FUTURE_DOB AND AGE_GT_120Y ARE BOTH TESTED WHEN
050600*    THE DOB PARSED CLEAN.
050700******************************************************************
050800 500-BUILD-DOB-FLAGS.
050900     MOVE "500-BUILD-DOB-FLAGS" TO PARA-NAME.
051000     MOVE PAT-RAW-DOB TO WS-TRIM-VALUE(1:10).
051100     PERFORM 320-TEST-MISSING-TOKEN THRU 320-EXIT.
051200     IF WS-IS-MISSING-TOKEN
051300         MOVE "MISSING_DOB" TO WS-QA-APPEND-FLAG
051400         PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT
051500     ELSE
051600         IF NOT WS-DOB-IS-VALID
051700             MOVE "INVALID_DOB" TO WS-QA-APPEND-FLAG
051800             PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT
051900         ELSE
052000             PERFORM 550-CHECK-FUTURE-DOB THRU 550-EXIT
052100             PERFORM 560-CHECK-AGE-OVER-120 THRU 560-EXIT
052200         END-IF.
052300 500-EXIT.
052400     EXIT.
052500
052600 550-CHECK-FUTURE-DOB.
052700     MOVE "550-CHECK-FUTURE-DOB" TO PARA-NAME.
052800     IF WS-DOB-CCYY > RUNCTL-RUN-CCYY
052900         OR (WS-DOB-CCYY = RUNCTL-RUN-CCYY AND
053000             WS-DOB-MM > RUNCTL-RUN-MM)
053100         OR (WS-DOB-CCYY = RUNCTL-RUN-CCYY AND
053200             WS-DOB-MM = RUNCTL-RUN-MM AND
053300             WS-DOB-DD > RUNCTL-RUN-DD)
053400         MOVE "FUTURE_DOB" TO WS-QA-APPEND-FLAG
053500         PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT.
053600 550-EXIT.
053700     EXIT.
053800
053900******************************************************************
054000*    560-CHECK-AGE-OVER-120 - WHOLE-YEAR AGE, ADJUSTED DOWN ONE
054100*    YEAR WHEN THE BIRTHDAY HAS NOT YET HAPPENED THIS RUN-YEAR.
054200*    EQUIVALENT TO (RUN_DATE - DOB)/365.25 FOR THE >120 TEST.
054300******************************************************************
054400 560-CHECK-AGE-OVER-120.
054500     MOVE "560-CHECK-AGE-OVER-120" TO PARA-NAME.
054600     COMPUTE WS-AGE-YEARS = RUNCTL-RUN-CCYY - WS-DOB-CCYY.
054700     IF RUNCTL-RUN-MM < WS-DOB-MM
054800         OR (RUNCTL-RUN-MM = WS-DOB-MM AND
054900             RUNCTL-RUN-DD < WS-DOB-DD)
055000         SUBTRACT 1 FROM WS-AGE-YEARS.
055100     IF WS-AGE-YEARS > 120
055200         MOVE "AGE_GT_120Y" TO WS-QA-APPEND-FLAG
055300         PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT.
055400 560-EXIT.
055500     EXIT.
055600
055700 510-BUILD-HEIGHT-FLAGS.
055800     MOVE "510-BUILD-HEIGHT-FLAGS" TO PARA-NAME.
055850     IF WS-HEIGHT-IS-MISSING AND PAT-CLN-HEIGHT-CM = ZERO
056000         MOVE "MISSING_HEIGHT" TO WS-QA-APPEND-FLAG
056100         PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT
056200     ELSE
056300         IF PAT-CLN-HEIGHT-CM < 40 OR PAT-CLN-HEIGHT-CM > 250
056400             MOVE "HEIGHT_OUTLIER" TO WS-QA-APPEND-FLAG
056500             PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT
056600         END-IF.
056700 510-EXIT.
056800     EXIT.
056900
057000 520-BUILD-WEIGHT-FLAGS.
057100     MOVE "520-BUILD-WEIGHT-FLAGS" TO PARA-NAME.
057150     IF WS-WEIGHT-IS-MISSING AND PAT-CLN-WEIGHT-KG = ZERO
057300         MOVE "MISSING_WEIGHT" TO WS-QA-APPEND-FLAG
057400         PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT
057500     ELSE
057600         IF PAT-CLN-WEIGHT-KG < 3 OR PAT-CLN-WEIGHT-KG > 300
057700             MOVE "WEIGHT_OUTLIER" TO WS-QA-APPEND-FLAG
057800             PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT
057900         END-IF.
058000 520-EXIT.
058100     EXIT.
058200
058300 530-BUILD-SEX-FLAGS.
058400     MOVE "530-BUILD-SEX-FLAGS" TO PARA-NAME.
058500     IF PAT-CLN-SEX = SPACE
058600         MOVE "MISSING_SEX" TO WS-QA-APPEND-FLAG
058700         PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT
058800     ELSE
058900         IF PAT-CLN-SEX NOT = "M" AND PAT-CLN-SEX NOT = "F"
059000             AND PAT-CLN-SEX NOT = "O" AND PAT-CLN-SEX NOT = "U"
059100             MOVE "INVALID_SEX" TO WS-QA-APPEND-FLAG
059200             PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT
059300         END-IF.
059400 530-EXIT.
059500     EXIT.
059600
059700 700-WRITE-PATCLN.
059800     MOVE "700-WRITE-PATCLN" TO PARA-NAME.
059900     WRITE PATCLN-FD-REC FROM PAT-CLN-REC.
060000     ADD 1 TO RECORDS-KEPT.
060100 700-EXIT.
060200     EXIT.
060300
060400 800-OPEN-FILES.
060500     MOVE "800-OPEN-FILES" TO PARA-NAME.
060600     OPEN INPUT PATSTG.
060700     OPEN OUTPUT PATCLN, PATLOG, SYSOUT.
060800 800-EXIT.
060900     EXIT.
061000
061100 850-CLOSE-FILES.
061200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
061300     CLOSE PATSTG, PATCLN, PATLOG, SYSOUT.
061400 850-EXIT.
061500     EXIT.
061600
061700 900-READ-PATSTG.
061800     MOVE "900-READ-PATSTG" TO PARA-NAME.
061900     READ PATSTG
062000         AT END MOVE "N" TO MORE-DATA-SW
062100         GO TO 900-EXIT
062200     END-READ.
062300     ADD 1 TO RECORDS-READ.
062400 900-EXIT.
062500     EXIT.
062600
062700 999-CLEANUP.
062800     MOVE "999-CLEANUP" TO PARA-NAME.
062900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063000     MOVE RECORDS-READ TO RUNCTL-PAT-READ.
063100     MOVE RECORDS-KEPT TO RUNCTL-PAT-KEPT.
063200     MOVE RECORDS-DUPLICATE TO RUNCTL-PAT-DROPPED.
063300     DISPLAY "** RECORDS READ **".
063400     DISPLAY RECORDS-READ.
063500     DISPLAY "** RECORDS KEPT (CLEAN) **".
063600     DISPLAY RECORDS-KEPT.
063700     DISPLAY "** DUPLICATE PATIENT-IDS LOGGED **".
063800     DISPLAY RECORDS-DUPLICATE.
063900     DISPLAY "******** NORMAL END OF JOB PATCLNS ********".
064000 999-EXIT.
064100     EXIT.
064200
064300 1000-ABEND-RTN.
064400     MOVE "1000-ABEND-RTN" TO PARA-NAME.
064500     WRITE SYSOUT-REC FROM ABEND-REC.
064600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
064700     DISPLAY "*** ABNORMAL END OF JOB - PATCLNS ***" UPON CONSOLE.
064800     DIVIDE ZERO-VAL INTO ONE-VAL.
