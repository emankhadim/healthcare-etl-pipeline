000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DIGEXTR.
000400 AUTHOR. MARIE RUSSO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/26/01.
000700 DATE-COMPILED. 01/15/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          FIFTH STEP OF THE NIGHTLY HEALTHCARE ETL RUN.
001300*
001400*          SPLITS THE RAW DIAGNOSIS FEED INTO DIG-RAW-REC CELLS,
001500*          NORMALIZES THE ENCOUNTER REFERENCE WHEN IT'S IN THE
001600*          "ENC..." FAMILY (FULL VALIDATION WAITS FOR DIGCLNS),
001700*          UPPER-CASES THE CODE AND CODE-SYSTEM CELLS, AND
001800*          DEFAULTS CODE-SYSTEM TO ICD-10 WHEN THE FEED LEAVES
001900*          IT BLANK.  STAMPS SOURCE-FILE.  NO FATAL EDITS HERE -
002000*          THAT'S DIGCLNS'S JOB.
002100*
002200******************************************************************
002300*
002400               INPUT FILES             -   DDS0001.DIGFEED
002500
002600               OUTPUT FILES PRODUCED   -   DDS0001.DIGSTG
002700
002800               DUMP FILE               -   SYSOUT
002900*
003000******************************************************************
003100*    CHANGE LOG
003200*    ----------
003300* 03/26/01  MLR  ORIGINAL - SAME SHAPE TRMTSRCH USED FOR ITS
003400*                TREATMENT-CODE SEARCH, HERE DOING A STRAIGHT
003500*                EXTRACT-AND-STAGE INSTEAD OF AN OCCURS/SEARCH.
003600* 08/04/03  MLR  ENCOUNTER-ID NORMALIZATION MOVED UP FROM DIGCLNS
003700*                SO A BADLY-PUNCHED SEPARATOR DOESN'T MASK AN
003800*                OTHERWISE-VALID ENCOUNTER REFERENCE.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT DIGFEED
005300     ASSIGN TO UT-S-DIGFEED
005400       ORGANIZATION IS LINE SEQUENTIAL
005500       FILE STATUS IS OFCODE.
005600
005700     SELECT DIGSTG
005800     ASSIGN TO UT-S-DIGSTG
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS OFCODE.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  SYSOUT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 130 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS SYSOUT-REC.
007000 01  SYSOUT-REC                      PIC X(130).
007100
007200**** RAW DIAGNOSIS FEED - ONE DIAGNOSIS PER LINE, COMMA OR
007300**** SEMICOLON DELIMITED DEPENDING ON FEEDER SITE.
007400 FD  DIGFEED
007500     RECORD CONTAINS 1 TO 150 CHARACTERS
007600     DATA RECORD IS DIGFEED-REC.
007700 01  DIGFEED-REC                     PIC X(150).
007800
007900**** STAGED DIAGNOSIS FILE - INPUT TO DIGCLNS.
008000 FD  DIGSTG
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 120 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS DIG-RAW-REC.
008600     COPY DIGRAW.
008700
008800 WORKING-STORAGE SECTION.
008900 01  FILE-STATUS-CODES.
009000     05  OFCODE                       PIC X(02).
009100         88  CODE-OK                  VALUE "00".
009200         88  CODE-EOF                 VALUE "10".
009300
009400 01  WS-SOURCE-FILE-NAME PIC X(40) VALUE "DIAGNOSES_RAW.TXT".
009500
009600 01  WS-PARSE-FIELDS.
009700     05  WS-CSV-LINE                  PIC X(150).
009800     05  WS-CSV-LINE-CHARS REDEFINES WS-CSV-LINE.
009900         10  WS-CSV-LINE-CHAR         PIC X(01) OCCURS 150 TIMES.
010000     05  WS-FLD-ENC-ID                PIC X(20).
010100     05  WS-FLD-CODE-SYS              PIC X(10).
010200     05  WS-FLD-DX-CODE               PIC X(10).
010300     05  WS-FLD-IS-PRIMARY            PIC X(05).
010400     05  WS-FLD-RECORDED-AT           PIC X(25).
010500     05  WS-FLD-SOURCE                PIC X(40).
010600     05  WS-FLD-SOURCE-CHARS REDEFINES WS-FLD-SOURCE.
010700         10  WS-FLD-SOURCE-CHAR       PIC X(01) OCCURS 40 TIMES.
010800
010900******************************************************************
011000*    ENCOUNTER-ID NORMALIZATION WORK AREA - SAME STRLTH-PLUS-
011100*    SEPARATOR-SKIP IDIOM ENCCLNS USES, HERE LIMITED TO THE
011200*    "ENC" PREFIX FAMILY SINCE THAT'S ALL THE EXTRACT STEP
011300*    NEEDS TO NORMALIZE - ANYTHING ELSE PASSES THROUGH AS-IS FOR
011400*    DIGCLNS TO VALIDATE (OR REJECT) ON ITS OWN TERMS.
011500******************************************************************
011600 01  WS-CANON-WORK.
011700     05  WS-CANON-IN                  PIC X(20).
011800     05  WS-CANON-OUT                 PIC X(20).
011900     05  WS-CANON-DIGIT-START         PIC S9(4) COMP.
012000     05  WS-CANON-DIGIT-LEN           PIC S9(4) COMP.
012100     05  WS-CANON-NUM-6                PIC 9(06).
012200     05  WS-CANON-NUM-6-X REDEFINES WS-CANON-NUM-6
012300                                      PIC X(06).
012400     05  WS-CANON-OK-SW               PIC X(01).
012500         88  WS-CANON-IS-NUMERIC-OK     VALUE 'Y'.
012600
012700 01  WS-STRLTH-AREA.
012800     05  WS-STRLTH-TEXT               PIC X(255) VALUE SPACES.
012900     05  WS-STRLTH-LEN                PIC S9(4).
012950     05  WS-SCRUB-IX                  PIC S9(4) COMP.
013000
013100 01  MISC-WS-FLDS.
013200     05  PARA-NAME                    PIC X(20) VALUE SPACES.
013300
013400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013500     05  RECORDS-READ                 PIC 9(7) COMP.
013600     05  RECORDS-WRITTEN              PIC 9(7) COMP.
013700     05  BLANK-SKIPPED                PIC 9(7) COMP.
013800
013900 01  FLAGS-AND-SWITCHES.
014000     05  MORE-DATA-SW                 PIC X(01) VALUE "Y".
014100         88  NO-MORE-DATA             VALUE "N".
014200
014300     COPY ABENDREC.
014400
014500 PROCEDURE DIVISION.
014600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014700     PERFORM 100-MAINLINE THRU 100-EXIT
014800             UNTIL NO-MORE-DATA.
014900     PERFORM 999-CLEANUP THRU 999-EXIT.
015000     GOBACK.
015100
015200 000-HOUSEKEEPING.
015300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015400     DISPLAY "******** BEGIN JOB DIGEXTR ********".
015500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
015600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
015700     PERFORM 900-READ-DIGFEED THRU 900-EXIT.
015800 000-EXIT.
015900     EXIT.
016000
016100 100-MAINLINE.
016200     MOVE "100-MAINLINE" TO PARA-NAME.
016300     IF WS-CSV-LINE = SPACES
016400         ADD 1 TO BLANK-SKIPPED
016500     ELSE
016600         PERFORM 200-SPLIT-FIELDS THRU 200-EXIT
016700         PERFORM 700-WRITE-DIGSTG THRU 700-EXIT.
016800     PERFORM 900-READ-DIGFEED THRU 900-EXIT.
016900 100-EXIT.
017000     EXIT.
017100
017200 200-SPLIT-FIELDS.
017300     MOVE "200-SPLIT-FIELDS" TO PARA-NAME.
017400     UNSTRING WS-CSV-LINE DELIMITED BY "," OR ";"
017500         INTO WS-FLD-ENC-ID, WS-FLD-CODE-SYS, WS-FLD-DX-CODE,
017600              WS-FLD-IS-PRIMARY, WS-FLD-RECORDED-AT,
017700              WS-FLD-SOURCE.
017800     PERFORM 210-SCRUB-SOURCE-LOW-VALUES
017900         VARYING WS-SCRUB-IX FROM 1 BY 1
018000         UNTIL WS-SCRUB-IX > 40.
018100     PERFORM 250-NORMALIZE-ENCOUNTER-REF THRU 250-EXIT.
018200     PERFORM 260-UPCASE-CODE-CELLS THRU 260-EXIT.
018300 200-EXIT.
018400     EXIT.
018500
018600******************************************************************
018700*    210-SCRUB-SOURCE-LOW-VALUES - SAME LOW-VALUE SCRUB PATEXTR
018800*    USES ON ITS ID CELL, HERE ON THE SOURCE-FILE CELL, SINCE
018900*    SOME FEEDER SITES STILL PUNCH BINARY ZEROS PAST THE LAST
019000*    REAL CHARACTER OF A SHORT CELL.
019100******************************************************************
019200 210-SCRUB-SOURCE-LOW-VALUES.
019300     MOVE "210-SCRUB-SOURCE-LOW-VALUES" TO PARA-NAME.
019400     IF WS-FLD-SOURCE-CHAR(WS-SCRUB-IX) = LOW-VALUES
019450         MOVE SPACE TO WS-FLD-SOURCE-CHAR(WS-SCRUB-IX).
019500 210-EXIT.
019600     EXIT.
019700
019800******************************************************************
019900*    250-NORMALIZE-ENCOUNTER-REF - "ENC" + OPTIONAL SEPARATOR +
020000*    1-6 DIGITS -> "ENC-" + ZERO-PADDED 6 DIGITS.  ANYTHING ELSE
020100*    (WRONG PREFIX, TOO MANY DIGITS, NON-NUMERIC TAIL) PASSES
020200*    THROUGH UNTOUCHED FOR DIGCLNS TO JUDGE.
020300******************************************************************
020400 250-NORMALIZE-ENCOUNTER-REF.
020500     MOVE "250-NORMALIZE-ENCOUNTER-REF" TO PARA-NAME.
020600     MOVE WS-FLD-ENC-ID TO WS-CANON-IN.
020700     INSPECT WS-CANON-IN CONVERTING
020800             "abcdefghijklmnopqrstuvwxyz" TO
020900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021000     MOVE 'N' TO WS-CANON-OK-SW.
021100     IF WS-CANON-IN(1:3) = "ENC"
021200         MOVE WS-CANON-IN TO WS-STRLTH-TEXT
021300         CALL "STRLTH" USING WS-STRLTH-TEXT, WS-STRLTH-LEN
021400         MOVE 4 TO WS-CANON-DIGIT-START
021500         IF WS-CANON-IN(4:1) = SPACE
021600             OR WS-CANON-IN(4:1) = "-"
021700             OR WS-CANON-IN(4:1) = "_"
021800             MOVE 5 TO WS-CANON-DIGIT-START
021900         END-IF
022000         COMPUTE WS-CANON-DIGIT-LEN =
022100                 WS-STRLTH-LEN - WS-CANON-DIGIT-START + 1
022200         IF WS-CANON-DIGIT-LEN > 0 AND WS-CANON-DIGIT-LEN < 7
022300             IF WS-CANON-IN(WS-CANON-DIGIT-START:
022400                     WS-CANON-DIGIT-LEN) IS NUMERIC
022500                 MOVE ZERO TO WS-CANON-NUM-6
022600                 MOVE WS-CANON-IN(WS-CANON-DIGIT-START:
022700                         WS-CANON-DIGIT-LEN) TO WS-CANON-NUM-6
022800                 MOVE 'Y' TO WS-CANON-OK-SW
022900             END-IF
023000         END-IF
023100     END-IF.
023200     IF WS-CANON-IS-NUMERIC-OK
023300         MOVE "ENC-" TO WS-CANON-OUT(1:4)
023400         MOVE WS-CANON-NUM-6-X TO WS-CANON-OUT(5:6)
023500         MOVE WS-CANON-OUT TO WS-FLD-ENC-ID
023600     ELSE
023700         MOVE WS-CANON-IN TO WS-FLD-ENC-ID.
023800 250-EXIT.
023900     EXIT.
024000
024100******************************************************************
024200*    260-UPCASE-CODE-CELLS - CODE AND CODE-SYSTEM ARE UPPER-
024300*    CASED HERE SO DIGCLNS'S PATTERN TEST DOESN'T HAVE TO ALLOW
024400*    FOR CASE.  BLANK CODE-SYSTEM DEFAULTS TO ICD-10.
024500******************************************************************
024600 260-UPCASE-CODE-CELLS.
024700     MOVE "260-UPCASE-CODE-CELLS" TO PARA-NAME.
024800     INSPECT WS-FLD-DX-CODE CONVERTING
024900             "abcdefghijklmnopqrstuvwxyz" TO
025000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025100     INSPECT WS-FLD-CODE-SYS CONVERTING
025200             "abcdefghijklmnopqrstuvwxyz" TO
025300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025400     IF WS-FLD-CODE-SYS = SPACES
025500         MOVE "ICD-10" TO WS-FLD-CODE-SYS.
025600 260-EXIT.
025700     EXIT.
025800
025900 700-WRITE-DIGSTG.
026000     MOVE "700-WRITE-DIGSTG" TO PARA-NAME.
026100     MOVE WS-FLD-ENC-ID        TO DIG-RAW-ENCOUNTER-ID.
026200     MOVE WS-FLD-CODE-SYS      TO DIG-RAW-CODE-SYSTEM.
026300     MOVE WS-FLD-DX-CODE       TO DIG-RAW-DIAGNOSIS-CODE.
026400     MOVE WS-FLD-IS-PRIMARY    TO DIG-RAW-IS-PRIMARY.
026500     MOVE WS-FLD-RECORDED-AT   TO DIG-RAW-RECORDED-AT.
026600     IF WS-FLD-SOURCE = SPACES
026700         MOVE WS-SOURCE-FILE-NAME TO DIG-RAW-SOURCE-FILE
026800     ELSE
026900         MOVE WS-FLD-SOURCE TO DIG-RAW-SOURCE-FILE.
027000     WRITE DIG-RAW-REC.
027100     ADD 1 TO RECORDS-WRITTEN.
027200 700-EXIT.
027300     EXIT.
027400
027500 800-OPEN-FILES.
027600     MOVE "800-OPEN-FILES" TO PARA-NAME.
027700     OPEN INPUT DIGFEED.
027800     OPEN OUTPUT DIGSTG, SYSOUT.
027900 800-EXIT.
028000     EXIT.
028100
028200 850-CLOSE-FILES.
028300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
028400     CLOSE DIGFEED, DIGSTG, SYSOUT.
028500 850-EXIT.
028600     EXIT.
028700
028800 900-READ-DIGFEED.
028900     MOVE "900-READ-DIGFEED" TO PARA-NAME.
029000     READ DIGFEED INTO WS-CSV-LINE
029100         AT END MOVE "N" TO MORE-DATA-SW
029200         GO TO 900-EXIT
029300     END-READ.
029400     ADD 1 TO RECORDS-READ.
029500 900-EXIT.
029600     EXIT.
029700
029800 999-CLEANUP.
029900     MOVE "999-CLEANUP" TO PARA-NAME.
030000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030100     DISPLAY "** RECORDS READ **".
030200     DISPLAY RECORDS-READ.
030300     DISPLAY "** RECORDS WRITTEN **".
030400     DISPLAY RECORDS-WRITTEN.
030500     DISPLAY "** BLANK LINES SKIPPED **".
030600     DISPLAY BLANK-SKIPPED.
030700     DISPLAY "******** NORMAL END OF JOB DIGEXTR ********".
030800 999-EXIT.
030900     EXIT.
031000
031100 1000-ABEND-RTN.
031200     MOVE "1000-ABEND-RTN" TO PARA-NAME.
031300     WRITE SYSOUT-REC FROM ABEND-REC.
031400     DISPLAY "*** ABNORMAL END OF JOB - DIGEXTR ***" UPON CONSOLE.
031500     DIVIDE ZERO-VAL INTO ONE-VAL.
