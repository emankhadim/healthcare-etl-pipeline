000100******************************************************************
000200*    DIGRAW  --  RAW DIAGNOSIS FEED LAYOUT (ONE DIAGNOSIS CODE    *
000300*    PER RECORD, KEYED BACK TO AN ENCOUNTER).                    *
000400*------------------------------------------------------------------
000500* 04/02/94  JS   ORIGINAL LAYOUT.
000600* 02/18/96  RPK  CODE-SYSTEM ADDED - FEED USED TO BE ICD-10 ONLY.
000650* 03/05/01  MLR  ADDED DIG-RAW-SOURCE-FILE - DIGEXTR STAMPS THE
000660*                INPUT FILE NAME THROUGH TO DIGCLN FOR TRACING.
000700******************************************************************
000800 01  DIG-RAW-REC.
000900     05  DIG-RAW-ENCOUNTER-ID        PIC X(20).
001000     05  DIG-RAW-CODE-SYSTEM         PIC X(10).
001100     05  DIG-RAW-DIAGNOSIS-CODE      PIC X(10).
001200     05  DIG-RAW-IS-PRIMARY          PIC X(05).
001300     05  DIG-RAW-RECORDED-AT         PIC X(25).
001400     05  DIG-RAW-SOURCE-FILE         PIC X(40).
001500     05  FILLER                      PIC X(10).
