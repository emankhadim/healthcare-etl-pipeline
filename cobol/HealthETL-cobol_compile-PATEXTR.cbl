000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PATEXTR.
000400 AUTHOR. MARIE RUSSO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/26/01.
000700 DATE-COMPILED. 01/15/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          FIRST STEP OF THE NIGHTLY HEALTHCARE ETL RUN.
001300*
001400*          READS THE COMMA-DELIMITED RAW PATIENT DEMOGRAPHICS
001500*          FEED (ONE HEADER LINE, THEN ONE LINE PER PATIENT),
001600*          SPLITS EACH LINE INTO THE SEVEN RAW CELLS, STAMPS THE
001700*          INPUT FILE NAME ON EVERY RECORD, AND WRITES THE
001800*          STAGED FIXED-WIDTH FILE THAT PATCLNS EDITS NEXT.
001900*
002000*          NO FIELD-LEVEL VALIDATION HAPPENS HERE - THIS STEP
002100*          ONLY SPLITS AND STAMPS.  PATCLNS DOES THE EDITS.
002200*
002300******************************************************************
002400*
002500               INPUT FILE              -   DDS0001.PATFEED
002600
002700               OUTPUT FILE PRODUCED    -   DDS0001.PATSTG
002800
002900               DUMP FILE               -   SYSOUT
003000*
003100******************************************************************
003200*    CHANGE LOG
003300*    ----------
003400* 02/26/01  MLR  ORIGINAL - SPLIT OFF FROM THE OLD DALYEDIT SHAPE
003500*                SO THE RAW-FEED PARSE AND THE FIELD EDITS ARE
003600*                SEPARATE JOB STEPS - MATCHES THE BATCH FLOW THE
003700*                NEW HEALTHCARE SYSTEM WAS SPEC'D AROUND.
003800* 06/30/03  MLR  SOURCE-FILE NAME NOW COMES FROM A JCL PARM
003900*                (WS-SOURCE-FILE-NAME) INSTEAD OF A HARD-CODED
004000*                LITERAL - SEVERAL FEEDS LAND UNDER DIFFERENT
004100*                NAMES DEPENDING ON THE UPSTREAM EXTRACT RUN.
004150* 08/04/03  MLR  ADDED THE LOW-VALUE SCRUB ON THE ID CELL AND THE
004160*                EDITED COUNTS LINE ON SYSOUT - OPS WAS GREPPING
004170*                THE DISPLAY LINES BY HAND TO BUILD THE RUN LOG.
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT PATFEED
005600     ASSIGN TO UT-S-PATFEED
005650       ORGANIZATION IS LINE SEQUENTIAL
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS OFCODE.
005900
006000     SELECT PATSTG
006100     ASSIGN TO UT-S-PATSTG
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SYSOUT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 130 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SYSOUT-REC.
007300 01  SYSOUT-REC                      PIC X(130).
007400
007500**** RAW PATIENT FEED - ONE COMMA-DELIMITED LINE PER PATIENT,
007600**** ONE HEADER LINE AT THE TOP OF THE FILE.
007700 FD  PATFEED
007800     RECORD CONTAINS 1 TO 200 CHARACTERS
008100     DATA RECORD IS PATFEED-REC.
008200 01  PATFEED-REC                     PIC X(200).
008300
008400**** STAGED FIXED-WIDTH PATIENT FILE - INPUT TO PATCLNS.
008500 FD  PATSTG
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 180 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS PAT-RAW-REC.
009100     COPY PATRAW.
009200
009300 WORKING-STORAGE SECTION.
009400 01  FILE-STATUS-CODES.
009500     05  OFCODE                       PIC X(02).
009600         88  CODE-OK                  VALUE "00".
009700         88  CODE-EOF                 VALUE "10".
009800
009900 01  WS-SOURCE-FILE-NAME              PIC X(40)
010000                                      VALUE "PATIENTS_RAW.CSV".
010100
010200 01  WS-HEADER-FIELDS.
010300     05  WS-HEADER-SEEN-SW            PIC X(01) VALUE 'N'.
010400         88  WS-HEADER-ALREADY-SEEN   VALUE 'Y'.
010500
010600 01  WS-PARSE-FIELDS.
010700     05  WS-CSV-LINE                  PIC X(200).
010800     05  WS-CSV-LINE-CHARS REDEFINES WS-CSV-LINE.
010900         10  WS-CSV-LINE-CHAR         PIC X(01) OCCURS 200 TIMES.
010950     05  WS-FLD-ID                    PIC X(20).
010960     05  WS-FLD-ID-CHARS REDEFINES WS-FLD-ID.
010970         10  WS-FLD-ID-CHAR           PIC X(01) OCCURS 20 TIMES.
011100     05  WS-FLD-GIVEN                 PIC X(30).
011200     05  WS-FLD-FAMILY                PIC X(30).
011300     05  WS-FLD-SEX                   PIC X(10).
011400     05  WS-FLD-DOB                   PIC X(10).
011500     05  WS-FLD-HEIGHT                PIC X(15).
011600     05  WS-FLD-WEIGHT                PIC X(15).
011700
012000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012100     05  RECORDS-READ                 PIC 9(7) COMP.
012200     05  RECORDS-WRITTEN              PIC 9(7) COMP.
012300     05  RECORDS-BLANK-SKIPPED        PIC 9(7) COMP.
012310     05  WS-SCRUB-IX                  PIC S9(4) COMP.
012320
012330 01  WS-RUN-SUMMARY.
012340     05  WS-SUMMARY-READ-E            PIC ZZZZZZ9.
012350     05  FILLER                       PIC X(02) VALUE SPACES.
012360     05  WS-SUMMARY-WRITTEN-E         PIC ZZZZZZ9.
012370     05  FILLER                       PIC X(02) VALUE SPACES.
012380     05  WS-SUMMARY-SKIPPED-E         PIC ZZZZZZ9.
012390     05  FILLER                       PIC X(108) VALUE SPACES.
012395 01  WS-RUN-SUMMARY-X REDEFINES WS-RUN-SUMMARY
012396                                    PIC X(130).
012400
012500 01  FLAGS-AND-SWITCHES.
012600     05  MORE-DATA-SW                 PIC X(01) VALUE "Y".
012700         88  NO-MORE-DATA             VALUE "N".
012800
012900 01  MISC-WS-FLDS.
013000     05  PARA-NAME                    PIC X(20) VALUE SPACES.
013100
013200     COPY ABENDREC.
013300
013400 PROCEDURE DIVISION.
013500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013600     PERFORM 100-MAINLINE THRU 100-EXIT
013700             UNTIL NO-MORE-DATA.
013800     PERFORM 999-CLEANUP THRU 999-EXIT.
013900     GOBACK.
014000
014100 000-HOUSEKEEPING.
014200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014300     DISPLAY "******** BEGIN JOB PATEXTR ********".
014400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
014500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
014600     PERFORM 900-READ-PATFEED THRU 900-EXIT.
014700     IF NO-MORE-DATA
014800         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
014900         GO TO 1000-ABEND-RTN.
015000*    FIRST RECORD IN THE FEED IS ALWAYS THE HEADER LINE - READ
015100*    PAST IT BEFORE THE MAINLINE SEES ITS FIRST DATA RECORD.
015200     MOVE 'Y' TO WS-HEADER-SEEN-SW.
015300     PERFORM 900-READ-PATFEED THRU 900-EXIT.
015400 000-EXIT.
015500     EXIT.
015600
015700 100-MAINLINE.
015800     MOVE "100-MAINLINE" TO PARA-NAME.
015900     IF WS-CSV-LINE = SPACES
016000         ADD 1 TO RECORDS-BLANK-SKIPPED
016100     ELSE
016200         PERFORM 200-SPLIT-FIELDS THRU 200-EXIT
016300         PERFORM 700-WRITE-PATSTG THRU 700-EXIT.
016400     PERFORM 900-READ-PATFEED THRU 900-EXIT.
016500 100-EXIT.
016600     EXIT.
016700
016800 200-SPLIT-FIELDS.
016900     MOVE "200-SPLIT-FIELDS" TO PARA-NAME.
017000     MOVE SPACES TO WS-FLD-ID WS-FLD-GIVEN WS-FLD-FAMILY
017100                    WS-FLD-SEX WS-FLD-DOB WS-FLD-HEIGHT
017200                    WS-FLD-WEIGHT.
017300     UNSTRING WS-CSV-LINE DELIMITED BY ','
017400         INTO WS-FLD-ID, WS-FLD-GIVEN, WS-FLD-FAMILY,
017500              WS-FLD-SEX, WS-FLD-DOB, WS-FLD-HEIGHT,
017600              WS-FLD-WEIGHT
017700     END-UNSTRING.
017710*    SOME OF THE OLDER FEEDER SYSTEMS PUNCH BINARY ZEROS INTO A
017720*    TRUNCATED KEY COLUMN INSTEAD OF PADDING WITH SPACES - SCRUB
017730*    THEM HERE SO A LOW-VALUE NEVER SURVIVES INTO PATSTG.
017740     MOVE 1 TO WS-SCRUB-IX.
017750     PERFORM 210-SCRUB-ID-LOW-VALUES THRU 210-EXIT
017760         VARYING WS-SCRUB-IX FROM 1 BY 1
017770         UNTIL WS-SCRUB-IX > 20.
017800 200-EXIT.
017900     EXIT.
017910
017920 210-SCRUB-ID-LOW-VALUES.
017930     IF WS-FLD-ID-CHAR(WS-SCRUB-IX) = LOW-VALUES
017940         MOVE SPACE TO WS-FLD-ID-CHAR(WS-SCRUB-IX).
017950 210-EXIT.
017960     EXIT.
018000
018100 700-WRITE-PATSTG.
018200     MOVE "700-WRITE-PATSTG" TO PARA-NAME.
018300     MOVE WS-FLD-ID        TO PAT-RAW-ID.
018400     MOVE WS-FLD-GIVEN     TO PAT-RAW-GIVEN-NAME.
018500     MOVE WS-FLD-FAMILY    TO PAT-RAW-FAMILY-NAME.
018600     MOVE WS-FLD-SEX       TO PAT-RAW-SEX.
018700     MOVE WS-FLD-DOB       TO PAT-RAW-DOB.
018800     MOVE WS-FLD-HEIGHT    TO PAT-RAW-HEIGHT.
018900     MOVE WS-FLD-WEIGHT    TO PAT-RAW-WEIGHT.
019000     MOVE WS-SOURCE-FILE-NAME TO PAT-RAW-SOURCE-FILE.
019100     WRITE PAT-RAW-REC.
019200     ADD 1 TO RECORDS-WRITTEN.
019300 700-EXIT.
019400     EXIT.
019500
019600 800-OPEN-FILES.
019700     MOVE "800-OPEN-FILES" TO PARA-NAME.
019800     OPEN INPUT PATFEED.
019900     OPEN OUTPUT PATSTG, SYSOUT.
020000 800-EXIT.
020100     EXIT.
020200
020300 850-CLOSE-FILES.
020400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
020500     CLOSE PATFEED, PATSTG, SYSOUT.
020600 850-EXIT.
020700     EXIT.
020800
020900 900-READ-PATFEED.
021000     MOVE "900-READ-PATFEED" TO PARA-NAME.
021100     MOVE SPACES TO WS-CSV-LINE.
021200     READ PATFEED INTO WS-CSV-LINE
021300         AT END MOVE "N" TO MORE-DATA-SW
021400         GO TO 900-EXIT
021500     END-READ.
021600     ADD 1 TO RECORDS-READ.
021700 900-EXIT.
021800     EXIT.
021900
022000 999-CLEANUP.
022100     MOVE "999-CLEANUP" TO PARA-NAME.
022200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
022210     MOVE RECORDS-READ TO WS-SUMMARY-READ-E.
022220     MOVE RECORDS-WRITTEN TO WS-SUMMARY-WRITTEN-E.
022230     MOVE RECORDS-BLANK-SKIPPED TO WS-SUMMARY-SKIPPED-E.
022300     DISPLAY "** RECORDS READ (EXCL. HEADER) **".
022400     DISPLAY RECORDS-READ.
022500     DISPLAY "** RECORDS WRITTEN TO PATSTG **".
022600     DISPLAY RECORDS-WRITTEN.
022700     DISPLAY "** BLANK LINES SKIPPED **".
022800     DISPLAY RECORDS-BLANK-SKIPPED.
022810     DISPLAY WS-RUN-SUMMARY-X.
022900     DISPLAY "******** NORMAL END OF JOB PATEXTR ********".
023000 999-EXIT.
023100     EXIT.
023200
023300 1000-ABEND-RTN.
023400     MOVE "1000-ABEND-RTN" TO PARA-NAME.
023500     WRITE SYSOUT-REC FROM ABEND-REC.
023600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
023700     DISPLAY "*** ABNORMAL END OF JOB - PATEXTR ***" UPON CONSOLE.
023800     DIVIDE ZERO-VAL INTO ONE-VAL.
