000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DTEVAL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/11/94.
000700 DATE-COMPILED. 01/15/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900*-----------------------------------------------------------------
001000*REMARKS.
001100*    CALLED BY PATCLNS (DOB), ENCCLNS (ADMIT/DISCHARGE) AND
001200*    DIGCLNS (RECORDED-AT) TO TURN A RAGGED DATE OR TIMESTAMP
001300*    CELL FROM A RAW FEED INTO A CCYY-MM-DD / HH:MM CANONICAL
001400*    PAIR.  DTEVAL-MODE-SW PICKS THE FORMAT LIST: 'D' TRIES THE
001500*    FOUR DATE-ONLY LAYOUTS THE DOB COLUMN COMES IN; 'T' TRIES
001600*    THE THREE LAYOUTS THE ADMIT/DISCHARGE/RECORDED-AT COLUMNS
001700*    COME IN AND ALSO LOOKS FOR A TRAILING HH:MM.  CALLER READS
001800*    DTEVAL-VALID-SW: 'Y' PARSED, 'M' BLANK/MISSING ON INPUT,
001900*    'N' PRESENT BUT NO FORMAT MATCHED - CALLER PICKS THE QA
002000*    FLAG WORDING (MISSING_DOB VS INVALID_DOB AND SO ON).
002010*
002020*    WE DELIBERATELY DO NOT TRY EVERY FORMAT UNDER THE SUN - ONLY
002030*    THE HANDFUL THIS PIPELINE'S THREE FEEDS ARE KNOWN TO SEND.
002040*    A CELL IN A FORMAT WE DON'T RECOGNIZE COMES BACK INVALID,
002050*    NOT GUESSED AT - GUESSING WRONG ON A DOB OR A DISCHARGE DATE
002060*    IS WORSE THAN FLAGGING IT FOR A HUMAN TO LOOK AT.
002100*-----------------------------------------------------------------
002200*    CHANGE LOG
002300*    ----------
002400* 05/11/94  JS   ORIGINAL - STORED PROCEDURE PCTPROC, LOOKED UP
002500*                A HEALTH_PLAN ROW AND DERIVED A REIMBURSEMENT
002600*                PERCENTAGE FROM ITS DEDUCTIBLE/COPAY/OOP-MAX.
002700* 11/30/95  RPK  NO LOGIC CHANGE - RECOMPILED UNDER NEW LIBRARY.
002800* 08/19/98  TGD  Y2K REVIEW - SQLCODE HANDLING ONLY, NO DATE
002900*                FIELDS IN THIS VERSION, NO CHANGE REQUIRED.
003000* 03/05/01  MLR  REPURPOSED FOR THE HEALTHCARE ETL RUN - THE
003100*                DB2 LOOKUP AND THE EXEC SQL INCLUDE ARE GONE;
003200*                THIS IS NOW THE SHARED DATE/TIMESTAMP PARSER
003300*                FOR ALL THREE TRANSFORM STEPS.  LINKAGE AND
003400*                THE "HAND BACK A CODE, LET THE CALLER DECIDE"
003500*                SHAPE ARE THE ONLY THINGS CARRIED OVER.
003600* 06/30/03  MLR  TIMESTAMP MODE NOW ALSO CAPTURES HH:MM WHEN
003700*                THE ISO FORM IS FOLLOWED BY ONE - ENCCLNS NEEDS
003800*                IT FOR THE LENGTH-OF-STAY COMPUTATION.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004110*-----------------------------------------------------------------
004120*    CALLED SUBPROGRAM - NO SPECIAL-NAMES NEEDED, SAME AS
004130*    HTWTCALC AND STRLTH.  ALL I/O IS VIA THE LINKAGE SECTION.
004140*-----------------------------------------------------------------
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 INPUT-OUTPUT SECTION.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004710*    NO FILES - SUBPROGRAM, LINKAGE SECTION ONLY.
004800
004900 WORKING-STORAGE SECTION.
004910*-----------------------------------------------------------------
004920*    WS-WORK-FIELDS - BUILT FRESH EVERY CALL.  WS-DATE-BUILD AND
004930*    WS-TIME-BUILD ARE FILLED IN PUNCTUATED FORM BY WHICHEVER
004940*    TRY-xxx PARAGRAPH MATCHES, THEN THE X(10)/X(05) REDEFINES
004950*    ARE MOVED STRAIGHT ACROSS TO THE LINKAGE OUTPUT FIELDS -
004960*    THAT WAY EACH TRY-xxx PARAGRAPH ONLY EVER TOUCHES THE
004970*    THREE NAMED SUBFIELDS, NEVER THE PUNCTUATION ITSELF.
004980*-----------------------------------------------------------------
005000 01  WS-WORK-FIELDS.
005100     05  WS-TEXT-COPY                PIC X(25).
005110*            WORKING COPY OF THE INCOMING CELL, LEFT EXACTLY AS
005120*            RECEIVED - UNLIKE HTWTCALC THIS PROGRAM DOES NOT
005130*            UPPER-CASE IT, SINCE DATE CELLS CARRY NO LETTERS.
005200     05  WS-TEXT-CHARS REDEFINES WS-TEXT-COPY.
005210*            CHARACTER-BY-CHARACTER VIEW, USED TO TEST THE
005220*            SEPARATOR POSITIONS (SLASH, DASH, COLON) THAT TELL
005230*            THE TRY-xxx PARAGRAPHS WHICH LAYOUT THEY ARE LOOKING
005240*            AT BEFORE THEY TRUST THE SURROUNDING DIGITS.
005300         10  WS-TEXT-CHAR             PIC X(01) OCCURS 25 TIMES.
005400     05  WS-DATE-BUILD.
005410*            PUNCTUATED CCYY-MM-DD WORK AREA - THE THREE
005420*            SUBFIELDS BELOW ARE WHAT EVERY TRY-xxx PARAGRAPH
005430*            ACTUALLY MOVES INTO; THE DASHES ARE FIXED LITERALS.
005500         10  WS-DATE-CCYY             PIC X(04) VALUE SPACES.
005600         10  FILLER                   PIC X(01) VALUE '-'.
005700         10  WS-DATE-MM               PIC X(02) VALUE SPACES.
005800         10  FILLER                   PIC X(01) VALUE '-'.
005900         10  WS-DATE-DD               PIC X(02) VALUE SPACES.
006000     05  WS-DATE-BUILD-X REDEFINES WS-DATE-BUILD
006100                                      PIC X(10).
006110*            WHOLE-FIELD VIEW OF WS-DATE-BUILD, MOVED TO
006120*            DTEVAL-DATE-OUT IN ONE SHOT ONCE A FORMAT MATCHES.
006200     05  WS-TIME-BUILD.
006210*            PUNCTUATED HH:MM WORK AREA, SAME IDEA AS
006220*            WS-DATE-BUILD - DEFAULTS TO MIDNIGHT SO A DATE-ONLY
006230*            MODE CALL (NO TIME EXPECTED) STILL RETURNS A
006240*            WELL-FORMED FIVE-BYTE VALUE RATHER THAN SPACES.
006300         10  WS-TIME-HH               PIC X(02) VALUE '00'.
006400         10  FILLER                   PIC X(01) VALUE ':'.
006500         10  WS-TIME-MM               PIC X(02) VALUE '00'.
006600     05  WS-TIME-BUILD-X REDEFINES WS-TIME-BUILD
006700                                      PIC X(05).
006800     05  WS-FORMAT-FOUND-SW           PIC X(01) VALUE 'N'.
006810*            SET TO 'Y' BY WHICHEVER TRY-xxx PARAGRAPH MATCHES -
006820*            CHECKED AFTER EACH TRY SO THE NEXT LAYOUT IN THE
006830*            CHAIN IS SKIPPED ONCE ONE HAS ALREADY SUCCEEDED.
006900         88  WS-FORMAT-FOUND          VALUE 'Y'.
007000
007100 LINKAGE SECTION.
007110*-----------------------------------------------------------------
007120*    DTEVAL-CALC-REC - ONE CELL IN, ONE CANONICAL DATE/TIME PAIR
007130*    OUT, PER CALL.  CALLER SETS DTEVAL-MODE-SW AND DTEVAL-TEXT-
007140*    IN BEFORE THE CALL; THIS PROGRAM SETS DTEVAL-DATE-OUT,
007150*    DTEVAL-TIME-OUT AND DTEVAL-VALID-SW.
007160*-----------------------------------------------------------------
007200 01  DTEVAL-CALC-REC.
007300     05  DTEVAL-MODE-SW               PIC X(01).
007400         88  DTEVAL-MODE-DATE-ONLY    VALUE 'D'.
007500         88  DTEVAL-MODE-TIMESTAMP    VALUE 'T'.
007600     05  DTEVAL-TEXT-IN               PIC X(25).
007610*            RAW CELL FROM THE FEED, UP TO 25 CHARACTERS -
007620*            WIDE ENOUGH FOR THE LONGEST TIMESTAMP LAYOUT WITH
007630*            ITS TRAILING HH:MM.
007700     05  DTEVAL-DATE-OUT              PIC X(10).
007710*            CANONICAL CCYY-MM-DD, OR SPACES WHEN DTEVAL-VALID-
007720*            SW COMES BACK 'M' OR 'N'.
007800     05  DTEVAL-TIME-OUT              PIC X(05).
007810*            CANONICAL HH:MM FOR MODE 'T' ONLY - ALWAYS '00:00'
007820*            WHEN MODE IS 'D' OR WHEN NO TIME PORTION WAS FOUND
007830*            ON AN OTHERWISE VALID TIMESTAMP CELL.
007900     05  DTEVAL-VALID-SW              PIC X(01).
008000         88  DTEVAL-IS-VALID          VALUE 'Y'.
008100         88  DTEVAL-IS-MISSING        VALUE 'M'.
008200         88  DTEVAL-IS-INVALID        VALUE 'N'.
008300 01  DTEVAL-RETURN-CD                 PIC S9(4) COMP.
008310*            RESERVED, ALWAYS ZERO TODAY - SAME CONVENTION AS
008320*            HTWTCALC-RETURN-CD IN THE SISTER SUBPROGRAM.
008400
008500 PROCEDURE DIVISION USING DTEVAL-CALC-REC, DTEVAL-RETURN-CD.
008510*-----------------------------------------------------------------
008520*    000-DTEVAL-MAIN - ENTRY POINT.  A BLANK INPUT CELL IS
008530*    REPORTED MISSING WITHOUT EVER TRYING A FORMAT; OTHERWISE
008540*    HANDS OFF TO THE DATE-ONLY OR TIMESTAMP FORMAT CHAIN BASED
008550*    ON DTEVAL-MODE-SW AND REPORTS VALID/INVALID BASED ON
008560*    WHETHER ANY TRY-xxx PARAGRAPH SET WS-FORMAT-FOUND-SW.
008570*-----------------------------------------------------------------
008600 000-DTEVAL-MAIN.
008700     MOVE ZERO TO DTEVAL-RETURN-CD.
008800     MOVE 'M' TO DTEVAL-VALID-SW.
008900     MOVE SPACES TO DTEVAL-DATE-OUT DTEVAL-TIME-OUT.
009000     MOVE SPACES TO WS-DATE-CCYY WS-DATE-MM WS-DATE-DD.
009100     MOVE '00' TO WS-TIME-HH WS-TIME-MM.
009200     MOVE 'N' TO WS-FORMAT-FOUND-SW.
009300     IF DTEVAL-TEXT-IN = SPACES
009400         GO TO 000-EXIT.
009500     MOVE DTEVAL-TEXT-IN TO WS-TEXT-COPY.
009600
009700     IF DTEVAL-MODE-DATE-ONLY
009800         PERFORM 100-PARSE-DATE-ONLY THRU 100-EXIT
009900     ELSE
010000         PERFORM 200-PARSE-TIMESTAMP THRU 200-EXIT.
010100
010200     IF WS-FORMAT-FOUND
010300         MOVE WS-DATE-BUILD-X TO DTEVAL-DATE-OUT
010400         MOVE WS-TIME-BUILD-X TO DTEVAL-TIME-OUT
010500         MOVE 'Y' TO DTEVAL-VALID-SW
010600     ELSE
010700         MOVE 'N' TO DTEVAL-VALID-SW.
010800 000-EXIT.
010900     GOBACK.
011000
011100*-----------------------------------------------------------------
011110*    100-PARSE-DATE-ONLY - TRIES EACH OF THE FOUR DOB LAYOUTS IN
011120*    A FIXED ORDER, STOPPING AT THE FIRST MATCH.  ISO IS TRIED
011130*    FIRST SINCE IT IS UNAMBIGUOUS (CCYY FIRST, DASH-SEPARATED);
011140*    THE SLASH AND DASH VARIANTS THAT FOLLOW ARE WHERE A FEED
011150*    SITE PUNCHES MONTH-FIRST OR DAY-FIRST DATES INSTEAD.
011160*-----------------------------------------------------------------
011200 100-PARSE-DATE-ONLY.
011300     PERFORM 110-TRY-ISO THRU 110-EXIT.
011400     IF NOT WS-FORMAT-FOUND
011500         PERFORM 120-TRY-MDY-SLASH THRU 120-EXIT.
011600     IF NOT WS-FORMAT-FOUND
011700         PERFORM 130-TRY-DMY-DASH THRU 130-EXIT.
011800     IF NOT WS-FORMAT-FOUND
011900         PERFORM 140-TRY-YMD-SLASH THRU 140-EXIT.
012000 100-EXIT.
012100     EXIT.
012200
012300*-----------------------------------------------------------------
012310*    110-TRY-ISO - CCYY-MM-DD.  DASHES CHECKED AT POSITIONS 5
012320*    AND 8 BEFORE ANY OF THE SURROUNDING DIGITS ARE TRUSTED, SO
012330*    A NEAR-MISS LAYOUT FALLS THROUGH TO THE NEXT TRY-xxx RATHER
012340*    THAN BEING MIS-PARSED.
012350*-----------------------------------------------------------------
012400 110-TRY-ISO.
012500     IF WS-TEXT-CHAR(5) = '-' AND WS-TEXT-CHAR(8) = '-'
012600        AND WS-TEXT-COPY(1:4) IS NUMERIC
012700        AND WS-TEXT-COPY(6:2) IS NUMERIC
012800        AND WS-TEXT-COPY(9:2) IS NUMERIC
012900         MOVE WS-TEXT-COPY(1:4) TO WS-DATE-CCYY
013000         MOVE WS-TEXT-COPY(6:2) TO WS-DATE-MM
013100         MOVE WS-TEXT-COPY(9:2) TO WS-DATE-DD
013200         MOVE 'Y' TO WS-FORMAT-FOUND-SW.
013300 110-EXIT.
013400     EXIT.
013500
013600*-----------------------------------------------------------------
013610*    120-TRY-MDY-SLASH - MM/DD/CCYY, U.S.-STYLE SLASH DATE.
013620*-----------------------------------------------------------------
013700 120-TRY-MDY-SLASH.
013800     IF WS-TEXT-CHAR(3) = '/' AND WS-TEXT-CHAR(6) = '/'
013900        AND WS-TEXT-COPY(1:2) IS NUMERIC
014000        AND WS-TEXT-COPY(4:2) IS NUMERIC
014100        AND WS-TEXT-COPY(7:4) IS NUMERIC
014200         MOVE WS-TEXT-COPY(7:4) TO WS-DATE-CCYY
014300         MOVE WS-TEXT-COPY(1:2) TO WS-DATE-MM
014400         MOVE WS-TEXT-COPY(4:2) TO WS-DATE-DD
014500         MOVE 'Y' TO WS-FORMAT-FOUND-SW.
014600 120-EXIT.
014700     EXIT.
014800
014900*-----------------------------------------------------------------
014910*    130-TRY-DMY-DASH - DD-MM-CCYY, EUROPEAN-STYLE DASH DATE.
014920*    SAME SEPARATOR POSITIONS AS 120-TRY-MDY-SLASH BUT DASHES
014930*    INSTEAD OF SLASHES, AND DAY/MONTH SWAPPED ON THE WAY IN -
014940*    THAT IS THE ONLY DIFFERENCE BETWEEN THE TWO PARAGRAPHS.
014950*-----------------------------------------------------------------
015000 130-TRY-DMY-DASH.
015100     IF WS-TEXT-CHAR(3) = '-' AND WS-TEXT-CHAR(6) = '-'
015200        AND WS-TEXT-COPY(1:2) IS NUMERIC
015300        AND WS-TEXT-COPY(4:2) IS NUMERIC
015400        AND WS-TEXT-COPY(7:4) IS NUMERIC
015500         MOVE WS-TEXT-COPY(7:4) TO WS-DATE-CCYY
015600         MOVE WS-TEXT-COPY(4:2) TO WS-DATE-MM
015700         MOVE WS-TEXT-COPY(1:2) TO WS-DATE-DD
015800         MOVE 'Y' TO WS-FORMAT-FOUND-SW.
015900 130-EXIT.
016000     EXIT.
016100
016200*-----------------------------------------------------------------
016210*    140-TRY-YMD-SLASH - CCYY/MM/DD, A SLASH-PUNCTUATED VARIANT
016220*    OF THE ISO ORDER SEEN FROM ONE FEED SITE'S OWN EXPORT TOOL.
016230*-----------------------------------------------------------------
016300 140-TRY-YMD-SLASH.
016400     IF WS-TEXT-CHAR(5) = '/' AND WS-TEXT-CHAR(8) = '/'
016500        AND WS-TEXT-COPY(1:4) IS NUMERIC
016600        AND WS-TEXT-COPY(6:2) IS NUMERIC
016700        AND WS-TEXT-COPY(9:2) IS NUMERIC
016800         MOVE WS-TEXT-COPY(1:4) TO WS-DATE-CCYY
016900         MOVE WS-TEXT-COPY(6:2) TO WS-DATE-MM
017000         MOVE WS-TEXT-COPY(9:2) TO WS-DATE-DD
017100         MOVE 'Y' TO WS-FORMAT-FOUND-SW.
017200 140-EXIT.
017300     EXIT.
017400
017500*-----------------------------------------------------------------
017510*    200-PARSE-TIMESTAMP - SAME IDEA AS 100-PARSE-DATE-ONLY BUT
017520*    FOR ADMIT/DISCHARGE/RECORDED-AT, WHICH ONLY COME IN THREE
017530*    LAYOUTS (NO YMD-SLASH VARIANT HAS EVER BEEN SEEN ON THESE
017540*    COLUMNS) AND WHICH MAY CARRY A TRAILING HH:MM ON THE ISO
017550*    FORM ONLY - 06/30/03 CHANGE, SEE HEADER.
017560*-----------------------------------------------------------------
017600 200-PARSE-TIMESTAMP.
017700     PERFORM 210-TRY-TS-ISO THRU 210-EXIT.
017800     IF NOT WS-FORMAT-FOUND
017900         PERFORM 220-TRY-TS-MDY-SLASH THRU 220-EXIT.
018000     IF NOT WS-FORMAT-FOUND
018100         PERFORM 230-TRY-TS-DMY-DASH THRU 230-EXIT.
018200 200-EXIT.
018300     EXIT.
018400
018500*-----------------------------------------------------------------
018510*    210-TRY-TS-ISO - SAME DATE TEST AS 110-TRY-ISO; ON A MATCH
018520*    ALSO CALLS 215-TRY-TS-ISO-TIME TO LOOK FOR THE OPTIONAL
018530*    TRAILING TIME PORTION BEFORE RETURNING.
018540*-----------------------------------------------------------------
018600 210-TRY-TS-ISO.
018700     IF WS-TEXT-CHAR(5) = '-' AND WS-TEXT-CHAR(8) = '-'
018800        AND WS-TEXT-COPY(1:4) IS NUMERIC
018900        AND WS-TEXT-COPY(6:2) IS NUMERIC
019000        AND WS-TEXT-COPY(9:2) IS NUMERIC
019100         MOVE WS-TEXT-COPY(1:4) TO WS-DATE-CCYY
019200         MOVE WS-TEXT-COPY(6:2) TO WS-DATE-MM
019300         MOVE WS-TEXT-COPY(9:2) TO WS-DATE-DD
019400         MOVE 'Y' TO WS-FORMAT-FOUND-SW
019500         PERFORM 215-TRY-TS-ISO-TIME THRU 215-EXIT.
019600 210-EXIT.
019700     EXIT.
019800
019900*-----------------------------------------------------------------
019910*    215-TRY-TS-ISO-TIME - LOOKS FOR A SPACE THEN HH:MM STARTING
019920*    AT POSITION 12.  NOT FINDING ONE IS NOT AN ERROR - THE DATE
019930*    PORTION ALREADY MATCHED AND WS-TIME-BUILD SIMPLY KEEPS ITS
019940*    '00:00' DEFAULT FROM 000-DTEVAL-MAIN.
019950*-----------------------------------------------------------------
020000 215-TRY-TS-ISO-TIME.
020100     IF WS-TEXT-CHAR(11) = SPACE
020200        AND WS-TEXT-COPY(12:2) IS NUMERIC
020300        AND WS-TEXT-CHAR(14) = ':'
020400        AND WS-TEXT-COPY(15:2) IS NUMERIC
020500         MOVE WS-TEXT-COPY(12:2) TO WS-TIME-HH
020600         MOVE WS-TEXT-COPY(15:2) TO WS-TIME-MM.
020700 215-EXIT.
020800     EXIT.
020900
021000*-----------------------------------------------------------------
021010*    220-TRY-TS-MDY-SLASH - MM/DD/CCYY, NO TIME PORTION EVER
021020*    SEEN ON THIS LAYOUT FROM ANY FEED SITE, SO NONE IS LOOKED
021030*    FOR HERE - WS-TIME-BUILD STAYS AT ITS '00:00' DEFAULT.
021040*-----------------------------------------------------------------
021100 220-TRY-TS-MDY-SLASH.
021200     IF WS-TEXT-CHAR(3) = '/' AND WS-TEXT-CHAR(6) = '/'
021300        AND WS-TEXT-COPY(1:2) IS NUMERIC
021400        AND WS-TEXT-COPY(4:2) IS NUMERIC
021500        AND WS-TEXT-COPY(7:4) IS NUMERIC
021600         MOVE WS-TEXT-COPY(7:4) TO WS-DATE-CCYY
021700         MOVE WS-TEXT-COPY(1:2) TO WS-DATE-MM
021800         MOVE WS-TEXT-COPY(4:2) TO WS-DATE-DD
021900         MOVE 'Y' TO WS-FORMAT-FOUND-SW.
022000 220-EXIT.
022100     EXIT.
022200
022300*-----------------------------------------------------------------
022310*    230-TRY-TS-DMY-DASH - DD-MM-CCYY, SAME NO-TIME REASONING
022320*    AS 220-TRY-TS-MDY-SLASH ABOVE.
022330*-----------------------------------------------------------------
022400 230-TRY-TS-DMY-DASH.
022500     IF WS-TEXT-CHAR(3) = '-' AND WS-TEXT-CHAR(6) = '-'
022600        AND WS-TEXT-COPY(1:2) IS NUMERIC
022700        AND WS-TEXT-COPY(4:2) IS NUMERIC
022800        AND WS-TEXT-COPY(7:4) IS NUMERIC
022900         MOVE WS-TEXT-COPY(7:4) TO WS-DATE-CCYY
023000         MOVE WS-TEXT-COPY(4:2) TO WS-DATE-MM
023100         MOVE WS-TEXT-COPY(1:2) TO WS-DATE-DD
023200         MOVE 'Y' TO WS-FORMAT-FOUND-SW.
023300 230-EXIT.
023400     EXIT.
