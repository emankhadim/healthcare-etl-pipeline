000100******************************************************************
000200*    DIGCLN  --  CLEAN DIAGNOSIS RECORD AND DIAGNOSIS DROP-LOG    *
000300*    RECORD.  LOG RECORD CARRIES THE RAW RECORDED-AT TEXT SO A    *
000400*    FUTURE_DATE OR INVALID_DATE DROP CAN BE TRACED BACK TO WHAT  *
000500*    THE FEED ACTUALLY SENT.                                     *
000600*------------------------------------------------------------------
000700* 04/02/94  JS   ORIGINAL CLEAN LAYOUT.
000800* 05/30/01  MLR  QA-FLAGS WIDENED TO X(80).
000900******************************************************************
001000 01  DIG-CLN-REC.
001100     05  DIG-CLN-ENCOUNTER-ID        PIC X(20).
001200     05  DIG-CLN-CODE-SYSTEM         PIC X(10).
001300     05  DIG-CLN-DIAGNOSIS-CODE      PIC X(10).
001400     05  DIG-CLN-IS-PRIMARY          PIC X(01).
001500     05  DIG-CLN-RECORDED-AT         PIC X(20).
001600     05  DIG-CLN-QA-FLAGS            PIC X(80).
001700     05  DIG-CLN-SOURCE-FILE         PIC X(40).
001800     05  FILLER                      PIC X(09).
001900*
002000 01  DIG-LOG-REC.
002100     05  DIG-LOG-ENCOUNTER-ID        PIC X(20).
002200     05  DIG-LOG-CODE-SYSTEM         PIC X(10).
002300     05  DIG-LOG-DIAGNOSIS-CODE      PIC X(10).
002400     05  DIG-LOG-IS-PRIMARY          PIC X(01).
002500     05  DIG-LOG-RECORDED-AT         PIC X(20).
002600     05  DIG-LOG-QA-FLAGS            PIC X(80).
002700     05  DIG-LOG-SOURCE-FILE         PIC X(40).
002800     05  DIG-LOG-RECORDED-AT-RAW     PIC X(25).
002900     05  FILLER                      PIC X(15).
