000100******************************************************************
000200*    ABENDREC  --  RUN-LOG / ABEND MESSAGE LINE                   *
000300*    WRITTEN TO SYSOUT WHENEVER A JOB STEP HITS AN OUT-OF-BALANCE *
000400*    CONDITION OR ABENDS.  LAYOUT UNCHANGED SINCE THE ORIGINAL    *
000500*    BILLING SUITE - KEPT SO OLD RUN-LOG GREP SCRIPTS STILL WORK. *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  ABEND-TAG                   PIC X(10) VALUE '*** ABEND '.
000900     05  ABEND-REASON                PIC X(60).
001000     05  FILLER                      PIC X(02) VALUE SPACES.
001100     05  ABEND-EXPECTED-LBL          PIC X(10) VALUE 'EXPECTED= '.
001200     05  EXPECTED-VAL                PIC X(18).
001300     05  ABEND-ACTUAL-LBL            PIC X(10) VALUE 'ACTUAL=   '.
001400     05  ACTUAL-VAL                  PIC X(18).
001500     05  FILLER                      PIC X(04) VALUE SPACES.
001600*
001700*    FORCED-ABEND CONSTANTS - 1000-ABEND-RTN DIVIDES BY ZERO-VAL
001800*    TO GET A CLEAN S0C7 SO THE STEP SHOWS ABENDED IN THE JOB LOG
001900*    INSTEAD OF JUST RETURN-CODE 0 WITH AN ERROR MESSAGE BURIED
002000*    IN SYSOUT.
002100 77  ZERO-VAL                        PIC S9(01) VALUE ZERO.
002200 77  ONE-VAL                         PIC S9(01) VALUE 1.
