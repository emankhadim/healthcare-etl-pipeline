000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SUMRYRPT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          EIGHTH AND LAST STEP OF THE NIGHTLY HEALTHCARE ETL RUN.
001300*
001400*          READS THE THREE VSAM MASTERS ETLLOAD BUILT AND PRINTS
001500*          THE FOUR SAMPLE-QUERY SECTIONS - PATIENT COUNT BY SEX,
001600*          ENCOUNTER TYPES DESCENDING, TOP 3 PATIENTS BY
001700*          ENCOUNTER COUNT, ENCOUNTER STATUS COUNT - PLUS A LOAD-
001800*          SUMMARY LINE RE-DERIVED FROM THE MASTER ROW COUNTS SO
001900*          THE REPORT NEVER DEPENDS ON A PRIOR STEP'S RUNCTL
002000*          BLOCK STILL BEING IN MEMORY.
002100*
002200******************************************************************
002300*
002400               INPUT FILES             -   PATMSTR (VSAM KSDS)
002500                                           ENCMSTR (VSAM KSDS)
002600                                           DIGMSTR (VSAM KSDS)
002700
002800               OUTPUT FILES PRODUCED   -   DDS0001.SUMRPT
002900
003000               DUMP FILE               -   SYSOUT
003100*
003200******************************************************************
003300*    CHANGE LOG
003400*    ----------
003500* 01/23/88  JS   ORIGINAL - PAGE-HEADER/COLUMN-HEADER SKELETON
003600*                CARRIED OVER FROM THE OLD IN-PATIENT BILLING
003700*                PATLIST DETAIL REPORT.
003800* 02/18/96  RPK  ADDED THE ENCOUNTER-TYPE/ENCOUNTER-STATUS COUNT
003900*                SECTIONS AGAINST THE NEW ENCMSTR.
004000* 06/30/03  MLR  ADDED THE TOP-3-PATIENTS SECTION (INSERTION-
004100*                RANKED 3-SLOT TABLE) AND THE LOAD-SUMMARY TRAILER
004200*                LINE, RE-DERIVED FROM MASTER ROW COUNTS RATHER
004300*                THAN A PASSED RUNCTL BLOCK SINCE THIS STEP RUNS
004400*                AS ITS OWN JOB STEP WITH ITS OWN FRESH COPY.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500     ASSIGN TO UT-S-SYSOUT
005600       ORGANIZATION IS SEQUENTIAL.
005700
005800     SELECT SUMRPT
005900     ASSIGN TO UT-S-SUMRPT
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS OFCODE.
006200
006300     SELECT PATMSTR
006400     ASSIGN       TO PATMSTR
006500       ORGANIZATION IS INDEXED
006600       ACCESS MODE  IS SEQUENTIAL
006700       RECORD KEY   IS PATMSTR-KEY
006800       FILE STATUS  IS PATMSTR-STATUS.
006900
007000     SELECT ENCMSTR
007100     ASSIGN       TO ENCMSTR
007200       ORGANIZATION IS INDEXED
007300       ACCESS MODE  IS SEQUENTIAL
007400       RECORD KEY   IS ENCMSTR-KEY
007500       FILE STATUS  IS ENCMSTR-STATUS.
007600
007700     SELECT DIGMSTR
007800     ASSIGN       TO DIGMSTR
007900       ORGANIZATION IS INDEXED
008000       ACCESS MODE  IS SEQUENTIAL
008100       RECORD KEY   IS DIGMSTR-SEQ-ID
008200       FILE STATUS  IS DIGMSTR-STATUS.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SYSOUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 130 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SYSOUT-REC.
009200 01  SYSOUT-REC                      PIC X(130).
009300
009400 FD  SUMRPT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 132 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS RPT-REC.
010000 01  RPT-REC                         PIC X(132).
010100
010200 FD  PATMSTR
010300     RECORD CONTAINS 261 CHARACTERS
010400     DATA RECORD IS PATMSTR-REC.
010500     COPY PATMSTR.
010600
010700 FD  ENCMSTR
010800     RECORD CONTAINS 244 CHARACTERS
010900     DATA RECORD IS ENCMSTR-REC.
011000     COPY ENCMSTR.
011100
011200 FD  DIGMSTR
011300     RECORD CONTAINS 217 CHARACTERS
011400     DATA RECORD IS DIGMSTR-REC.
011500     COPY DIGMSTR.
011600
011700 WORKING-STORAGE SECTION.
011800 01  FILE-STATUS-CODES.
011900     05  OFCODE                       PIC X(02).
012000         88  CODE-OK                  VALUE "00".
012100     05  PATMSTR-STATUS               PIC X(02).
012200         88  PATMSTR-OK               VALUE "00".
012300         88  PATMSTR-EOF              VALUE "10".
012400     05  ENCMSTR-STATUS               PIC X(02).
012500         88  ENCMSTR-OK               VALUE "00".
012600         88  ENCMSTR-EOF              VALUE "10".
012700     05  DIGMSTR-STATUS               PIC X(02).
012800         88  DIGMSTR-OK               VALUE "00".
012900         88  DIGMSTR-EOF              VALUE "10".
013000
013100     COPY RUNCTL.
013200
013300******************************************************************
013400*    PATIENT WORK TABLE - LOADED FROM PATMSTR ONCE SO 340-INCR-
013450*    PATIENT-ENC-CT AND 500/510-BUILD-TOP3 CAN WORK FROM IT
013550*    WITHOUT RE-READING PATMSTR RANDOM BY KEY FOR EVERY ENCOUNTER.
013600******************************************************************
013700 01  WS-PAT-TABLE-CTL.
013800     05  WS-PAT-COUNT                 PIC S9(5) COMP VALUE ZERO.
013900     05  WS-PAT-MAX                   PIC S9(5) COMP VALUE 20000.
014000 01  WS-PAT-TABLE.
014100     05  WS-PAT-ENTRY OCCURS 20000 TIMES
014200                      INDEXED BY WS-PAT-TBLX.
014300         10  WS-PAT-ID                PIC X(20).
014400         10  WS-PAT-GIVEN             PIC X(30).
014500         10  WS-PAT-FAMILY            PIC X(30).
014600         10  WS-PAT-ENC-CT            PIC S9(7) COMP VALUE ZERO.
014700 01  WS-PAT-FOUND-SW                  PIC X(01).
014800     88  WS-PAT-FOUND                    VALUE 'Y'.
014900
015000******************************************************************
015100*    SEX-COUNT TABLE - DISTINCT VALUES AREN'T KNOWN IN ADVANCE
015200*    (CLEAN SEX IS M/F/O/U/BLANK) SO THIS IS BUILT BY SEARCH-AND-
015300*    INSERT AS PATMSTR IS SCANNED, THE SAME WAY PATSRCH BUILDS
015400*    ITS LOOKUP TABLE.
015500******************************************************************
015600 01  WS-SEX-TABLE-CTL.
015700     05  WS-SEX-COUNT                 PIC S9(4) COMP VALUE ZERO.
015800 01  WS-SEX-TABLE.
015900     05  WS-SEX-ENTRY OCCURS 10 TIMES
016000                      INDEXED BY WS-SEX-TBLX.
016100         10  WS-SEX-CODE              PIC X(01).
016200         10  WS-SEX-CT                PIC S9(7) COMP VALUE ZERO.
016300 01  WS-SEX-FOUND-SW                  PIC X(01).
016400     88  WS-SEX-FOUND                    VALUE 'Y'.
016500
016600******************************************************************
016700*    ENCOUNTER-TYPE COUNT TABLE - FOUR CATEGORIES ENCCLNS ALREADY
016800*    NORMALIZED EVERY ROW INTO, SO THE NAMES ARE FIXED AT
016900*    HOUSEKEEPING AND ONLY THE COUNTS MOVE.  SORTED DESCENDING BY
017000*    400-SORT-TYPE-TABLE BEFORE 730-PRINT-TYPE-SECTION PRINTS IT.
017100******************************************************************
017200 01  WS-TYPE-TABLE.
017300     05  WS-TYPE-ENTRY OCCURS 4 TIMES
017400                       INDEXED BY WS-TYPE-TBLX.
017500         10  WS-TYPE-NAME             PIC X(10).
017600         10  WS-TYPE-CT               PIC S9(7) COMP VALUE ZERO.
017700 01  WS-TYPE-FOUND-SW                 PIC X(01).
017800     88  WS-TYPE-FOUND                   VALUE 'Y'.
017900 01  WS-SORT-IX                       PIC S9(4) COMP.
018000 01  WS-SORT-JX                       PIC S9(4) COMP.
018100 01  WS-SORT-HOLD-AREA.
018110     05  WS-SORT-HOLD-NAME            PIC X(10).
018120     05  WS-SORT-HOLD-CT              PIC S9(7) COMP.
018130 01  WS-SORT-HOLD-X REDEFINES WS-SORT-HOLD-AREA.
018140     05  WS-SORT-HOLD-TEXT            PIC X(17).
018300
018400******************************************************************
018500*    TOP-3 RANKED TABLE - 510-RANK-PATIENT INSERTS EVERY LOADED
018600*    PATIENT INTO THIS 3-SLOT TABLE, SHIFTING LOWER-RANKED
018700*    ENTRIES DOWN, SO AFTER THE FULL SCAN SLOT 1 IS THE WINNER.
018800******************************************************************
018900 01  WS-TOP3-TABLE.
019000     05  WS-TOP3-ENTRY OCCURS 3 TIMES
019100                       INDEXED BY WS-TOP3-TBLX.
019200         10  WS-TOP3-ID               PIC X(20).
019300         10  WS-TOP3-GIVEN            PIC X(30).
019400         10  WS-TOP3-FAMILY           PIC X(30).
019500         10  WS-TOP3-CT               PIC S9(7) COMP VALUE -1.
019600
020100******************************************************************
020200*    STATUS COUNTERS - ONLY OPEN/CLOSED EXIST AFTER ENCCLNS'S
020300*    DERIVATION, SO FIXED COUNTERS SUFFICE.
020400******************************************************************
020500 01  WS-STATUS-OPEN-CT                PIC S9(7) COMP VALUE ZERO.
020600 01  WS-STATUS-CLOSED-CT              PIC S9(7) COMP VALUE ZERO.
020700
020800******************************************************************
020900*    LOAD-SUMMARY COUNTERS - RE-DERIVED FROM THE MASTER ROW
021000*    COUNTS, NOT FROM RUNCTL.
021100******************************************************************
021200 01  WS-LOAD-PAT-CT                   PIC S9(7) COMP VALUE ZERO.
021300 01  WS-LOAD-ENC-CT                   PIC S9(7) COMP VALUE ZERO.
021400 01  WS-LOAD-DIG-CT                   PIC S9(7) COMP VALUE ZERO.
021500
021600******************************************************************
021700*    PRINT-LINE WORK AREAS.
021800******************************************************************
021900 01  WS-HDR-REC.
022000     05  FILLER                       PIC X(01) VALUE SPACE.
022100     05  HDR-DATE.
022200         10  HDR-CCYY                 PIC 9(4).
022300         10  DASH-1                   PIC X(1) VALUE "-".
022400         10  HDR-MM                   PIC 9(2).
022500         10  DASH-2                   PIC X(1) VALUE "-".
022600         10  HDR-DD                   PIC 9(2).
022700     05  FILLER                       PIC X(10) VALUE SPACES.
022800     05  FILLER                       PIC X(37) VALUE
022900         "HEALTHCARE DATABASE - SAMPLE QUERIES".
023000     05  FILLER                       PIC X(74) VALUE SPACES.
023100
023200 01  WS-BLANK-LINE.
023300     05  FILLER                       PIC X(132) VALUE SPACES.
023400
023500 01  WS-SECTION-HDR-LINE.
023600     05  FILLER                       PIC X(01) VALUE SPACE.
023700     05  SECTION-HDR-TEXT             PIC X(50) VALUE SPACES.
023800     05  FILLER                       PIC X(81) VALUE SPACES.
023900
024000 01  WS-SEX-LINE.
024100     05  FILLER                       PIC X(03) VALUE SPACES.
024200     05  SEX-LINE-CODE                PIC X(01).
024300     05  FILLER                       PIC X(02) VALUE ": ".
024400     05  SEX-LINE-CT                  PIC ZZZZZZ9.
024500     05  FILLER                       PIC X(119) VALUE SPACES.
024600
024700 01  WS-TYPE-LINE.
024800     05  FILLER                       PIC X(03) VALUE SPACES.
024900     05  TYPE-LINE-NAME               PIC X(10).
025000     05  FILLER                       PIC X(02) VALUE ": ".
025100     05  TYPE-LINE-CT                 PIC ZZZZZZ9.
025200     05  FILLER                       PIC X(110) VALUE SPACES.
025300
025400 01  WS-TOP3-LINE.
025500     05  FILLER                       PIC X(03) VALUE SPACES.
025600     05  TOP3-LINE-GIVEN               PIC X(30).
025700     05  FILLER                       PIC X(01) VALUE SPACE.
025800     05  TOP3-LINE-FAMILY              PIC X(30).
025900     05  FILLER                       PIC X(02) VALUE " (".
026000     05  TOP3-LINE-ID                 PIC X(20).
026100     05  FILLER                       PIC X(02) VALUE "):".
026200     05  FILLER                       PIC X(01) VALUE SPACE.
026300     05  TOP3-LINE-CT                  PIC ZZZZZZ9.
026400     05  FILLER                       PIC X(01) VALUE SPACE.
026500     05  FILLER                       PIC X(10) VALUE "ENCOUNTERS".
026600     05  FILLER                       PIC X(25) VALUE SPACES.
026700
026800 01  WS-STATUS-LINE.
026900     05  FILLER                       PIC X(03) VALUE SPACES.
027000     05  STATUS-LINE-NAME             PIC X(06).
027100     05  FILLER                       PIC X(02) VALUE ": ".
027200     05  STATUS-LINE-CT               PIC ZZZZZZ9.
027300     05  FILLER                       PIC X(114) VALUE SPACES.
027400
027500 01  WS-SUMMARY-LINE.
027600     05  FILLER                      PIC X(09) VALUE "PATIENTS=".
027700     05  SUM-LINE-PAT-CT             PIC ZZZZZZ9.
027800     05  FILLER                      PIC X(02) VALUE ", ".
027900     05  FILLER                      PIC X(11) VALUE "ENCOUNTERS=".
028000     05  SUM-LINE-ENC-CT             PIC ZZZZZZ9.
028100     05  FILLER                      PIC X(02) VALUE ", ".
028200     05  FILLER                      PIC X(10) VALUE "DIAGNOSES=".
028300     05  SUM-LINE-DIG-CT             PIC ZZZZZZ9.
028400     05  FILLER                      PIC X(77) VALUE SPACES.
028500
028600 01  MISC-WS-FLDS.
028700     05  PARA-NAME                    PIC X(20) VALUE SPACES.
028800     05  WS-LINES                     PIC S9(4) COMP VALUE ZERO.
028900
029000 01  FLAGS-AND-SWITCHES.
029100     05  MORE-PAT-SW                  PIC X(01) VALUE "Y".
029200         88  NO-MORE-PAT              VALUE "N".
029300     05  MORE-ENC-SW                  PIC X(01) VALUE "Y".
029400         88  NO-MORE-ENC              VALUE "N".
029500     05  MORE-DIG-SW                  PIC X(01) VALUE "Y".
029600         88  NO-MORE-DIG              VALUE "N".
029700
029800     COPY ABENDREC.
029900
030000 PROCEDURE DIVISION.
030100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030200     PERFORM 200-LOAD-PATIENT-TABLE THRU 200-EXIT.
030300     PERFORM 300-SCAN-ENCOUNTERS THRU 300-EXIT.
030400     PERFORM 400-SORT-TYPE-TABLE THRU 400-EXIT.
030500     PERFORM 500-BUILD-TOP3 THRU 500-EXIT.
030600     PERFORM 600-COUNT-DIAGNOSES THRU 600-EXIT.
030700     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
030800     PERFORM 720-PRINT-SEX-SECTION THRU 720-EXIT.
030900     PERFORM 730-PRINT-TYPE-SECTION THRU 730-EXIT.
031000     PERFORM 740-PRINT-TOP3-SECTION THRU 740-EXIT.
031100     PERFORM 750-PRINT-STATUS-SECTION THRU 750-EXIT.
031200     PERFORM 760-PRINT-LOAD-SUMMARY THRU 760-EXIT.
031300     PERFORM 999-CLEANUP THRU 999-EXIT.
031400     GOBACK.
031500
031600 000-HOUSEKEEPING.
031700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031800     DISPLAY "******** BEGIN JOB SUMRYRPT ********".
031900     ACCEPT RUNCTL-RUN-DATE-8 FROM DATE YYYYMMDD.
032000     MOVE RUNCTL-RUN-CCYY TO HDR-CCYY.
032100     MOVE RUNCTL-RUN-MM TO HDR-MM.
032200     MOVE RUNCTL-RUN-DD TO HDR-DD.
032300     MOVE "INPATIENT " TO WS-TYPE-NAME(1).
032400     MOVE "OUTPATIENT" TO WS-TYPE-NAME(2).
032500     MOVE "ED        " TO WS-TYPE-NAME(3).
032600     MOVE "UNKNOWN   " TO WS-TYPE-NAME(4).
032700     OPEN INPUT PATMSTR, ENCMSTR, DIGMSTR.
032800     OPEN OUTPUT SUMRPT, SYSOUT.
032900 000-EXIT.
033000     EXIT.
033100
033200******************************************************************
033300*    200/210/220 - LOAD EVERY PATIENT INTO MEMORY AND ACCUMULATE
033400*    THE SEX-COUNT TABLE IN THE SAME PASS.
033500******************************************************************
033600 200-LOAD-PATIENT-TABLE.
033700     MOVE "200-LOAD-PATIENT-TABLE" TO PARA-NAME.
033800     PERFORM 210-READ-PATMSTR THRU 210-EXIT.
033900     PERFORM 220-STORE-PATIENT THRU 220-EXIT
034000             UNTIL NO-MORE-PAT.
034100 200-EXIT.
034200     EXIT.
034300
034400 210-READ-PATMSTR.
034500     MOVE "210-READ-PATMSTR" TO PARA-NAME.
034600     READ PATMSTR INTO PATMSTR-REC
034700         AT END MOVE "N" TO MORE-PAT-SW
034800         GO TO 210-EXIT
034900     END-READ.
035000 210-EXIT.
035100     EXIT.
035200
035300 220-STORE-PATIENT.
035400     MOVE "220-STORE-PATIENT" TO PARA-NAME.
035500     ADD 1 TO WS-LOAD-PAT-CT.
035600     IF WS-PAT-COUNT < WS-PAT-MAX
035700         ADD 1 TO WS-PAT-COUNT
035800         MOVE PATMSTR-KEY TO WS-PAT-ID(WS-PAT-COUNT)
035900         MOVE PATMSTR-GIVEN-NAME TO WS-PAT-GIVEN(WS-PAT-COUNT)
036000         MOVE PATMSTR-FAMILY-NAME TO WS-PAT-FAMILY(WS-PAT-COUNT)
036100         MOVE ZERO TO WS-PAT-ENC-CT(WS-PAT-COUNT)
036200     END-IF.
036300     PERFORM 230-COUNT-SEX THRU 230-EXIT.
036400     PERFORM 210-READ-PATMSTR THRU 210-EXIT.
036500 220-EXIT.
036600     EXIT.
036700
036800******************************************************************
036900*    230-COUNT-SEX - SEARCH-AND-INSERT, NOT A FIXED TABLE, SINCE
037000*    CLEAN SEX CAN BE M/F/O/U OR BLANK (MISSING_SEX).
037100******************************************************************
037200 230-COUNT-SEX.
037300     MOVE "230-COUNT-SEX" TO PARA-NAME.
037400     SET WS-SEX-TBLX TO 1.
037500     MOVE 'N' TO WS-SEX-FOUND-SW.
037600     IF WS-SEX-COUNT > 0
037700         SEARCH WS-SEX-ENTRY
037800             AT END NEXT SENTENCE
037900             WHEN WS-SEX-CODE(WS-SEX-TBLX) = PATMSTR-SEX
038000                 MOVE 'Y' TO WS-SEX-FOUND-SW
038100     END-IF.
038200     IF WS-SEX-FOUND
038300         ADD 1 TO WS-SEX-CT(WS-SEX-TBLX)
038400     ELSE
038500         ADD 1 TO WS-SEX-COUNT
038600         MOVE PATMSTR-SEX TO WS-SEX-CODE(WS-SEX-COUNT)
038700         MOVE 1 TO WS-SEX-CT(WS-SEX-COUNT)
038800     END-IF.
038900 230-EXIT.
039000     EXIT.
039100
039200******************************************************************
039300*    300/310 - SCAN ENCMSTR ONCE, FEEDING THE TYPE TABLE, THE
039400*    STATUS COUNTERS AND THE PATIENT TABLE'S ENCOUNTER-CT IN THE
039500*    SAME PASS.
039600******************************************************************
039700 300-SCAN-ENCOUNTERS.
039800     MOVE "300-SCAN-ENCOUNTERS" TO PARA-NAME.
039900     PERFORM 310-READ-ENCMSTR THRU 310-EXIT.
040000     PERFORM 320-PROCESS-ENCOUNTER THRU 320-EXIT
040100             UNTIL NO-MORE-ENC.
040200 300-EXIT.
040300     EXIT.
040400
040500 310-READ-ENCMSTR.
040600     MOVE "310-READ-ENCMSTR" TO PARA-NAME.
040700     READ ENCMSTR INTO ENCMSTR-REC
040800         AT END MOVE "N" TO MORE-ENC-SW
040900         GO TO 310-EXIT
041000     END-READ.
041100 310-EXIT.
041200     EXIT.
041300
041400 320-PROCESS-ENCOUNTER.
041500     MOVE "320-PROCESS-ENCOUNTER" TO PARA-NAME.
041600     ADD 1 TO WS-LOAD-ENC-CT.
041700     PERFORM 330-COUNT-TYPE THRU 330-EXIT.
041800     PERFORM 340-COUNT-STATUS THRU 340-EXIT.
041900     PERFORM 350-INCR-PATIENT-ENC-CT THRU 350-EXIT.
042000     PERFORM 310-READ-ENCMSTR THRU 310-EXIT.
042100 320-EXIT.
042200     EXIT.
042300
042400 330-COUNT-TYPE.
042500     MOVE "330-COUNT-TYPE" TO PARA-NAME.
042600     SET WS-TYPE-TBLX TO 1.
042700     MOVE 'N' TO WS-TYPE-FOUND-SW.
042800     SEARCH WS-TYPE-ENTRY
042900         AT END NEXT SENTENCE
043000         WHEN WS-TYPE-NAME(WS-TYPE-TBLX) = ENCMSTR-TYPE
043100             ADD 1 TO WS-TYPE-CT(WS-TYPE-TBLX)
043200             MOVE 'Y' TO WS-TYPE-FOUND-SW.
043300     IF NOT WS-TYPE-FOUND
043400         ADD 1 TO WS-TYPE-CT(4).
043500 330-EXIT.
043600     EXIT.
043700
043800 340-COUNT-STATUS.
043900     MOVE "340-COUNT-STATUS" TO PARA-NAME.
044000     IF ENCMSTR-IS-OPEN
044100         ADD 1 TO WS-STATUS-OPEN-CT
044200     ELSE
044300         ADD 1 TO WS-STATUS-CLOSED-CT.
044400 340-EXIT.
044500     EXIT.
044600
044700 350-INCR-PATIENT-ENC-CT.
044800     MOVE "350-INCR-PATIENT-ENC-CT" TO PARA-NAME.
044900     SET WS-PAT-TBLX TO 1.
045000     MOVE 'N' TO WS-PAT-FOUND-SW.
045100     IF WS-PAT-COUNT > 0
045200         SEARCH WS-PAT-ENTRY
045300             AT END NEXT SENTENCE
045400             WHEN WS-PAT-ID(WS-PAT-TBLX) = ENCMSTR-PATIENT-ID
045500                 ADD 1 TO WS-PAT-ENC-CT(WS-PAT-TBLX)
045600     END-IF.
045700 350-EXIT.
045800     EXIT.
045900
046000******************************************************************
046100*    400/410 - DESCENDING BUBBLE-SORT OF THE 4-ENTRY TYPE TABLE SO
046200*    730-PRINT-TYPE-SECTION CAN PRINT IN HIGHEST-COUNT-FIRST
046300*    ORDER WITHOUT A SORT-VERB PASS FOR JUST FOUR ROWS.
046400******************************************************************
046500 400-SORT-TYPE-TABLE.
046600     MOVE "400-SORT-TYPE-TABLE" TO PARA-NAME.
046700     PERFORM 410-SORT-OUTER-PASS
046800         VARYING WS-SORT-IX FROM 1 BY 1
046900         UNTIL WS-SORT-IX > 3.
047000 400-EXIT.
047100     EXIT.
047200
047300 410-SORT-OUTER-PASS.
047400     MOVE "410-SORT-OUTER-PASS" TO PARA-NAME.
047500     PERFORM 420-SORT-INNER-PASS
047600         VARYING WS-SORT-JX FROM 1 BY 1
047700         UNTIL WS-SORT-JX > (4 - WS-SORT-IX).
047800 410-EXIT.
047900     EXIT.
048000
048100 420-SORT-INNER-PASS.
048200     MOVE "420-SORT-INNER-PASS" TO PARA-NAME.
048300     IF WS-TYPE-CT(WS-SORT-JX) < WS-TYPE-CT(WS-SORT-JX + 1)
048400         MOVE WS-TYPE-NAME(WS-SORT-JX) TO WS-SORT-HOLD-NAME
048500         MOVE WS-TYPE-CT(WS-SORT-JX)   TO WS-SORT-HOLD-CT
048600         MOVE WS-TYPE-NAME(WS-SORT-JX + 1) TO WS-TYPE-NAME(WS-SORT-JX)
048700         MOVE WS-TYPE-CT(WS-SORT-JX + 1)   TO WS-TYPE-CT(WS-SORT-JX)
048800         MOVE WS-SORT-HOLD-NAME TO WS-TYPE-NAME(WS-SORT-JX + 1)
048900         MOVE WS-SORT-HOLD-CT   TO WS-TYPE-CT(WS-SORT-JX + 1)
049000     END-IF.
049100 420-EXIT.
049200     EXIT.
049300
049400******************************************************************
049500*    500/510 - ONE PASS OVER THE FULLY-COUNTED PATIENT TABLE,
049600*    INSERTING EACH PATIENT INTO THE 3-SLOT RANKED TABLE.
049700******************************************************************
049800 500-BUILD-TOP3.
049900     MOVE "500-BUILD-TOP3" TO PARA-NAME.
050000     PERFORM 510-RANK-PATIENT
050100         VARYING WS-PAT-TBLX FROM 1 BY 1
050200         UNTIL WS-PAT-TBLX > WS-PAT-COUNT.
050300 500-EXIT.
050400     EXIT.
050500
050600 510-RANK-PATIENT.
050700     MOVE "510-RANK-PATIENT" TO PARA-NAME.
050800     IF WS-PAT-ENC-CT(WS-PAT-TBLX) > WS-TOP3-CT(1)
050900         MOVE WS-TOP3-ENTRY(2) TO WS-TOP3-ENTRY(3)
051000         MOVE WS-TOP3-ENTRY(1) TO WS-TOP3-ENTRY(2)
051100         MOVE WS-PAT-ID(WS-PAT-TBLX) TO WS-TOP3-ID(1)
051200         MOVE WS-PAT-GIVEN(WS-PAT-TBLX) TO WS-TOP3-GIVEN(1)
051300         MOVE WS-PAT-FAMILY(WS-PAT-TBLX) TO WS-TOP3-FAMILY(1)
051400         MOVE WS-PAT-ENC-CT(WS-PAT-TBLX) TO WS-TOP3-CT(1)
051500     ELSE
051600         IF WS-PAT-ENC-CT(WS-PAT-TBLX) > WS-TOP3-CT(2)
051700             MOVE WS-TOP3-ENTRY(2) TO WS-TOP3-ENTRY(3)
051800             MOVE WS-PAT-ID(WS-PAT-TBLX) TO WS-TOP3-ID(2)
051900             MOVE WS-PAT-GIVEN(WS-PAT-TBLX) TO WS-TOP3-GIVEN(2)
052000             MOVE WS-PAT-FAMILY(WS-PAT-TBLX) TO WS-TOP3-FAMILY(2)
052100             MOVE WS-PAT-ENC-CT(WS-PAT-TBLX) TO WS-TOP3-CT(2)
052200         ELSE
052300             IF WS-PAT-ENC-CT(WS-PAT-TBLX) > WS-TOP3-CT(3)
052400                 MOVE WS-PAT-ID(WS-PAT-TBLX) TO WS-TOP3-ID(3)
052500                 MOVE WS-PAT-GIVEN(WS-PAT-TBLX) TO WS-TOP3-GIVEN(3)
052600                 MOVE WS-PAT-FAMILY(WS-PAT-TBLX) TO WS-TOP3-FAMILY(3)
052700                 MOVE WS-PAT-ENC-CT(WS-PAT-TBLX) TO WS-TOP3-CT(3)
052800             END-IF
052900         END-IF
053000     END-IF.
053100 510-EXIT.
053200     EXIT.
053300
053400******************************************************************
053500*    600/610 - COUNT DIGMSTR ROWS FOR THE LOAD-SUMMARY LINE ONLY;
053600*    NO QUERY IN THIS REPORT NEEDS THE DIAGNOSIS DETAIL.
053700******************************************************************
053800 600-COUNT-DIAGNOSES.
053900     MOVE "600-COUNT-DIAGNOSES" TO PARA-NAME.
054000     PERFORM 610-READ-DIGMSTR THRU 610-EXIT
054100             UNTIL NO-MORE-DIG.
054200 600-EXIT.
054300     EXIT.
054400
054500 610-READ-DIGMSTR.
054600     MOVE "610-READ-DIGMSTR" TO PARA-NAME.
054700     READ DIGMSTR
054800         AT END MOVE "N" TO MORE-DIG-SW
054900         GO TO 610-EXIT
055000     END-READ.
055100     ADD 1 TO WS-LOAD-DIG-CT.
055200 610-EXIT.
055300     EXIT.
055400
055500 700-WRITE-PAGE-HDR.
055600     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
055700     WRITE RPT-REC FROM WS-HDR-REC
055800         AFTER ADVANCING TOP-OF-FORM.
055900     WRITE RPT-REC FROM WS-BLANK-LINE
056000         AFTER ADVANCING 1.
056100     MOVE ZERO TO WS-LINES.
056200 700-EXIT.
056300     EXIT.
056400
056500******************************************************************
056600*    720 - PATIENT COUNT BY SEX.
056700******************************************************************
056800 720-PRINT-SEX-SECTION.
056900     MOVE "720-PRINT-SEX-SECTION" TO PARA-NAME.
057000     MOVE "1. PATIENT COUNT BY SEX" TO SECTION-HDR-TEXT.
058000     WRITE RPT-REC FROM WS-SECTION-HDR-LINE
058100         AFTER ADVANCING 1.
058200     PERFORM 725-WRITE-SEX-LINE
058300         VARYING WS-SEX-TBLX FROM 1 BY 1
058400         UNTIL WS-SEX-TBLX > WS-SEX-COUNT.
058500     WRITE RPT-REC FROM WS-BLANK-LINE
058600         AFTER ADVANCING 1.
058700 720-EXIT.
058800     EXIT.
058900
059000 725-WRITE-SEX-LINE.
059100     MOVE "725-WRITE-SEX-LINE" TO PARA-NAME.
059200     MOVE WS-SEX-CODE(WS-SEX-TBLX) TO SEX-LINE-CODE.
059300     MOVE WS-SEX-CT(WS-SEX-TBLX) TO SEX-LINE-CT.
059400     WRITE RPT-REC FROM WS-SEX-LINE
059500         AFTER ADVANCING 1.
059600 725-EXIT.
059700     EXIT.
059800
059900******************************************************************
060000*    730 - ENCOUNTER TYPES, DESCENDING BY COUNT (ALREADY SORTED).
060100******************************************************************
060200 730-PRINT-TYPE-SECTION.
060300     MOVE "730-PRINT-TYPE-SECTION" TO PARA-NAME.
060400     MOVE "2. ENCOUNTER TYPES" TO SECTION-HDR-TEXT.
060500     WRITE RPT-REC FROM WS-SECTION-HDR-LINE
060600         AFTER ADVANCING 1.
060700     PERFORM 735-WRITE-TYPE-LINE
060800         VARYING WS-TYPE-TBLX FROM 1 BY 1
060900         UNTIL WS-TYPE-TBLX > 4.
061000     WRITE RPT-REC FROM WS-BLANK-LINE
061100         AFTER ADVANCING 1.
061200 730-EXIT.
061300     EXIT.
061400
061500 735-WRITE-TYPE-LINE.
061600     MOVE "735-WRITE-TYPE-LINE" TO PARA-NAME.
061700     MOVE WS-TYPE-NAME(WS-TYPE-TBLX) TO TYPE-LINE-NAME.
061800     MOVE WS-TYPE-CT(WS-TYPE-TBLX) TO TYPE-LINE-CT.
061900     WRITE RPT-REC FROM WS-TYPE-LINE
062000         AFTER ADVANCING 1.
062100 735-EXIT.
062200     EXIT.
062300
062400******************************************************************
062500*    740 - TOP 3 PATIENTS BY ENCOUNTER COUNT.
062600******************************************************************
062700 740-PRINT-TOP3-SECTION.
062800     MOVE "740-PRINT-TOP3-SECTION" TO PARA-NAME.
062900     MOVE "3. TOP 3 PATIENTS BY ENCOUNTER COUNT" TO
063000         SECTION-HDR-TEXT.
063100     WRITE RPT-REC FROM WS-SECTION-HDR-LINE
063200         AFTER ADVANCING 1.
063300     PERFORM 745-WRITE-TOP3-LINE
063400         VARYING WS-TOP3-TBLX FROM 1 BY 1
063500         UNTIL WS-TOP3-TBLX > 3.
063600     WRITE RPT-REC FROM WS-BLANK-LINE
063700         AFTER ADVANCING 1.
063800 740-EXIT.
063900     EXIT.
064000
064100 745-WRITE-TOP3-LINE.
064200     MOVE "745-WRITE-TOP3-LINE" TO PARA-NAME.
064300     IF WS-TOP3-CT(WS-TOP3-TBLX) NOT < ZERO
064400         MOVE WS-TOP3-GIVEN(WS-TOP3-TBLX) TO TOP3-LINE-GIVEN
064500         MOVE WS-TOP3-FAMILY(WS-TOP3-TBLX) TO TOP3-LINE-FAMILY
064600         MOVE WS-TOP3-ID(WS-TOP3-TBLX) TO TOP3-LINE-ID
064700         MOVE WS-TOP3-CT(WS-TOP3-TBLX) TO TOP3-LINE-CT
064800         WRITE RPT-REC FROM WS-TOP3-LINE
064900             AFTER ADVANCING 1
065000     END-IF.
065100 745-EXIT.
065200     EXIT.
065300
065400******************************************************************
065500*    750 - ENCOUNTER STATUS, FIXED OPEN-THEN-CLOSED ORDER.
065600******************************************************************
065700 750-PRINT-STATUS-SECTION.
065800     MOVE "750-PRINT-STATUS-SECTION" TO PARA-NAME.
065900     MOVE "4. ENCOUNTER STATUS" TO SECTION-HDR-TEXT.
066000     WRITE RPT-REC FROM WS-SECTION-HDR-LINE
066100         AFTER ADVANCING 1.
066200     MOVE "OPEN  " TO STATUS-LINE-NAME.
066300     MOVE WS-STATUS-OPEN-CT TO STATUS-LINE-CT.
066400     WRITE RPT-REC FROM WS-STATUS-LINE
066500         AFTER ADVANCING 1.
066600     MOVE "CLOSED" TO STATUS-LINE-NAME.
066700     MOVE WS-STATUS-CLOSED-CT TO STATUS-LINE-CT.
066800     WRITE RPT-REC FROM WS-STATUS-LINE
066900         AFTER ADVANCING 1.
067000     WRITE RPT-REC FROM WS-BLANK-LINE
067100         AFTER ADVANCING 1.
067200 750-EXIT.
067300     EXIT.
067400
067500******************************************************************
067600*    760 - LOAD-SUMMARY TRAILER LINE.
067700******************************************************************
067800 760-PRINT-LOAD-SUMMARY.
067900     MOVE "760-PRINT-LOAD-SUMMARY" TO PARA-NAME.
068000     MOVE WS-LOAD-PAT-CT TO SUM-LINE-PAT-CT.
068100     MOVE WS-LOAD-ENC-CT TO SUM-LINE-ENC-CT.
068200     MOVE WS-LOAD-DIG-CT TO SUM-LINE-DIG-CT.
068300     WRITE RPT-REC FROM WS-SUMMARY-LINE
068400         AFTER ADVANCING 1.
068500     DISPLAY "** LOAD SUMMARY **".
068600     DISPLAY WS-SUMMARY-LINE.
068700 760-EXIT.
068800     EXIT.
068900
069000 999-CLEANUP.
069100     MOVE "999-CLEANUP" TO PARA-NAME.
069200     CLOSE PATMSTR, ENCMSTR, DIGMSTR.
069300     CLOSE SUMRPT, SYSOUT.
069400     DISPLAY "******** NORMAL END OF JOB SUMRYRPT ********".
069500 999-EXIT.
069600     EXIT.
069700
069800 1000-ABEND-RTN.
069900     MOVE "1000-ABEND-RTN" TO PARA-NAME.
070000     WRITE SYSOUT-REC FROM ABEND-REC.
070100     DISPLAY "*** ABNORMAL END OF JOB - SUMRYRPT ***" UPON CONSOLE.
070200     DIVIDE ZERO-VAL INTO ONE-VAL.
