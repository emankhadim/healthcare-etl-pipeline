000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DIGCLNS.
000400 AUTHOR. MARIE RUSSO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/01.
000700 DATE-COMPILED. 01/15/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          SIXTH STEP OF THE NIGHTLY HEALTHCARE ETL RUN.
001300*
001400*          READS THE STAGED DIAGNOSIS FILE DIGEXTR BUILT.  TESTS
001500*          ENCOUNTER-ID AND DIAGNOSIS-CODE FORMAT, PARSES THE
001600*          IS-PRIMARY FLAG AND THE RECORDED-AT TIMESTAMP, DROPS
001700*          EXACT-DUPLICATE ROWS, THEN DEDUPES WHAT IS LEFT ON
001800*          ENCOUNTER-ID/DIAGNOSIS-CODE (EARLIEST RECORDED-AT
001900*          WINS).  FATAL ROWS AND ENCOUNTER-ID FK MISSES GO TO
002000*          THE DROP LOG; EVERYTHING ELSE WRITES TO THE CLEAN
002100*          DIAGNOSIS FILE ETLLOAD AND SUMRYRPT READ LATER.
002200*
002300******************************************************************
002400*
002500               INPUT FILES             -   DDS0001.DIGSTG
002600                                           DDS0001.ENCCLN
002700
002800               OUTPUT FILES PRODUCED   -   DDS0001.DIGCLN
002900                                           DDS0001.DIGLOG
003000
003100               WORK FILES              -   SORTWK01, SORTWK02,
003200                                           DDS0001.DIGWK1,
003300                                           DDS0001.DIGWK2,
003400                                           DDS0001.DIGWK3,
003500                                           DDS0001.DIGWK4
003600
003700               DUMP FILE               -   SYSOUT
003800*
003900******************************************************************
004000*    CHANGE LOG
004100*    ----------
004200* 04/02/01  MLR  ORIGINAL - ENCOUNTER-ID/CODE FORMAT CHECKS AND
004300*                IS-PRIMARY/RECORDED-AT PARSING BUILT ON THE OLD
004400*                TRMTUPDT EDIT CASCADE, RETARGETED AT THE
004500*                HEALTHCARE DIAGNOSIS FEED.
004600* 05/21/01  MLR  ADDED THE TWO-STAGE DEDUP - EXACT-DUPLICATE ROWS
004700*                FIRST (SAME FEED LINE ARRIVED TWICE), THEN A
004800*                KEYED SORT/MERGE ON ENCOUNTER-ID/DIAGNOSIS-CODE
004900*                SO THE SAME DIAGNOSIS COMING FROM TWO DIFFERENT
005000*                REPORTING ROUNDS COLLAPSES TO ONE ROW.
005100* 06/30/03  MLR  ENCOUNTER-ID FK CHECK ADDED AGAINST ENCCLN - THE
005200*                SAME TICKET THAT ADDED THE PATIENT-ID FK CHECK
005300*                TO ENCCLNS ALSO CAUGHT ORPHAN DIAGNOSES HERE.
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT DIGSTG
006800     ASSIGN TO UT-S-DIGSTG
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200     SELECT ENCCLN
007300     ASSIGN TO UT-S-ENCCLN
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700     SELECT DIGCLN
007800     ASSIGN TO UT-S-DIGCLN
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200     SELECT DIGLOG
008300     ASSIGN TO UT-S-DIGLOG
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS OFCODE.
008600
008700     SELECT DIGWK1
008800     ASSIGN TO UT-S-DIGWK1
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.
009100
009200     SELECT DIGWK2
009300     ASSIGN TO UT-S-DIGWK2
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS OFCODE.
009600
009700     SELECT DIGWK3
009800     ASSIGN TO UT-S-DIGWK3
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS OFCODE.
010100
010200     SELECT DIGWK4
010300     ASSIGN TO UT-S-DIGWK4
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS OFCODE.
010600
010700     SELECT DIGSRT1
010800     ASSIGN TO SORTWK01.
010900
011000     SELECT DIGSRT2
011100     ASSIGN TO SORTWK02.
011200
011300 DATA DIVISION.
011400 FILE SECTION.
011500 FD  SYSOUT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 130 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS SYSOUT-REC.
012100 01  SYSOUT-REC                      PIC X(130).
012200
012300**** STAGED DIAGNOSIS FILE DIGEXTR WROTE - INPUT TO THIS STEP.
012400 FD  DIGSTG
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 120 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS DIG-RAW-REC.
013000     COPY DIGRAW.
013100
013200**** CLEAN ENCOUNTER FILE - READ HERE ONLY TO BUILD THE FK TABLE.
013300 FD  ENCCLN
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 225 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS ENCCLN-FD-REC.
013900 01  ENCCLN-FD-REC                   PIC X(225).
014000
014100**** CLEAN DIAGNOSIS FILE - LOADED BY ETLLOAD, QUERIED BY SUMRYRPT.
014200 FD  DIGCLN
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 190 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS DIGCLN-FD-REC.
014800 01  DIGCLN-FD-REC                   PIC X(190).
014900
015000**** DIAGNOSIS DROP LOG - FATAL/FK DROPS, THIS STEP.
015100 FD  DIGLOG
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 221 CHARACTERS
015500     BLOCK CONTAINS 0 RECORDS
015600     DATA RECORD IS DIGLOG-FD-REC.
015700 01  DIGLOG-FD-REC                   PIC X(221).
015800
015900**** PRE-SORT WORK FILE - EVERY STAGED ROW, FLAGS ALREADY BUILT,
016000**** WRITTEN BY THE FIRST PASS BELOW.
016100 FD  DIGWK1
016200     RECORDING MODE IS F
016300     LABEL RECORDS ARE STANDARD
016400     RECORD CONTAINS 227 CHARACTERS
016500     BLOCK CONTAINS 0 RECORDS
016600     DATA RECORD IS DIGWK1-FD-REC.
016700 01  DIGWK1-FD-REC                   PIC X(227).
016800
016900**** SAME LAYOUT, SORTED ON EVERY CONTENT FIELD SO AN EXACT-
017000**** DUPLICATE ROW LANDS NEXT TO ITS TWIN.
017100 FD  DIGWK2
017200     RECORDING MODE IS F
017300     LABEL RECORDS ARE STANDARD
017400     RECORD CONTAINS 227 CHARACTERS
017500     BLOCK CONTAINS 0 RECORDS
017600     DATA RECORD IS DIGWK2-FD-REC.
017700 01  DIGWK2-FD-REC                   PIC X(227).
017800
017900**** SAME LAYOUT, ONE ROW PER SURVIVING EXACT-DUPLICATE GROUP -
018000**** WRITTEN BY THE SECOND PASS BELOW.
018100 FD  DIGWK3
018200     RECORDING MODE IS F
018300     LABEL RECORDS ARE STANDARD
018400     RECORD CONTAINS 227 CHARACTERS
018500     BLOCK CONTAINS 0 RECORDS
018600     DATA RECORD IS DIGWK3-FD-REC.
018700 01  DIGWK3-FD-REC                   PIC X(227).
018800
018900**** SAME LAYOUT, SORTED ON ENCOUNTER-ID/DIAGNOSIS-CODE/RECORDED-
019000**** AT SO THE THIRD PASS CAN CONTROL-BREAK ON THE DEDUP KEY.
019100 FD  DIGWK4
019200     RECORDING MODE IS F
019300     LABEL RECORDS ARE STANDARD
019400     RECORD CONTAINS 227 CHARACTERS
019500     BLOCK CONTAINS 0 RECORDS
019600     DATA RECORD IS DIGWK4-FD-REC.
019700 01  DIGWK4-FD-REC                   PIC X(227).
019800
019900**** SORT WORK FILE FOR THE EXACT-DUPLICATE PASS - ALL EIGHT
020000**** CONTENT FIELDS ARE KEYS SO TRUE TWINS SORT ADJACENT.
020100 SD  DIGSRT1.
020200 01  SRT1-REC.
020300     05  SRT1-ENCOUNTER-ID           PIC X(20).
020400     05  SRT1-CODE-SYSTEM            PIC X(10).
020500     05  SRT1-DIAGNOSIS-CODE         PIC X(10).
020600     05  SRT1-IS-PRIMARY             PIC X(01).
020700     05  SRT1-RECORDED-AT            PIC X(20).
020800     05  SRT1-QA-FLAGS               PIC X(80).
020900     05  SRT1-SOURCE-FILE            PIC X(40).
021000     05  SRT1-RECORDED-AT-RAW        PIC X(25).
021100     05  SRT1-RECORDED-AT-SORTKEY    PIC X(20).
021200     05  SRT1-FATAL-SW               PIC X(01).
021300
021400**** SORT WORK FILE FOR THE KEYED-DEDUP PASS - ENCOUNTER-ID THEN
021500**** DIAGNOSIS-CODE THEN EARLIEST-RECORDED-AT-FIRST.
021600 SD  DIGSRT2.
021700 01  SRT2-REC.
021800     05  SRT2-ENCOUNTER-ID           PIC X(20).
021900     05  SRT2-CODE-SYSTEM            PIC X(10).
022000     05  SRT2-DIAGNOSIS-CODE         PIC X(10).
022100     05  SRT2-IS-PRIMARY             PIC X(01).
022200     05  SRT2-RECORDED-AT            PIC X(20).
022300     05  SRT2-QA-FLAGS               PIC X(80).
022400     05  SRT2-SOURCE-FILE            PIC X(40).
022500     05  SRT2-RECORDED-AT-RAW        PIC X(25).
022600     05  SRT2-RECORDED-AT-SORTKEY    PIC X(20).
022700     05  SRT2-FATAL-SW               PIC X(01).
022800
022900 WORKING-STORAGE SECTION.
023000 01  FILE-STATUS-CODES.
023100     05  OFCODE                       PIC X(02).
023200         88  CODE-OK                  VALUE "00".
023300         88  CODE-EOF                 VALUE "10".
023400
023500     COPY RUNCTL.
023600     COPY ENCCLN.
023700     COPY DIGCLN.
023800
023900******************************************************************
024000*    WORK-RECORD VIEW USED BY ALL THREE PASSES - SAME 227-BYTE
024100*    LAYOUT AS DIGWK1-FD-REC/DIGWK2-FD-REC/DIGWK3-FD-REC/
024200*    DIGWK4-FD-REC/SRT1-REC/SRT2-REC.
024300******************************************************************
024400 01  DIG-WORK-REC.
024500     05  WRK-ENCOUNTER-ID            PIC X(20).
024600     05  WRK-CODE-SYSTEM              PIC X(10).
024700     05  WRK-DIAGNOSIS-CODE          PIC X(10).
024800     05  WRK-IS-PRIMARY              PIC X(01).
024900     05  WRK-RECORDED-AT              PIC X(20).
025000     05  WRK-QA-FLAGS                PIC X(80).
025100     05  WRK-SOURCE-FILE              PIC X(40).
025200     05  WRK-RECORDED-AT-RAW          PIC X(25).
025300     05  WRK-RECORDED-AT-SORTKEY      PIC X(20).
025400     05  WRK-FATAL-SW                PIC X(01).
025500
025600******************************************************************
025700*    ENCOUNTER-ID FK TABLE - LOADED FROM ENCCLN AT HOUSEKEEPING.
025800*    20,000 COVERS THE BIGGEST ENCOUNTER FEED SEEN TO DATE.
025900******************************************************************
026000 01  WS-ENC-TABLE-CTL.
026100     05  WS-ENC-COUNT                PIC S9(5) COMP VALUE ZERO.
026200     05  WS-ENC-MAX                  PIC S9(5) COMP VALUE 20000.
026300 01  WS-ENC-TABLE.
026400     05  WS-ENC-ENTRY OCCURS 20000 TIMES
026500                      INDEXED BY WS-ENC-TBLX.
026600         10  WS-ENC-TBL-ID            PIC X(20).
026700 01  WS-ENC-FOUND-SW                 PIC X(01).
026800     88  WS-ENC-FOUND                   VALUE 'Y'.
026900
027000******************************************************************
027100*    227-CHECK-CODE-PATTERN WORK AREA - LETTER + 2 DIGITS, THEN AN
027200*    OPTIONAL DOT AND 1-4 ALPHANUMERICS.  STRLTH FINDS THE TRIMMED
027300*    LENGTH SO THE SUFFIX WIDTH CAN BE TESTED.
027400******************************************************************
027500 01  WS-CODE-CHECK.
027600     05  WS-CODE-TEXT                 PIC X(10).
027700     05  WS-CODE-CHARS REDEFINES WS-CODE-TEXT.
027800         10  WS-CODE-CHAR             PIC X(01) OCCURS 10 TIMES.
027900     05  WS-CODE-LEN                  PIC S9(4) COMP.
028000     05  WS-CODE-IX                    PIC S9(4) COMP.
028100     05  WS-CODE-OK-SW                PIC X(01).
028200         88  WS-CODE-IS-OK              VALUE 'Y'.
028300     05  WS-CODE-BAD-SW               PIC X(01).
028400         88  WS-CODE-CHAR-BAD           VALUE 'Y'.
028500
028600 01  WS-STRLTH-AREA.
028700     05  WS-STRLTH-TEXT               PIC X(255) VALUE SPACES.
028800     05  WS-STRLTH-LEN                PIC S9(4).
028900
029000 01  WS-ISPRIMARY-WORK               PIC X(05).
029100
029200******************************************************************
029300*    TIMESTAMP-PARSE WORK AREA - SHARED LINKAGE SHAPE FOR DTEVAL.
029400******************************************************************
029500 01  DTEVAL-CALC-REC.
029600     05  DTEVAL-MODE-SW               PIC X(01).
029700         88  DTEVAL-MODE-DATE-ONLY      VALUE 'D'.
029800         88  DTEVAL-MODE-TIMESTAMP      VALUE 'T'.
029900     05  DTEVAL-TEXT-IN               PIC X(25).
030000     05  DTEVAL-DATE-OUT              PIC X(10).
030100     05  DTEVAL-TIME-OUT              PIC X(05).
030200     05  DTEVAL-VALID-SW              PIC X(01).
030300         88  DTEVAL-IS-VALID            VALUE 'Y'.
030400         88  DTEVAL-IS-MISSING          VALUE 'M'.
030500 01  DTEVAL-RETURN-CD                PIC S9(4) COMP.
030600
030700******************************************************************
030800*    RUN-TIME COMPONENT VIEW - REDEFINES THE HH/MM/SS OF THE
030900*    ACCEPTed RUN TIME SO 330-CHECK-FUTURE-DATE CAN COMPARE
031000*    HOUR/MINUTE WHEN THE RECORDED-AT DATE MATCHES THE RUN DATE.
031100******************************************************************
031200 01  WS-RUNTIME-COPY                  PIC 9(06).
031300 01  WS-RUNTIME-X REDEFINES WS-RUNTIME-COPY.
031400     05  WS-RUN-HH                    PIC 9(02).
031500     05  WS-RUN-MI                    PIC 9(02).
031600     05  WS-RUN-SS                    PIC 9(02).
031700
031800******************************************************************
031900*    RECORDED-AT COMPONENT VIEW - BUILT FROM DTEVAL-DATE-OUT FOR
032000*    330-CHECK-FUTURE-DATE'S THREE-WAY COMPONENT COMPARE.
032100******************************************************************
032200 01  WS-RECAT-FIELDS.
032300     05  WS-RECAT-DATE-TEXT           PIC X(10).
032400     05  WS-RECAT-DATE-X REDEFINES WS-RECAT-DATE-TEXT.
032500         10  WS-RECAT-CCYY            PIC 9(4).
032600         10  FILLER                   PIC X(1).
032700         10  WS-RECAT-MM              PIC 9(2).
032800         10  FILLER                   PIC X(1).
032900         10  WS-RECAT-DD              PIC 9(2).
033000     05  WS-RECAT-HH                  PIC 9(02).
033100     05  WS-RECAT-MI                  PIC 9(02).
033200
033300 01  WS-QA-FLAGS-BUILD.
033400     05  WS-QA-FLAG-ANY-SW            PIC X(01) VALUE 'N'.
033500         88  WS-QA-FLAG-ANY-SET         VALUE 'Y'.
033600     05  WS-QA-FLAG-TEXT              PIC X(80).
033700     05  WS-QA-APPEND-FLAG            PIC X(20).
033800
033900 01  WS-FATAL-SW                      PIC X(01) VALUE 'N'.
034000     88  WS-IS-FATAL                     VALUE 'Y'.
034100
034200******************************************************************
034300*    EXACT-DUPLICATE-PASS "PREVIOUS ROW" HOLDER - 610-EXACTDUP-
034400*    MAINLINE COMPARES EVERY CONTENT FIELD AGAINST THIS.
034500******************************************************************
034600 01  WS-EXACTDUP-FIELDS.
034700     05  WS-PREV-VALID-SW             PIC X(01) VALUE 'N'.
034800         88  WS-PREV-VALID              VALUE 'Y'.
034900     05  WS-PREV-REC.
035000         10  PRV-ENCOUNTER-ID          PIC X(20).
035100         10  PRV-CODE-SYSTEM           PIC X(10).
035200         10  PRV-DIAGNOSIS-CODE        PIC X(10).
035300         10  PRV-IS-PRIMARY            PIC X(01).
035400         10  PRV-RECORDED-AT           PIC X(20).
035500         10  PRV-QA-FLAGS              PIC X(80).
035600         10  PRV-SOURCE-FILE           PIC X(40).
035700         10  PRV-RECORDED-AT-RAW       PIC X(25).
035800
035900******************************************************************
036000*    KEYED-DEDUP "HELD ROW" - THE CURRENT SURVIVOR CANDIDATE FOR
036100*    THE ENCOUNTER-ID/DIAGNOSIS-CODE GROUP 710-DEDUP-MAINLINE IS
036200*    CONTROL-BREAKING ON.  HELD INSTEAD OF WRITTEN IMMEDIATELY SO
036300*    A LATER ARRIVAL IN THE SAME GROUP CAN STILL ADD THE
036400*    DUP_DIAGNOSIS_MERGED FLAG BEFORE THE ROW IS FLUSHED.
036500******************************************************************
036600 01  WS-HELD-FIELDS.
036700     05  WS-HELD-VALID-SW             PIC X(01) VALUE 'N'.
036800         88  WS-HELD-VALID              VALUE 'Y'.
036900     05  WS-HELD-REC.
037000         10  HLD-ENCOUNTER-ID          PIC X(20).
037100         10  HLD-CODE-SYSTEM           PIC X(10).
037200         10  HLD-DIAGNOSIS-CODE        PIC X(10).
037300         10  HLD-IS-PRIMARY            PIC X(01).
037400         10  HLD-RECORDED-AT           PIC X(20).
037500         10  HLD-QA-FLAGS              PIC X(80).
037600         10  HLD-SOURCE-FILE           PIC X(40).
037700         10  HLD-RECORDED-AT-RAW       PIC X(25).
037800         10  HLD-FATAL-SW              PIC X(01).
037900             88  HLD-IS-FATAL             VALUE 'Y'.
038000
038100 01  MISC-WS-FLDS.
038200     05  PARA-NAME                    PIC X(20) VALUE SPACES.
038300
038400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
038500     05  RECORDS-READ                 PIC 9(7) COMP.
038600     05  RECORDS-KEPT                 PIC 9(7) COMP.
038700     05  RECORDS-DROPPED              PIC 9(7) COMP.
038800     05  RECORDS-EXACT-DUP            PIC 9(7) COMP.
038900
039000 01  FLAGS-AND-SWITCHES.
039100     05  MORE-DATA-SW                 PIC X(01) VALUE "Y".
039200         88  NO-MORE-DATA             VALUE "N".
039300     05  MORE-WORK-SW                 PIC X(01) VALUE "Y".
039400         88  NO-MORE-WORK             VALUE "N".
039500     05  MORE-WORK2-SW                PIC X(01) VALUE "Y".
039600         88  NO-MORE-WORK2            VALUE "N".
039700     05  MORE-ENC-SW                  PIC X(01) VALUE "Y".
039800         88  NO-MORE-ENC              VALUE "N".
039900
040000     COPY ABENDREC.
040100
040200 PROCEDURE DIVISION.
040300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
040400     PERFORM 200-PREPASS-MAINLINE THRU 200-EXIT
040500             UNTIL NO-MORE-DATA.
040600     CLOSE DIGSTG, DIGWK1.
040700     SORT DIGSRT1
040800         ON ASCENDING KEY SRT1-ENCOUNTER-ID
040900         ON ASCENDING KEY SRT1-CODE-SYSTEM
041000         ON ASCENDING KEY SRT1-DIAGNOSIS-CODE
041100         ON ASCENDING KEY SRT1-IS-PRIMARY
041200         ON ASCENDING KEY SRT1-RECORDED-AT
041300         ON ASCENDING KEY SRT1-QA-FLAGS
041400         ON ASCENDING KEY SRT1-SOURCE-FILE
041500         ON ASCENDING KEY SRT1-RECORDED-AT-RAW
041600         USING DIGWK1
041700         GIVING DIGWK2.
041800     PERFORM 600-EXACTDUP-HOUSEKEEPING THRU 600-EXIT.
041900     PERFORM 610-EXACTDUP-MAINLINE THRU 610-EXIT
042000             UNTIL NO-MORE-WORK.
042100     PERFORM 650-EXACTDUP-CLEANUP THRU 650-EXIT.
042200     SORT DIGSRT2
042300         ON ASCENDING KEY SRT2-ENCOUNTER-ID
042400         ON ASCENDING KEY SRT2-DIAGNOSIS-CODE
042500         ON ASCENDING KEY SRT2-RECORDED-AT-SORTKEY
042600         USING DIGWK3
042700         GIVING DIGWK4.
042800     PERFORM 700-DEDUP-HOUSEKEEPING THRU 700-EXIT.
042900     PERFORM 710-DEDUP-MAINLINE THRU 710-EXIT
043000             UNTIL NO-MORE-WORK2.
043100     IF WS-HELD-VALID
043200         PERFORM 750-FLUSH-HELD THRU 750-EXIT.
043300     PERFORM 999-CLEANUP THRU 999-EXIT.
043400     GOBACK.
043500
043600 000-HOUSEKEEPING.
043700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
043800     DISPLAY "******** BEGIN JOB DIGCLNS ********".
043900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
044000     ACCEPT RUNCTL-RUN-DATE-8 FROM DATE YYYYMMDD.
044100     ACCEPT RUNCTL-RUN-TIME-6 FROM TIME.
044200     MOVE RUNCTL-RUN-TIME-6 TO WS-RUNTIME-COPY.
044300     PERFORM 160-LOAD-ENCOUNTER-TABLE THRU 160-EXIT.
044400     OPEN INPUT DIGSTG.
044500     OPEN OUTPUT DIGWK1, SYSOUT, DIGLOG.
044600     PERFORM 900-READ-DIGSTG THRU 900-EXIT.
044700 000-EXIT.
044800     EXIT.
044900
045000******************************************************************
045100*    160-LOAD-ENCOUNTER-TABLE - READS THE WHOLE CLEAN ENCOUNTER
045200*    FILE ONCE SO 780-CHECK-ENCOUNTER-FK CAN SEARCH IT IN MEMORY.
045300******************************************************************
045400 160-LOAD-ENCOUNTER-TABLE.
045500     MOVE "160-LOAD-ENCOUNTER-TABLE" TO PARA-NAME.
045600     OPEN INPUT ENCCLN.
045700     PERFORM 165-READ-ENCCLN THRU 165-EXIT.
045800     PERFORM 170-STORE-ENCCLN THRU 170-EXIT
045900         UNTIL NO-MORE-ENC.
046000     CLOSE ENCCLN.
046100 160-EXIT.
046200     EXIT.
046300
046400 165-READ-ENCCLN.
046500     MOVE "165-READ-ENCCLN" TO PARA-NAME.
046600     READ ENCCLN INTO ENC-CLN-REC
046700         AT END MOVE "N" TO MORE-ENC-SW
046800         GO TO 165-EXIT
046900     END-READ.
047000 165-EXIT.
047100     EXIT.
047200
047300 170-STORE-ENCCLN.
047400     MOVE "170-STORE-ENCCLN" TO PARA-NAME.
047500     IF WS-ENC-COUNT < WS-ENC-MAX
047600         ADD 1 TO WS-ENC-COUNT
047700         MOVE ENC-CLN-ENCOUNTER-ID TO WS-ENC-TBL-ID(WS-ENC-COUNT).
047800     PERFORM 165-READ-ENCCLN THRU 165-EXIT.
047900 170-EXIT.
048000     EXIT.
048100
048200******************************************************************
048300*    200-PREPASS-MAINLINE - FIRST PASS.  VALIDATE ENCOUNTER-ID
048400*    AND CODE FORMAT, PARSE IS-PRIMARY AND RECORDED-AT, BUILD
048500*    FLAGS.  EVERY ROW - FATAL OR NOT - GOES TO DIGWK1; THE SPEC
048600*    DEDUPES BEFORE IT DROPS FATAL ROWS, NOT AFTER.
048700******************************************************************
048800 200-PREPASS-MAINLINE.
048900     MOVE "200-PREPASS-MAINLINE" TO PARA-NAME.
049000     MOVE SPACES TO WS-QA-FLAG-TEXT.
049100     MOVE 'N' TO WS-QA-FLAG-ANY-SW.
049200     MOVE 'N' TO WS-FATAL-SW.
049300     PERFORM 220-VALIDATE-ENCOUNTER-ID THRU 220-EXIT.
049400     PERFORM 230-VALIDATE-CODE THRU 230-EXIT.
049500     PERFORM 260-PARSE-IS-PRIMARY THRU 260-EXIT.
049600     PERFORM 300-PARSE-RECORDED-AT THRU 300-EXIT.
049700     PERFORM 400-FINALIZE-PREPASS THRU 400-EXIT.
049800     PERFORM 420-WRITE-DIGWK1 THRU 420-EXIT.
049900     PERFORM 900-READ-DIGSTG THRU 900-EXIT.
050000 200-EXIT.
050100     EXIT.
050200
050300******************************************************************
050400*    570-APPEND-QA-FLAG - SHARED PIPE-JOIN LOGIC.
050500******************************************************************
050600 570-APPEND-QA-FLAG.
050700     MOVE "570-APPEND-QA-FLAG" TO PARA-NAME.
050800     IF WS-QA-FLAG-ANY-SET
050900         STRING WS-QA-FLAG-TEXT DELIMITED BY SPACE
051000                "|" DELIMITED BY SIZE
051100                WS-QA-APPEND-FLAG DELIMITED BY SPACE
051200                INTO WS-QA-FLAG-TEXT
051300     ELSE
051400         MOVE WS-QA-APPEND-FLAG TO WS-QA-FLAG-TEXT
051500         MOVE 'Y' TO WS-QA-FLAG-ANY-SW.
051600 570-EXIT.
051700     EXIT.
051800
051900******************************************************************
052000*    220-VALIDATE-ENCOUNTER-ID - MISSING IS FATAL; PRESENT BUT NOT
052100*    "ENC-" + EXACTLY 6 DIGITS (CASE-INSENSITIVE) IS ALSO FATAL.
052200*    DIGEXTR ALREADY NORMALIZED THE "ENC" PREFIX FAMILY - THIS IS
052300*    THE ACTUAL PASS/FAIL TEST THE SPEC CALLS FOR.
052400******************************************************************
052500 220-VALIDATE-ENCOUNTER-ID.
052600     MOVE "220-VALIDATE-ENCOUNTER-ID" TO PARA-NAME.
052700     IF DIG-RAW-ENCOUNTER-ID = SPACES
052800         MOVE SPACES TO WRK-ENCOUNTER-ID
052900         MOVE "MISSING_ENCOUNTER_ID" TO WS-QA-APPEND-FLAG
053000         PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT
053100         MOVE 'Y' TO WS-FATAL-SW
053200     ELSE
053300         MOVE DIG-RAW-ENCOUNTER-ID TO WRK-ENCOUNTER-ID
053400         INSPECT WRK-ENCOUNTER-ID CONVERTING
053500                 "abcdefghijklmnopqrstuvwxyz" TO
053600                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
053700         IF WRK-ENCOUNTER-ID(1:4) = "ENC-"
053800             AND WRK-ENCOUNTER-ID(5:6) IS NUMERIC
053900             AND WRK-ENCOUNTER-ID(11:10) = SPACES
054000             CONTINUE
054100         ELSE
054200             MOVE "INVALID_ENCOUNTER_ID" TO WS-QA-APPEND-FLAG
054300             PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT
054400             MOVE 'Y' TO WS-FATAL-SW
054500         END-IF
054600     END-IF.
054700 220-EXIT.
054800     EXIT.
054900
055000******************************************************************
055100*    230-VALIDATE-CODE - MISSING IS NON-FATAL (MISSING_CODE);
055200*    PRESENT BUT NOT LETTER+2DIGITS[.SUFFIX] IS FATAL
055300*    (INVALID_CODE).  CODE-SYSTEM DEFAULTS TO ICD-10 IF BLANK -
055400*    DIGEXTR ALREADY DOES THIS TOO, REPEATED HERE IN CASE A FEED
055500*    EVER BYPASSES DIGEXTR AND FEEDS DIGSTG DIRECTLY.
055600******************************************************************
055700 230-VALIDATE-CODE.
055800     MOVE "230-VALIDATE-CODE" TO PARA-NAME.
055900     MOVE DIG-RAW-CODE-SYSTEM TO WRK-CODE-SYSTEM.
056000     INSPECT WRK-CODE-SYSTEM CONVERTING
056100             "abcdefghijklmnopqrstuvwxyz" TO
056200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
056300     IF WRK-CODE-SYSTEM = SPACES
056400         MOVE "ICD-10" TO WRK-CODE-SYSTEM.
056500     IF DIG-RAW-DIAGNOSIS-CODE = SPACES
056600         MOVE SPACES TO WRK-DIAGNOSIS-CODE
056700         MOVE "MISSING_CODE" TO WS-QA-APPEND-FLAG
056800         PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT
056900     ELSE
057000         MOVE DIG-RAW-DIAGNOSIS-CODE TO WRK-DIAGNOSIS-CODE
057100         INSPECT WRK-DIAGNOSIS-CODE CONVERTING
057200                 "abcdefghijklmnopqrstuvwxyz" TO
057300                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
057400         PERFORM 235-CHECK-CODE-PATTERN THRU 235-EXIT
057500         IF NOT WS-CODE-IS-OK
057600             MOVE "INVALID_CODE" TO WS-QA-APPEND-FLAG
057700             PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT
057800             MOVE 'Y' TO WS-FATAL-SW
057900         END-IF
058000     END-IF.
058100 230-EXIT.
058200     EXIT.
058300
058400******************************************************************
058500*    235-CHECK-CODE-PATTERN - LETTER + 2 DIGITS, THEN OPTIONALLY
058600*    A DOT AND 1-4 MORE ALPHANUMERIC CHARACTERS.
058700******************************************************************
058800 235-CHECK-CODE-PATTERN.
058900     MOVE "235-CHECK-CODE-PATTERN" TO PARA-NAME.
059000     MOVE WRK-DIAGNOSIS-CODE TO WS-CODE-TEXT.
059100     MOVE WS-CODE-TEXT TO WS-STRLTH-TEXT.
059200     CALL "STRLTH" USING WS-STRLTH-TEXT, WS-STRLTH-LEN.
059300     MOVE WS-STRLTH-LEN TO WS-CODE-LEN.
059400     MOVE 'N' TO WS-CODE-OK-SW.
059500     IF WS-CODE-LEN >= 3
059600         AND WS-CODE-CHAR(1) IS ALPHABETIC
059700         AND WS-CODE-CHAR(2) IS NUMERIC
059800         AND WS-CODE-CHAR(3) IS NUMERIC
059900         IF WS-CODE-LEN = 3
060000             MOVE 'Y' TO WS-CODE-OK-SW
060100         ELSE
060200             IF WS-CODE-LEN >= 5 AND WS-CODE-LEN <= 8
060300                 AND WS-CODE-CHAR(4) = '.'
060400                 MOVE 'N' TO WS-CODE-BAD-SW
060500                 PERFORM 236-CHECK-SUFFIX-CHAR
060600                     VARYING WS-CODE-IX FROM 5 BY 1
060700                     UNTIL WS-CODE-IX > WS-CODE-LEN
060800                 IF NOT WS-CODE-CHAR-BAD
060900                     MOVE 'Y' TO WS-CODE-OK-SW
061000                 END-IF
061100             END-IF
061200         END-IF
061300     END-IF.
061400 235-EXIT.
061500     EXIT.
061600
061700 236-CHECK-SUFFIX-CHAR.
061800     MOVE "236-CHECK-SUFFIX-CHAR" TO PARA-NAME.
061900     IF WS-CODE-CHAR(WS-CODE-IX) NOT ALPHABETIC
062000         AND WS-CODE-CHAR(WS-CODE-IX) NOT NUMERIC
062100         MOVE 'Y' TO WS-CODE-BAD-SW.
062200 236-EXIT.
062300     EXIT.
062400
062500******************************************************************
062600*    260-PARSE-IS-PRIMARY - TRUE/1/YES -> Y; FALSE/0/NO -> N;
062700*    ANYTHING ELSE -> UNKNOWN (BLANK) PLUS MISSING_ISPRIMARY.
062750*    NON-FATAL.
062800******************************************************************
062900 260-PARSE-IS-PRIMARY.
063000     MOVE "260-PARSE-IS-PRIMARY" TO PARA-NAME.
063100     MOVE DIG-RAW-IS-PRIMARY TO WS-ISPRIMARY-WORK.
063200     INSPECT WS-ISPRIMARY-WORK CONVERTING
063300             "abcdefghijklmnopqrstuvwxyz" TO
063400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
063500     EVALUATE TRUE
063600         WHEN WS-ISPRIMARY-WORK = "TRUE " OR
063700              WS-ISPRIMARY-WORK = "1    " OR
063800              WS-ISPRIMARY-WORK = "YES  "
063900             MOVE 'Y' TO WRK-IS-PRIMARY
064000         WHEN WS-ISPRIMARY-WORK = "FALSE" OR
064100              WS-ISPRIMARY-WORK = "0    " OR
064200              WS-ISPRIMARY-WORK = "NO   "
064300             MOVE 'N' TO WRK-IS-PRIMARY
064400         WHEN OTHER
064500             MOVE SPACE TO WRK-IS-PRIMARY
064600             MOVE "MISSING_ISPRIMARY" TO WS-QA-APPEND-FLAG
064700             PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT
064800     END-EVALUATE.
064900 260-EXIT.
065000     EXIT.
065100
065200******************************************************************
065300*    300-PARSE-RECORDED-AT - CALL DTEVAL FOR THE TIMESTAMP.
065400*    UNPARSEABLE-BUT-PRESENT IS INVALID_DATE (NON-FATAL); PARSED
065500*    AND IN THE FUTURE IS FUTURE_DATE (FATAL).  BLANK INPUT RAISES
065600*    NO FLAG AT ALL.
065700******************************************************************
065800 300-PARSE-RECORDED-AT.
065900     MOVE "300-PARSE-RECORDED-AT" TO PARA-NAME.
066000     MOVE DIG-RAW-RECORDED-AT TO WRK-RECORDED-AT-RAW.
066100     MOVE SPACES TO WRK-RECORDED-AT.
066200     MOVE 'T' TO DTEVAL-MODE-SW.
066300     MOVE DIG-RAW-RECORDED-AT TO DTEVAL-TEXT-IN.
066400     CALL "DTEVAL" USING DTEVAL-CALC-REC DTEVAL-RETURN-CD.
066500     EVALUATE TRUE
066600         WHEN DTEVAL-IS-VALID
066700             STRING DTEVAL-DATE-OUT DELIMITED BY SIZE
066800                    "T" DELIMITED BY SIZE
066900                    DTEVAL-TIME-OUT DELIMITED BY SIZE
067000                    ":00Z" DELIMITED BY SIZE
067100                    INTO WRK-RECORDED-AT
067200             PERFORM 330-CHECK-FUTURE-DATE THRU 330-EXIT
067300         WHEN DTEVAL-IS-MISSING
067400             CONTINUE
067500         WHEN OTHER
067600             MOVE "INVALID_DATE" TO WS-QA-APPEND-FLAG
067700             PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT
067800     END-EVALUATE.
067900 300-EXIT.
068000     EXIT.
068100
068200******************************************************************
068300*    330-CHECK-FUTURE-DATE - RECORDED-AT COMPARED TO THE RUN
068400*    DATE/TIME ACCEPTED AT HOUSEKEEPING, DAY COMPONENTS FIRST AND
068500*    THEN HOUR/MINUTE WHEN THE DATE MATCHES.
068600******************************************************************
068700 330-CHECK-FUTURE-DATE.
068800     MOVE "330-CHECK-FUTURE-DATE" TO PARA-NAME.
068900     MOVE DTEVAL-DATE-OUT TO WS-RECAT-DATE-TEXT.
069000     MOVE DTEVAL-TIME-OUT(1:2) TO WS-RECAT-HH.
069100     MOVE DTEVAL-TIME-OUT(4:2) TO WS-RECAT-MI.
069200     IF WS-RECAT-CCYY > RUNCTL-RUN-CCYY
069300         OR (WS-RECAT-CCYY = RUNCTL-RUN-CCYY AND
069400             WS-RECAT-MM > RUNCTL-RUN-MM)
069500         OR (WS-RECAT-CCYY = RUNCTL-RUN-CCYY AND
069600             WS-RECAT-MM = RUNCTL-RUN-MM AND
069700             WS-RECAT-DD > RUNCTL-RUN-DD)
069800         OR (WS-RECAT-CCYY = RUNCTL-RUN-CCYY AND
069900             WS-RECAT-MM = RUNCTL-RUN-MM AND
070000             WS-RECAT-DD = RUNCTL-RUN-DD AND
070100             WS-RECAT-HH > WS-RUN-HH)
070200         OR (WS-RECAT-CCYY = RUNCTL-RUN-CCYY AND
070300             WS-RECAT-MM = RUNCTL-RUN-MM AND
070400             WS-RECAT-DD = RUNCTL-RUN-DD AND
070500             WS-RECAT-HH = WS-RUN-HH AND
070600             WS-RECAT-MI > WS-RUN-MI)
070700         MOVE "FUTURE_DATE" TO WS-QA-APPEND-FLAG
070800         PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT
070900         MOVE 'Y' TO WS-FATAL-SW.
071000 330-EXIT.
071100     EXIT.
071200
071300******************************************************************
071400*    400-FINALIZE-PREPASS - COPIES THE BUILT FLAGS AND FATAL
071500*    SWITCH INTO THE WORK RECORD AND SETS THE SORT KEY THAT SENDS
071600*    MISSING/UNPARSEABLE RECORDED-AT TO THE END OF ITS GROUP.
071700*    "OK" IS NOT STAMPED HERE - A LATER ARRIVAL IN THE SAME
071800*    DEDUP GROUP MAY STILL ADD DUP_DIAGNOSIS_MERGED.
071900******************************************************************
072000 400-FINALIZE-PREPASS.
072100     MOVE "400-FINALIZE-PREPASS" TO PARA-NAME.
072200     IF WS-QA-FLAG-ANY-SET
072300         MOVE WS-QA-FLAG-TEXT TO WRK-QA-FLAGS
072400     ELSE
072500         MOVE SPACES TO WRK-QA-FLAGS.
072600     MOVE WS-FATAL-SW TO WRK-FATAL-SW.
072700     IF WRK-RECORDED-AT = SPACES
072800         MOVE ALL "9" TO WRK-RECORDED-AT-SORTKEY
072900     ELSE
073000         MOVE WRK-RECORDED-AT TO WRK-RECORDED-AT-SORTKEY.
073100 400-EXIT.
073200     EXIT.
073300
073400 420-WRITE-DIGWK1.
073500     MOVE "420-WRITE-DIGWK1" TO PARA-NAME.
073600     MOVE DIG-RAW-SOURCE-FILE TO WRK-SOURCE-FILE.
073700     WRITE DIGWK1-FD-REC FROM DIG-WORK-REC.
073800 420-EXIT.
073900     EXIT.
074000
074100 900-READ-DIGSTG.
074200     MOVE "900-READ-DIGSTG" TO PARA-NAME.
074300     READ DIGSTG
074400         AT END MOVE "N" TO MORE-DATA-SW
074500         GO TO 900-EXIT
074600     END-READ.
074700     ADD 1 TO RECORDS-READ.
074800     INITIALIZE DIG-WORK-REC.
074900 900-EXIT.
075000     EXIT.
075100
075200******************************************************************
075300*    600/610/650 - SECOND PASS.  EXACT-DUPLICATE ROWS (SAME FEED
075400*    LINE ARRIVED TWICE) ARE DROPPED SILENTLY; THE COUNT GOES TO
075500*    THE END-OF-JOB DISPLAY, NOT THE DROP LOG.
075600******************************************************************
075700 600-EXACTDUP-HOUSEKEEPING.
075800     MOVE "600-EXACTDUP-HOUSEKEEPING" TO PARA-NAME.
075900     MOVE 'N' TO WS-PREV-VALID-SW.
076000     OPEN INPUT DIGWK2.
076100     OPEN OUTPUT DIGWK3.
076200     PERFORM 920-READ-DIGWK2 THRU 920-EXIT.
076300 600-EXIT.
076400     EXIT.
076500
076600 610-EXACTDUP-MAINLINE.
076700     MOVE "610-EXACTDUP-MAINLINE" TO PARA-NAME.
076800     IF WS-PREV-VALID
076900         AND PRV-ENCOUNTER-ID = WRK-ENCOUNTER-ID
077000         AND PRV-CODE-SYSTEM = WRK-CODE-SYSTEM
077100         AND PRV-DIAGNOSIS-CODE = WRK-DIAGNOSIS-CODE
077200         AND PRV-IS-PRIMARY = WRK-IS-PRIMARY
077300         AND PRV-RECORDED-AT = WRK-RECORDED-AT
077400         AND PRV-QA-FLAGS = WRK-QA-FLAGS
077500         AND PRV-SOURCE-FILE = WRK-SOURCE-FILE
077600         AND PRV-RECORDED-AT-RAW = WRK-RECORDED-AT-RAW
077700         ADD 1 TO RECORDS-EXACT-DUP
077800     ELSE
077900         WRITE DIGWK3-FD-REC FROM DIG-WORK-REC
078000         MOVE WRK-ENCOUNTER-ID TO PRV-ENCOUNTER-ID
078100         MOVE WRK-CODE-SYSTEM TO PRV-CODE-SYSTEM
078200         MOVE WRK-DIAGNOSIS-CODE TO PRV-DIAGNOSIS-CODE
078300         MOVE WRK-IS-PRIMARY TO PRV-IS-PRIMARY
078400         MOVE WRK-RECORDED-AT TO PRV-RECORDED-AT
078500         MOVE WRK-QA-FLAGS TO PRV-QA-FLAGS
078600         MOVE WRK-SOURCE-FILE TO PRV-SOURCE-FILE
078700         MOVE WRK-RECORDED-AT-RAW TO PRV-RECORDED-AT-RAW
078800         MOVE 'Y' TO WS-PREV-VALID-SW
078900     END-IF.
079000     PERFORM 920-READ-DIGWK2 THRU 920-EXIT.
079100 610-EXIT.
079200     EXIT.
079300
079400 920-READ-DIGWK2.
079500     MOVE "920-READ-DIGWK2" TO PARA-NAME.
079600     READ DIGWK2 INTO DIG-WORK-REC
079700         AT END MOVE "N" TO MORE-WORK-SW
079800         GO TO 920-EXIT
079900     END-READ.
080000 920-EXIT.
080100     EXIT.
080200
080300 650-EXACTDUP-CLEANUP.
080400     MOVE "650-EXACTDUP-CLEANUP" TO PARA-NAME.
080500     CLOSE DIGWK2, DIGWK3.
080600 650-EXIT.
080700     EXIT.
080800
080900******************************************************************
081000*    700/710/750 - THIRD PASS.  CONTROL-BREAK ON ENCOUNTER-ID/
081100*    DIAGNOSIS-CODE OVER THE SORTED WORK FILE.  THE FIRST ROW OF
081200*    A GROUP IS HELD, NOT WRITTEN, SO A LATER ARRIVAL IN THE SAME
081300*    GROUP CAN STILL TAG IT DUP_DIAGNOSIS_MERGED BEFORE IT FLUSHES
081400*    TO THE FATAL CHECK AND THE ENCOUNTER-ID FK CHECK.
081500******************************************************************
081600 700-DEDUP-HOUSEKEEPING.
081700     MOVE "700-DEDUP-HOUSEKEEPING" TO PARA-NAME.
081800     MOVE 'N' TO WS-HELD-VALID-SW.
081900     OPEN INPUT DIGWK4.
082000     OPEN OUTPUT DIGCLN.
082100     PERFORM 930-READ-DIGWK4 THRU 930-EXIT.
082200 700-EXIT.
082300     EXIT.
082400
082500 710-DEDUP-MAINLINE.
082600     MOVE "710-DEDUP-MAINLINE" TO PARA-NAME.
082700     IF WS-HELD-VALID
082800         AND WRK-ENCOUNTER-ID = HLD-ENCOUNTER-ID
082900         AND WRK-DIAGNOSIS-CODE = HLD-DIAGNOSIS-CODE
083000         PERFORM 720-MERGE-INTO-HELD THRU 720-EXIT
083100     ELSE
083200         IF WS-HELD-VALID
083300             PERFORM 750-FLUSH-HELD THRU 750-EXIT
083400         END-IF
083500         PERFORM 730-LOAD-HELD THRU 730-EXIT
083600     END-IF.
083700     PERFORM 930-READ-DIGWK4 THRU 930-EXIT.
083800 710-EXIT.
083900     EXIT.
084000
084100 930-READ-DIGWK4.
084200     MOVE "930-READ-DIGWK4" TO PARA-NAME.
084300     READ DIGWK4 INTO DIG-WORK-REC
084400         AT END MOVE "N" TO MORE-WORK2-SW
084500         GO TO 930-EXIT
084600     END-READ.
084700 930-EXIT.
084800     EXIT.
084900
085000 720-MERGE-INTO-HELD.
085100     MOVE "720-MERGE-INTO-HELD" TO PARA-NAME.
085200     MOVE HLD-QA-FLAGS TO WS-QA-FLAG-TEXT.
085300     IF WS-QA-FLAG-TEXT = SPACES
085400         MOVE 'N' TO WS-QA-FLAG-ANY-SW
085500     ELSE
085600         MOVE 'Y' TO WS-QA-FLAG-ANY-SW.
085700     MOVE "DUP_DIAGNOSIS_MERGED" TO WS-QA-APPEND-FLAG.
085800     PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT.
085900     MOVE WS-QA-FLAG-TEXT TO HLD-QA-FLAGS.
086000 720-EXIT.
086100     EXIT.
086200
086300 730-LOAD-HELD.
086400     MOVE "730-LOAD-HELD" TO PARA-NAME.
086500     MOVE WRK-ENCOUNTER-ID       TO HLD-ENCOUNTER-ID.
086600     MOVE WRK-CODE-SYSTEM        TO HLD-CODE-SYSTEM.
086700     MOVE WRK-DIAGNOSIS-CODE     TO HLD-DIAGNOSIS-CODE.
086800     MOVE WRK-IS-PRIMARY         TO HLD-IS-PRIMARY.
086900     MOVE WRK-RECORDED-AT        TO HLD-RECORDED-AT.
087000     MOVE WRK-QA-FLAGS           TO HLD-QA-FLAGS.
087100     MOVE WRK-SOURCE-FILE        TO HLD-SOURCE-FILE.
087200     MOVE WRK-RECORDED-AT-RAW    TO HLD-RECORDED-AT-RAW.
087300     MOVE WRK-FATAL-SW           TO HLD-FATAL-SW.
087400     MOVE 'Y' TO WS-HELD-VALID-SW.
087500 730-EXIT.
087600     EXIT.
087700
087800******************************************************************
087900*    750-FLUSH-HELD - A FATAL HELD ROW GOES STRAIGHT TO THE DROP
088000*    LOG.  OTHERWISE THE ENCOUNTER-ID FK CHECK DECIDES BETWEEN
088100*    DIGCLN AND THE DROP LOG.
088200******************************************************************
088300 750-FLUSH-HELD.
088400     MOVE "750-FLUSH-HELD" TO PARA-NAME.
088500     IF HLD-IS-FATAL
088600         PERFORM 760-WRITE-DIGLOG-FROM-HELD THRU 760-EXIT
088700     ELSE
088800         PERFORM 780-CHECK-ENCOUNTER-FK THRU 780-EXIT
088900         IF WS-ENC-FOUND
089000             PERFORM 770-WRITE-DIGCLN-FROM-HELD THRU 770-EXIT
089100         ELSE
089200             MOVE HLD-QA-FLAGS TO WS-QA-FLAG-TEXT
089300             IF WS-QA-FLAG-TEXT = SPACES
089400                 MOVE 'N' TO WS-QA-FLAG-ANY-SW
089500             ELSE
089600                 MOVE 'Y' TO WS-QA-FLAG-ANY-SW
089700             END-IF
089800             MOVE "FK_VIOLATION" TO WS-QA-APPEND-FLAG
089900             PERFORM 570-APPEND-QA-FLAG THRU 570-EXIT
090000             MOVE WS-QA-FLAG-TEXT TO HLD-QA-FLAGS
090100             PERFORM 760-WRITE-DIGLOG-FROM-HELD THRU 760-EXIT
090200         END-IF
090300     END-IF.
090400     MOVE 'N' TO WS-HELD-VALID-SW.
090500 750-EXIT.
090600     EXIT.
090700
090800******************************************************************
090900*    780-CHECK-ENCOUNTER-FK - SEARCHES THE IN-MEMORY ENCOUNTER
091000*    TABLE LOADED AT HOUSEKEEPING.
091100******************************************************************
091200 780-CHECK-ENCOUNTER-FK.
091300     MOVE "780-CHECK-ENCOUNTER-FK" TO PARA-NAME.
091400     SET WS-ENC-TBLX TO 1.
091500     MOVE 'N' TO WS-ENC-FOUND-SW.
091600     SEARCH WS-ENC-ENTRY
091700         AT END NEXT SENTENCE
091800         WHEN WS-ENC-TBL-ID(WS-ENC-TBLX) = HLD-ENCOUNTER-ID
091900             MOVE 'Y' TO WS-ENC-FOUND-SW.
092000 780-EXIT.
092100     EXIT.
092200
092300 760-WRITE-DIGLOG-FROM-HELD.
092400     MOVE "760-WRITE-DIGLOG-FROM-HELD" TO PARA-NAME.
092500     MOVE HLD-ENCOUNTER-ID       TO DIG-LOG-ENCOUNTER-ID.
092600     MOVE HLD-CODE-SYSTEM        TO DIG-LOG-CODE-SYSTEM.
092700     MOVE HLD-DIAGNOSIS-CODE     TO DIG-LOG-DIAGNOSIS-CODE.
092800     MOVE HLD-IS-PRIMARY         TO DIG-LOG-IS-PRIMARY.
092900     MOVE HLD-RECORDED-AT        TO DIG-LOG-RECORDED-AT.
093000     MOVE HLD-QA-FLAGS           TO DIG-LOG-QA-FLAGS.
093100     MOVE HLD-SOURCE-FILE        TO DIG-LOG-SOURCE-FILE.
093200     MOVE HLD-RECORDED-AT-RAW    TO DIG-LOG-RECORDED-AT-RAW.
093300     WRITE DIGLOG-FD-REC FROM DIG-LOG-REC.
093400     ADD 1 TO RECORDS-DROPPED.
093500 760-EXIT.
093600     EXIT.
093700
093800 770-WRITE-DIGCLN-FROM-HELD.
093900     MOVE "770-WRITE-DIGCLN-FROM-HELD" TO PARA-NAME.
094000     IF HLD-QA-FLAGS = SPACES
094100         MOVE "OK" TO HLD-QA-FLAGS.
094200     MOVE HLD-ENCOUNTER-ID       TO DIG-CLN-ENCOUNTER-ID.
094300     MOVE HLD-CODE-SYSTEM        TO DIG-CLN-CODE-SYSTEM.
094400     MOVE HLD-DIAGNOSIS-CODE     TO DIG-CLN-DIAGNOSIS-CODE.
094500     MOVE HLD-IS-PRIMARY         TO DIG-CLN-IS-PRIMARY.
094600     MOVE HLD-RECORDED-AT        TO DIG-CLN-RECORDED-AT.
094700     MOVE HLD-QA-FLAGS           TO DIG-CLN-QA-FLAGS.
094800     MOVE HLD-SOURCE-FILE        TO DIG-CLN-SOURCE-FILE.
094900     WRITE DIGCLN-FD-REC FROM DIG-CLN-REC.
095000     ADD 1 TO RECORDS-KEPT.
095100 770-EXIT.
095200     EXIT.
095300
095400 999-CLEANUP.
095500     MOVE "999-CLEANUP" TO PARA-NAME.
095600     CLOSE DIGWK4, DIGCLN, DIGLOG, SYSOUT.
095700     MOVE RECORDS-READ TO RUNCTL-DIG-READ.
095800     MOVE RECORDS-KEPT TO RUNCTL-DIG-KEPT.
095900     MOVE RECORDS-DROPPED TO RUNCTL-DIG-DROPPED.
096000     DISPLAY "** RECORDS READ **".
096100     DISPLAY RECORDS-READ.
096200     DISPLAY "** EXACT-DUPLICATE ROWS DROPPED **".
096300     DISPLAY RECORDS-EXACT-DUP.
096400     DISPLAY "** RECORDS KEPT (CLEAN) **".
096500     DISPLAY RECORDS-KEPT.
096600     DISPLAY "** RECORDS DROPPED (FATAL/FK) **".
096700     DISPLAY RECORDS-DROPPED.
096800     DISPLAY "******** NORMAL END OF JOB DIGCLNS ********".
096900 999-EXIT.
097000     EXIT.
097100
097200 1000-ABEND-RTN.
097300     MOVE "1000-ABEND-RTN" TO PARA-NAME.
097400     WRITE SYSOUT-REC FROM ABEND-REC.
097500     DISPLAY "*** ABNORMAL END OF JOB - DIGCLNS ***" UPON CONSOLE.
097600     DIVIDE ZERO-VAL INTO ONE-VAL.
