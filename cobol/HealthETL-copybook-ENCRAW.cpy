000100******************************************************************
000200*    ENCRAW  --  RAW HOSPITAL-VISIT (ENCOUNTER) FEED LAYOUT       *
000300*    FEED MAY CARRY BLANK LINES, REPEATED HEADER ROWS, AND CELLS  *
000400*    THAT PACK MULTIPLE VALUES BEHIND A SEMICOLON - ENCEXTR        *
000500*    SCRUBS ALL THREE BEFORE ENCCLNS EVER SEES A RECORD.          *
000600*------------------------------------------------------------------
000700* 04/02/94  JS   ORIGINAL LAYOUT.
000800* 02/18/96  RPK  SOURCE-FILE MAY NOW CARRY A FULL PATH - BASE NAME
000900*                IS STRIPPED AT EXTRACT TIME.
001000******************************************************************
001100 01  ENC-RAW-REC.
001200     05  ENC-RAW-ENCOUNTER-ID        PIC X(20).
001300     05  ENC-RAW-PATIENT-ID          PIC X(20).
001400     05  ENC-RAW-ADMIT-DT            PIC X(25).
001500     05  ENC-RAW-DISCHARGE-DT        PIC X(25).
001600     05  ENC-RAW-ENCOUNTER-TYPE      PIC X(12).
001700     05  ENC-RAW-SOURCE-FILE         PIC X(40).
001800     05  FILLER                      PIC X(20).
